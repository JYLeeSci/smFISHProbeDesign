000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    OUTWRT   --  OUTPUT WRITER, ONE CALL PER INPUT FILE DESIGNED
000400      *    OWNS THE TWO PER-FILE OUTPUT DATASETS (OLIGOUT, SEQVIZ) AND
000500      *    OPENS/CLOSES THEM ITSELF ON EACH CALL SO A SINGLE PRBBATC RUN
000600      *    CAN PRODUCE A DISTINCT PAIR OF OUTPUT DATASETS FOR EVERY FILE
000700      *    IN THE BATCH -- NEITHER DDNAME CAN BE REPOINTED BY JCL PARTWAY
000800      *    THROUGH A STEP, SO EACH IS ASSIGNED TO A WORKING-STORAGE DSN
000900      *    BUILT FROM PARM-OUTPUT-NAME (FIRST USE OF ASSIGN-TO-A-DATA-
001000      *    NAME IN THIS SHOP -- SEE CR-2054 BELOW).
001100      *
001200      *    FILED UNDER cobol_compile RATHER THAN cobol LIKE THE OTHER
001300      *    CALL'D SUBPROGRAMS BECAUSE IT OWNS FILES OF ITS OWN, THE SAME
001400      *    REASON PATLIST (WHICH THIS PROGRAM REWORKS THE REPORT-WRITING
001500      *    HALF OF) WAS FILED THERE AND NOT AS A UTILITY.
001600      ******************************************************************
001700      *    03-11-06 DCP  ORIGINAL -- OLIGOS FILE ONLY
001800      *    05-19-07 DCP  ADDED THE SEQUENCE-VISUALIZATION REPORT (WORKING
001900      *                  SEQUENCE, MASK LINES, PROBE-ALIGNMENT AND LABEL
002000      *                  STRINGS, WRAPPED 110 CHARACTERS/LINE) AND THE
002100      *                  ASSIGN-TO-DATA-NAME DSN CONVENTION NEEDED TO
002200      *                  GIVE EACH INPUT FILE ITS OWN OUTPUT PAIR WITHIN
002300      *                  ONE JOB STEP (CR-2054)
002400      *    11-14-08 TGD  WS-OLIGO-NAME WIDENED WITH PROBEREC, 24 TO 34
002500      *                  (CR-2160)
002600      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
002700      *    09-30-14 RLM  NO PROGRAM CHANGE -- COVERED BY THE WS-PROBE-
002800      *                  TABLE OCCURS RAISE IN WRKSEQ (CR-2504)
002850      *    04-16-16 TGD  FD OLIGOUT'S RECORD CONTAINS AND OLIGOUT-REC
002860      *                  BOTH SAID 124 -- WS-OLIGO-LINE IN PROBEREC IS
002870      *                  ONLY 123 BYTES.  CORRECTED BOTH TO 123 (CR-2624)
002900      ******************************************************************
003000       PROGRAM-ID.  OUTWRT.
003100       AUTHOR. D C PALOMBO.
003200       INSTALLATION. COBOL DEVELOPMENT CENTER.
003300       DATE-WRITTEN. 03/11/06.
003400       DATE-COMPILED. 03/11/06.
003500       SECURITY. NON-CONFIDENTIAL.
003600
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SOURCE-COMPUTER. IBM-390.
004000       OBJECT-COMPUTER. IBM-390.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           SELECT OLIGOUT
004700           ASSIGN TO WS-OW-OLIGO-DSN
004800             ORGANIZATION IS SEQUENTIAL.
004900
005000           SELECT SEQVIZ
005100           ASSIGN TO WS-OW-SEQVIZ-DSN
005200             ORGANIZATION IS SEQUENTIAL.
005300
005400       DATA DIVISION.
005500       FILE SECTION.
005600       FD  OLIGOUT
005700           RECORDING MODE IS F
005800           LABEL RECORDS ARE STANDARD
005900           RECORD CONTAINS 123 CHARACTERS
006000           BLOCK CONTAINS 0 RECORDS
006100           DATA RECORD IS OLIGOUT-REC.
006200       01  OLIGOUT-REC                 PIC X(123).
006300
006400       FD  SEQVIZ
006500           RECORDING MODE IS F
006600           LABEL RECORDS ARE STANDARD
006700           RECORD CONTAINS 110 CHARACTERS
006800           BLOCK CONTAINS 0 RECORDS
006900           DATA RECORD IS SEQVIZ-REC.
007000       01  SEQVIZ-REC                  PIC X(110).
007100
007200       WORKING-STORAGE SECTION.
007300       01  MISC-WS-FLDS.
007400           05  WS-OW-IDX               PIC 9(02) COMP.
007500           05  WS-OW-POS               PIC 9(05) COMP.
007600           05  WS-OW-SCAN-POS          PIC 9(05) COMP.
007700           05  WS-OW-COLLECTED         PIC 9(02) COMP.
007800           05  WS-OW-LEN               PIC 9(02) COMP.
007900           05  WS-OW-NAME-LEN          PIC 9(02) COMP.
008000           05  WS-OW-NAME-TRAIL        PIC 9(02) COMP.
008100           05  WS-OW-LABEL-LEN         PIC 9(02) COMP.
008200           05  WS-OW-LABEL-TRAIL       PIC 9(02) COMP.
008300           05  WS-OW-IDX-EDIT          PIC ZZ9.
008400           05  WS-OW-IDX-LEAD          PIC 9(02) COMP.
008500           05  WS-OW-IDX-START         PIC 9(02) COMP.
008600           05  WS-OW-IDX-LEN           PIC 9(02) COMP.
008700           05  WS-OW-NUC-EDIT          PIC ZZZZ9.
008800           05  WS-OW-NUC-LEAD          PIC 9(02) COMP.
008900           05  WS-OW-NUC-START         PIC 9(02) COMP.
009000           05  WS-OW-NUC-LEN           PIC 9(02) COMP.
009100           05  WS-OW-GC-EDIT           PIC ZZ9.
009200           05  WS-OW-GC-LEAD           PIC 9(02) COMP.
009300           05  WS-OW-GC-START          PIC 9(02) COMP.
009400           05  WS-OW-GC-LEN            PIC 9(02) COMP.
009500           05  WS-OW-GIBBS-EDIT        PIC -ZZ9.9.
009600           05  WS-OW-GIBBS-LEAD        PIC 9(02) COMP.
009700           05  WS-OW-GIBBS-START       PIC 9(02) COMP.
009800           05  WS-OW-GIBBS-LEN         PIC 9(02) COMP.
009900           05  WS-OW-REV-WORK          PIC X(30).
010000           05  WS-OW-LABEL-REV         PIC X(50).
010100           05  WS-OW-REPEAT-SW         PIC X(01).
010200               88  WS-OW-REPEAT-PRESENT        VALUE "Y".
010300           05  TEMP-TXT                PIC X(60).
010400
010500       01  COUNTERS-AND-ACCUMULATORS.
010600           05  WS-OW-WRAP-START        PIC 9(05) COMP.
010700           05  WS-OW-WRAP-END          PIC 9(05) COMP.
010800           05  WS-OW-WRAP-LEN          PIC 9(03) COMP.
010900
011000      ******************************************************************
011100      *    DYNAMIC OUTPUT DATASET NAMES -- PRBOUT.<output-name>.OLIGOUT
011200      *    AND PRBOUT.<output-name>.SEQVIZ, REBUILT ON EVERY CALL FROM
011300      *    THE CURRENT PARM-OUTPUT-NAME
011400      ******************************************************************
011500       01  WS-OW-DSNAME-AREA.
011600           05  WS-OW-OLIGO-DSN         PIC X(44)         VALUE SPACES.
011700           05  WS-OW-SEQVIZ-DSN        PIC X(44)         VALUE SPACES.
011800       01  WS-OW-DSNAME-VIEW REDEFINES WS-OW-DSNAME-AREA.
011900           05  WS-OW-DSN-CHAR OCCURS 88 TIMES             PIC X(01).
012000
012100      ******************************************************************
012200      *    COMPLEMENT (NOT REVERSED) OF ONE PROBE'S TEMPLATE WINDOW.
012300      *    SINCE PRB-SEQUENCE IS ALREADY THE REVERSE COMPLEMENT, ITS
012400      *    OWN REVERSE IS THE PLAIN COMPLEMENT -- NO SECOND CALL TO
012500      *    SEQUTL IS NEEDED
012600      ******************************************************************
012700       01  WS-OW-COMP-AREA.
012800           05  WS-OW-COMP-STRING       PIC X(60)         VALUE SPACES.
012900       01  WS-OW-COMP-TABLE REDEFINES WS-OW-COMP-AREA.
013000           05  WS-OW-COMP-CHAR OCCURS 60 TIMES INDEXED BY WS-OW-COMP-IDX
013100                                       PIC X(01).
013200
013300      ******************************************************************
013400      *    FULL-LENGTH PROBE-ALIGNMENT AND PROBE-LABEL STRINGS, BUILT
013500      *    ONCE FOR THE WHOLE SEQUENCE THEN WRAPPED 110 CHARS/LINE
013600      ******************************************************************
013700       01  WS-OW-ALIGN-AREA.
013800           05  WS-OW-ALIGN-STRING      PIC X(5000)       VALUE SPACES.
013900       01  WS-OW-ALIGN-TABLE REDEFINES WS-OW-ALIGN-AREA.
014000           05  WS-OW-ALIGN-CHAR OCCURS 5000 TIMES INDEXED BY WS-OW-AL-IDX
014100                                       PIC X(01).
014200
014300       01  WS-OW-LABEL-AREA.
014400           05  WS-OW-LABEL-STRING      PIC X(5000)       VALUE SPACES.
014500       01  WS-OW-LABEL-TABLE REDEFINES WS-OW-LABEL-AREA.
014600           05  WS-OW-LABEL-CHAR OCCURS 5000 TIMES INDEXED BY WS-OW-LB-IDX
014700                                       PIC X(01).
014800
014900       01  WS-OW-LABEL-TEXT-AREA.
015000           05  WS-OW-LABEL-TEXT        PIC X(50)         VALUE SPACES.
015100
015200           COPY WRKSEQ.
015300           COPY PROBEREC.
015400
015500       LINKAGE SECTION.
015600       01  OW-PARM-REC.
015700           05  OW-OUTPUT-NAME          PIC X(30).
015800           05  FILLER                  PIC X(10).
015900
016000       01  OW-RETURN-CD                PIC 9(04) COMP.
016100
016200       PROCEDURE DIVISION USING OW-PARM-REC,
016300                                 WS-WORKING-SEQUENCE,
016400                                 WS-SEQUENCE-COUNTS,
016500                                 WS-REPEAT-MASK-AREA,
016600                                 WS-F-MASK-AREA,
016700                                 WS-PROBE-COUNT,
016800                                 WS-PROBE-TABLE,
016900                                 OW-RETURN-CD.
017000       000-MAINLINE.
017100           MOVE ZERO TO OW-RETURN-CD.
017200           IF WS-PROBE-COUNT = ZERO
017300               MOVE 4 TO OW-RETURN-CD
017400               GO TO 000-EXIT.
017500
017600           PERFORM 050-BUILD-FILE-NAMES THRU 050-EXIT.
017700           OPEN OUTPUT OLIGOUT.
017800           OPEN OUTPUT SEQVIZ.
017900
018000           PERFORM 200-WRITE-OLIGO-LINE THRU 200-EXIT
018100                   VARYING WS-OW-IDX FROM 1 BY 1
018200                   UNTIL WS-OW-IDX > WS-PROBE-COUNT.
018300
018400           PERFORM 300-BUILD-VIZ-STRINGS THRU 300-EXIT.
018500           PERFORM 400-WRITE-VIZ-REPORT THRU 400-EXIT.
018600
018700           CLOSE OLIGOUT.
018800           CLOSE SEQVIZ.
018900       000-EXIT.
019000           GOBACK.
019100
019200      ******************************************************************
019300      *    050-BUILD-FILE-NAMES -- ONE DSN PER OUTPUT FILE, BOTH KEYED
019400      *    OFF THE TRIMMED OUTPUT NAME.  TRIM IS THE STRLTH IDIOM --
019500      *    REVERSE THE FIELD, COUNT LEADING SPACES (WHICH WERE TRAILING
019600      *    BEFORE THE REVERSE)
019700      ******************************************************************
019800       050-BUILD-FILE-NAMES.
019900           MOVE ZERO TO WS-OW-NAME-TRAIL.
020000           MOVE FUNCTION REVERSE(OW-OUTPUT-NAME) TO WS-OW-REV-WORK.
020100           INSPECT WS-OW-REV-WORK TALLYING WS-OW-NAME-TRAIL
020200                   FOR LEADING SPACES.
020300           COMPUTE WS-OW-NAME-LEN = 30 - WS-OW-NAME-TRAIL.
020400           IF WS-OW-NAME-LEN = ZERO
020500               MOVE 1 TO WS-OW-NAME-LEN.
020600
020700           MOVE SPACES TO WS-OW-OLIGO-DSN.
020800           STRING "PRBOUT."                            DELIMITED BY SIZE
020900                   OW-OUTPUT-NAME(1:WS-OW-NAME-LEN)     DELIMITED BY SIZE
021000                   ".OLIGOUT"                           DELIMITED BY SIZE
021100                   INTO WS-OW-OLIGO-DSN
021200           END-STRING.
021300
021400           MOVE SPACES TO WS-OW-SEQVIZ-DSN.
021500           STRING "PRBOUT."                            DELIMITED BY SIZE
021600                   OW-OUTPUT-NAME(1:WS-OW-NAME-LEN)     DELIMITED BY SIZE
021700                   ".SEQVIZ"                            DELIMITED BY SIZE
021800                   INTO WS-OW-SEQVIZ-DSN
021900           END-STRING.
022000       050-EXIT.
022100           EXIT.
022200
022300      ******************************************************************
022400      *    200-WRITE-OLIGO-LINE -- ONE TAB-SEPARATED RECORD PER CHOSEN
022500      *    PROBE, ORDER: INDEX  NUC-POS  GC-PCT  TM  GIBBS  SEQUENCE
022600      *    NAME (SEE PROBEREC).  THE EDITED PICTURES DO THE ZERO-
022700      *    SUPPRESSION -- NO STRING STATEMENT NEEDED HERE
022800      ******************************************************************
022900       200-WRITE-OLIGO-LINE.
023000           SET WS-PT-IDX TO WS-OW-IDX.
023100           MOVE WS-PT-INDEX(WS-PT-IDX)      TO WS-OLIGO-INDEX.
023200           MOVE WS-PT-NUC-POS(WS-PT-IDX)    TO WS-OLIGO-NUC-POS.
023300           MOVE WS-PT-GC-PCT(WS-PT-IDX)     TO WS-OLIGO-GC-PCT.
023400           MOVE WS-PT-TM(WS-PT-IDX)         TO WS-OLIGO-TM.
023500           MOVE WS-PT-GIBBS(WS-PT-IDX)      TO WS-OLIGO-GIBBS.
023600           MOVE WS-PT-SEQUENCE(WS-PT-IDX)   TO WS-OLIGO-SEQUENCE.
023700           MOVE WS-PT-NAME(WS-PT-IDX)       TO WS-OLIGO-NAME.
023800           WRITE OLIGOUT-REC FROM WS-OLIGO-LINE.
023900       200-EXIT.
024000           EXIT.
024100
024200      ******************************************************************
024300      *    300-BUILD-VIZ-STRINGS -- PAINT THE PROBE-ALIGNMENT STRING
024400      *    (COMPLEMENT CHARACTERS AT NON-> OFFSETS) AND THE PROBE-LABEL
024500      *    STRING (OVERLAID TEXT) FOR EVERY CHOSEN PROBE, IN INDEX
024600      *    ORDER SO A LATER LABEL OVERWRITES AN EARLIER ONE ON OVERLAP
024700      ******************************************************************
024800       300-BUILD-VIZ-STRINGS.
024900           MOVE SPACES TO WS-OW-ALIGN-STRING.
025000           MOVE SPACES TO WS-OW-LABEL-STRING.
025100           IF WS-SEQ-HAS-N OR WS-MASK-FILE-READ
025200               MOVE "Y" TO WS-OW-REPEAT-SW
025300           ELSE
025400               MOVE "N" TO WS-OW-REPEAT-SW.
025500
025600           PERFORM 310-PLACE-ONE-PROBE THRU 310-EXIT
025700                   VARYING WS-OW-IDX FROM 1 BY 1
025800                   UNTIL WS-OW-IDX > WS-PROBE-COUNT.
025900       300-EXIT.
026000           EXIT.
026100
026200       310-PLACE-ONE-PROBE.
026300           SET WS-PT-IDX TO WS-OW-IDX.
026400           MOVE WS-PT-LENGTH(WS-PT-IDX) TO WS-OW-LEN.
026500           MOVE SPACES TO WS-OW-COMP-STRING.
026600           MOVE FUNCTION REVERSE(WS-PT-SEQUENCE(WS-PT-IDX)(1:WS-OW-LEN))
026700                          TO WS-OW-COMP-STRING(1:WS-OW-LEN).
026800
026900           MOVE ZERO TO WS-OW-COLLECTED.
027000           MOVE WS-PT-POSITION(WS-PT-IDX) TO WS-OW-SCAN-POS.
027100           ADD 1 TO WS-OW-SCAN-POS.
027200           PERFORM 315-PLACE-ONE-COMP-CHAR THRU 315-EXIT
027300                   UNTIL WS-OW-COLLECTED >= WS-OW-LEN.
027400
027500           PERFORM 320-BUILD-LABEL-TEXT THRU 320-EXIT.
027600           PERFORM 330-PLACE-LABEL-TEXT THRU 330-EXIT.
027700       310-EXIT.
027800           EXIT.
027900
028000      ******************************************************************
028100      *    315-PLACE-ONE-COMP-CHAR -- SAME WALK-AND-SKIP-> SHAPE AS
028200      *    PRBGEN PARA 115, WRITING INSTEAD OF READING
028300      ******************************************************************
028400       315-PLACE-ONE-COMP-CHAR.
028500           SET WS-SEQ-IDX TO WS-OW-SCAN-POS.
028600           IF WS-SEQ-CHAR(WS-SEQ-IDX) NOT = ">"
028700               ADD 1 TO WS-OW-COLLECTED
028800               SET WS-OW-COMP-IDX TO WS-OW-COLLECTED
028900               SET WS-OW-AL-IDX TO WS-SEQ-IDX
029000               MOVE WS-OW-COMP-CHAR(WS-OW-COMP-IDX)
029100                             TO WS-OW-ALIGN-CHAR(WS-OW-AL-IDX).
029200           ADD 1 TO WS-OW-SCAN-POS.
029300       315-EXIT.
029400           EXIT.
029500
029600      ******************************************************************
029700      *    320-BUILD-LABEL-TEXT -- "Prb# n,Pos n,FE n.n,GC n" WITH EACH
029800      *    NUMBER TRIMMED OF LEADING (ZERO-SUPPRESSED) BLANKS
029900      ******************************************************************
030000       320-BUILD-LABEL-TEXT.
030100           MOVE WS-PT-INDEX(WS-PT-IDX) TO WS-OW-IDX-EDIT.
030200           MOVE ZERO TO WS-OW-IDX-LEAD.
030300           INSPECT WS-OW-IDX-EDIT TALLYING WS-OW-IDX-LEAD
030400                   FOR LEADING SPACES.
030500           COMPUTE WS-OW-IDX-START = WS-OW-IDX-LEAD + 1.
030600           COMPUTE WS-OW-IDX-LEN = 3 - WS-OW-IDX-LEAD.
030700
030800           MOVE WS-PT-NUC-POS(WS-PT-IDX) TO WS-OW-NUC-EDIT.
030900           MOVE ZERO TO WS-OW-NUC-LEAD.
031000           INSPECT WS-OW-NUC-EDIT TALLYING WS-OW-NUC-LEAD
031100                   FOR LEADING SPACES.
031200           COMPUTE WS-OW-NUC-START = WS-OW-NUC-LEAD + 1.
031300           COMPUTE WS-OW-NUC-LEN = 5 - WS-OW-NUC-LEAD.
031400
031500           MOVE WS-PT-GC-PCT(WS-PT-IDX) TO WS-OW-GC-EDIT.
031600           MOVE ZERO TO WS-OW-GC-LEAD.
031700           INSPECT WS-OW-GC-EDIT TALLYING WS-OW-GC-LEAD
031800                   FOR LEADING SPACES.
031900           COMPUTE WS-OW-GC-START = WS-OW-GC-LEAD + 1.
032000           COMPUTE WS-OW-GC-LEN = 3 - WS-OW-GC-LEAD.
032100
032200           MOVE WS-PT-GIBBS(WS-PT-IDX) TO WS-OW-GIBBS-EDIT.
032300           MOVE ZERO TO WS-OW-GIBBS-LEAD.
032400           INSPECT WS-OW-GIBBS-EDIT TALLYING WS-OW-GIBBS-LEAD
032500                   FOR LEADING SPACES.
032600           COMPUTE WS-OW-GIBBS-START = WS-OW-GIBBS-LEAD + 1.
032700           COMPUTE WS-OW-GIBBS-LEN = 6 - WS-OW-GIBBS-LEAD.
032800
032900           MOVE SPACES TO WS-OW-LABEL-TEXT.
033000           STRING "Prb# "                                DELIMITED BY SIZE
033100              WS-OW-IDX-EDIT(WS-OW-IDX-START:WS-OW-IDX-LEN)
033200                                                           DELIMITED BY SIZE
033300              ",Pos "                                     DELIMITED BY SIZE
033400              WS-OW-NUC-EDIT(WS-OW-NUC-START:WS-OW-NUC-LEN)
033500                                                           DELIMITED BY SIZE
033600              ",FE "                                      DELIMITED BY SIZE
033700              WS-OW-GIBBS-EDIT(WS-OW-GIBBS-START:WS-OW-GIBBS-LEN)
033800                                                           DELIMITED BY SIZE
033900              ",GC "                                      DELIMITED BY SIZE
034000              WS-OW-GC-EDIT(WS-OW-GC-START:WS-OW-GC-LEN)  DELIMITED BY SIZE
034100              INTO WS-OW-LABEL-TEXT
034200           END-STRING.
034300       320-EXIT.
034400           EXIT.
034500
034600      ******************************************************************
034700      *    330-PLACE-LABEL-TEXT -- OVERLAY THE LABEL AT THE PROBE'S
034800      *    START OFFSET, TRUNCATING AT SEQLEN AND DROPPING IT ENTIRELY
034900      *    WHEN THE START OFFSET IS ITSELF PAST THE END OF THE SEQUENCE
035000      ******************************************************************
035100       330-PLACE-LABEL-TEXT.
035200           MOVE ZERO TO WS-OW-LABEL-TRAIL.
035300           MOVE FUNCTION REVERSE(WS-OW-LABEL-TEXT) TO WS-OW-LABEL-REV.
035400           INSPECT WS-OW-LABEL-REV TALLYING WS-OW-LABEL-TRAIL
035500                   FOR LEADING SPACES.
035600           COMPUTE WS-OW-LABEL-LEN = 50 - WS-OW-LABEL-TRAIL.
035700           IF WS-OW-LABEL-LEN = ZERO
035800               MOVE 1 TO WS-OW-LABEL-LEN.
035900
036000           COMPUTE WS-OW-POS = WS-PT-POSITION(WS-PT-IDX) + 1.
036100           IF WS-OW-POS > WS-SEQ-LEN
036200               GO TO 330-EXIT.
036300           COMPUTE WS-OW-SCAN-POS = WS-OW-POS + WS-OW-LABEL-LEN - 1.
036400           IF WS-OW-SCAN-POS > WS-SEQ-LEN
036500               COMPUTE WS-OW-LABEL-LEN = WS-SEQ-LEN - WS-OW-POS + 1.
036600
036700           MOVE WS-OW-LABEL-TEXT(1:WS-OW-LABEL-LEN)
036800                        TO WS-OW-LABEL-STRING(WS-OW-POS:WS-OW-LABEL-LEN).
036900       330-EXIT.
037000           EXIT.
037100
037200      ******************************************************************
037300      *    400-WRITE-VIZ-REPORT -- WRAP EVERY STRING IN PARALLEL AT 110
037400      *    CHARACTERS PER LINE: SEQUENCE, EACH MASK LINE PRESENT (REPEAT
037500      *    MASK FIRST, THEN F MASK), ALIGNMENT, LABEL, BLANK LINE
037600      ******************************************************************
037700       400-WRITE-VIZ-REPORT.
037800           IF WS-SEQ-LEN = ZERO
037900               GO TO 400-EXIT.
038000           PERFORM 420-WRITE-ONE-WRAP-BLOCK THRU 420-EXIT
038100                   VARYING WS-OW-WRAP-START FROM 1 BY 110
038200                   UNTIL WS-OW-WRAP-START > WS-SEQ-LEN.
038300       400-EXIT.
038400           EXIT.
038500
038600       420-WRITE-ONE-WRAP-BLOCK.
038700           COMPUTE WS-OW-WRAP-END = WS-OW-WRAP-START + 109.
038800           IF WS-OW-WRAP-END > WS-SEQ-LEN
038900               MOVE WS-SEQ-LEN TO WS-OW-WRAP-END.
039000           COMPUTE WS-OW-WRAP-LEN = WS-OW-WRAP-END - WS-OW-WRAP-START + 1.
039100
039200           WRITE SEQVIZ-REC FROM
039300                 WS-SEQ-TEXT(WS-OW-WRAP-START:WS-OW-WRAP-LEN).
039400
039500           IF WS-OW-REPEAT-PRESENT
039600               WRITE SEQVIZ-REC FROM
039700                     WS-REPEAT-MASK(WS-OW-WRAP-START:WS-OW-WRAP-LEN).
039800
039900           WRITE SEQVIZ-REC FROM
040000                 WS-F-MASK(WS-OW-WRAP-START:WS-OW-WRAP-LEN).
040100           WRITE SEQVIZ-REC FROM
040200                 WS-OW-ALIGN-STRING(WS-OW-WRAP-START:WS-OW-WRAP-LEN).
040300           WRITE SEQVIZ-REC FROM
040400                 WS-OW-LABEL-STRING(WS-OW-WRAP-START:WS-OW-WRAP-LEN).
040500           MOVE SPACES TO SEQVIZ-REC.
040600           WRITE SEQVIZ-REC.
040700       420-EXIT.
040800           EXIT.
