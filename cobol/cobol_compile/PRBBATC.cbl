000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    PRBBATC  --  OLIGO PROBE DESIGN, BATCH JOB MAIN LINE
000400      *    READS A LIST OF INPUT SEQUENCE FILE NAMES FROM FILELIST AND
000500      *    ONE DESIGN-PARM-REC FROM PARMCARD, THEN FOR EACH INPUT FILE
000600      *    (IN THE SORTED ORDER THE JCL SORT STEP DELIVERS THEM) CALLS
000700      *    THE DESIGN SUBPROGRAMS IN SEQUENCE TO BUILD THE OLIGOS AND
000800      *    SEQUENCE-VISUALIZATION FILES, THEN WRITES ONE LINE PER INPUT
000900      *    FILE TO BATSUMRY.  THIS IS THE ONLY PROGRAM IN THE PROBE-
001000      *    DESIGN JOB STREAM THAT OWNS AN FD OTHER THAN OUTWRT'S OWN
001100      *    OUTPUT FILES.
001200      *
001300      *    MODELLED ON THE OLD DALYEDIT/PATSRCH "EDIT-A-FILE-OF-RECORDS"
001400      *    SHAPE, ADAPTED SO EACH "RECORD" IS AN ENTIRE INPUT SEQUENCE
001500      *    FILE RATHER THAN A CARD IMAGE.
001600      ******************************************************************
001700      *    07-02-09 DCP  ORIGINAL
001800      *    03-18-11 DCP  SEQMSK SUPPORT ADDED -- BUILDS REPEAT MASK FROM
001900      *                  A COMPANION FILE'S OWN N'S WHEN ONE IS GIVEN
002000      *                  (CR-2210)
002100      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
002200      *    11-30-12 TGD  WS-SUM-SCORE WIDENED FOR THE SENTINEL VALUE,
002300      *                  WAS TRUNCATING 99999999.9999 (CR-2338)
002400      *    09-30-14 RLM  NO-OP, COVERED BY WRKSEQ'S OCCURS RAISE (CR-2504)
002450      *    04-02-16 TGD  240-CALL-BADNESS NOW PASSES PARM-GIBBS-MIN/MAX
002460      *                  THROUGH TO BF-PARM-REC/BM-PARM-REC (CR-2611)
002470      *    04-09-16 TGD  ADDED 005-CHECK-TABLE-SIZE -- PARM-N-PROBES WAS
002480      *                  NEVER CHECKED AGAINST WS-MAX-PROBES-LIMIT, WHICH
002490      *                  WRKSEQ'S OWN HEADER HAD PROMISED SINCE 09-30-14
002495      *                  (CR-2618)
002500      ******************************************************************
002600       PROGRAM-ID.  PRBBATC.
002700       AUTHOR. D C PALOMBO.
002800       INSTALLATION. COBOL DEVELOPMENT CENTER.
002900       DATE-WRITTEN. 07/02/09.
003000       DATE-COMPILED. 07/02/09.
003100       SECURITY. NON-CONFIDENTIAL.
003200
003300      ******************************************************************
003400      *REMARKS.
003500      *
003600      *          THIS PROGRAM IS THE JOB-STEP MAIN LINE FOR THE OLIGO
003700      *          PROBE DESIGN BATCH RUN.
003800      *
003900      *          INPUT PARM CARD         -   DDS0001.PRBPARM
004000      *
004100      *          INPUT FILE LIST         -   DDS0001.PRBFLIST (SORTED)
004200      *
004300      *          INPUT SEQUENCE FILE     -   DYNAMIC, ONE PER LIST ENTRY
004400      *
004500      *          INPUT MASK FILE         -   DYNAMIC, OPTIONAL
004600      *
004700      *          OUTPUT SUMMARY FILE     -   DDS0001.PRBSUMRY
004800      *
004900      *          DUMP FILE               -   SYSOUT
005000      *
005100      ******************************************************************
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER. IBM-390.
005500       OBJECT-COMPUTER. IBM-390.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT SYSOUT
006100           ASSIGN TO UT-S-SYSOUT
006200             ORGANIZATION IS SEQUENTIAL.
006300
006400           SELECT PARMCARD
006500           ASSIGN TO UT-S-PARMCARD
006600             ACCESS MODE IS SEQUENTIAL
006700             FILE STATUS IS OFCODE.
006800
006900      ****** THIS FILE IS PASSED IN FROM THE SORTED FILE-LIST STEP
007000      ****** IT CONSISTS OF ONE ENTRY PER SEQUENCE FILE TO BE DESIGNED,
007100      ****** IN ASCENDING NAME ORDER
007200           SELECT FILELIST
007300           ASSIGN TO UT-S-FILELIST
007400             ACCESS MODE IS SEQUENTIAL
007500             FILE STATUS IS OFCODE.
007600
007700      ****** DYNAMIC DSN -- BUILT FROM THE CURRENT FILELIST ENTRY
007800           SELECT SEQIN
007900           ASSIGN TO WS-PB-SEQIN-DSN
008000             ORGANIZATION IS LINE SEQUENTIAL
008100             FILE STATUS IS WS-PB-SEQIN-STATUS.
008200
008300      ****** DYNAMIC DSN -- OPTIONAL, ONLY OPENED WHEN THE FILELIST
008400      ****** ENTRY CARRIES A COMPANION MASK-FILE NAME
008500           SELECT OPTIONAL SEQMSK
008600           ASSIGN TO WS-PB-SEQMSK-DSN
008700             ORGANIZATION IS LINE SEQUENTIAL
008800             FILE STATUS IS WS-PB-SEQMSK-STATUS.
008900
009000           SELECT BATSUMRY
009100           ASSIGN TO UT-S-BATSUMRY
009200             ACCESS MODE IS SEQUENTIAL
009300             FILE STATUS IS OFCODE.
009400
009500       DATA DIVISION.
009600       FILE SECTION.
009700       FD  SYSOUT
009800           RECORDING MODE IS F
009900           LABEL RECORDS ARE STANDARD
010000           RECORD CONTAINS 130 CHARACTERS
010100           BLOCK CONTAINS 0 RECORDS
010200           DATA RECORD IS SYSOUT-REC.
010300       01  SYSOUT-REC                 PIC X(130).
010400
010500      ****** ONE 78-BYTE DESIGN-PARM-REC, SEE COPYBOOK DSNPARM
010600       FD  PARMCARD
010700           RECORDING MODE IS F
010800           LABEL RECORDS ARE STANDARD
010900           RECORD CONTAINS 78 CHARACTERS
011000           BLOCK CONTAINS 0 RECORDS
011100           DATA RECORD IS DESIGN-PARM-REC.
011200           COPY DSNPARM.
011300
011400      ****** ONE ENTRY PER INPUT SEQUENCE FILE, SORTED BY FL-INPUT-NAME
011500      ****** BEFORE THIS STEP RUNS.  FL-MASK-NAME IS BLANK WHEN THE
011600      ****** ENTRY HAS NO COMPANION MASK FILE
011700       FD  FILELIST
011800           RECORDING MODE IS F
011900           LABEL RECORDS ARE STANDARD
012000           RECORD CONTAINS 80 CHARACTERS
012100           BLOCK CONTAINS 0 RECORDS
012200           DATA RECORD IS FL-REC.
012300       01  FL-REC.
012400           05  FL-INPUT-NAME           PIC X(30).
012500           05  FL-TAB                  PIC X(01).
012600           05  FL-MASK-NAME            PIC X(30).
012700           05  FILLER                  PIC X(19).
012800
012900       FD  SEQIN
013000           RECORD CONTAINS 200 CHARACTERS
013100           DATA RECORD IS SEQ-LINE-REC.
013200           COPY SEQLINE.
013300
013400       FD  SEQMSK
013500           RECORD CONTAINS 200 CHARACTERS
013600           DATA RECORD IS MSK-LINE-REC.
013700       01  MSK-LINE-REC                PIC X(200).
013800
013900      ****** HEADER PLUS ONE LINE PER INPUT FILE, TAB-SEPARATED
014000       FD  BATSUMRY
014100           RECORDING MODE IS F
014200           LABEL RECORDS ARE STANDARD
014300           RECORD CONTAINS 140 CHARACTERS
014400           BLOCK CONTAINS 0 RECORDS
014500           DATA RECORD IS BATSUMRY-REC.
014600       01  BATSUMRY-REC                PIC X(140).
014700
014800       WORKING-STORAGE SECTION.
014900       01  FLAGS-AND-SWITCHES.
015000           05  OFCODE                  PIC X(02)         VALUE SPACES.
015100           05  PARA-NAME               PIC X(20)         VALUE SPACES.
015200           05  WS-PB-MORE-FILES-SW     PIC X(01)         VALUE "Y".
015300               88  WS-PB-NO-MORE-FILES               VALUE "N".
015400           05  WS-PB-READ-ERROR-SW     PIC X(01)         VALUE "N".
015500               88  WS-PB-READ-ERROR                  VALUE "Y".
015600           05  WS-PB-MASK-GIVEN-SW     PIC X(01)         VALUE "N".
015700               88  WS-PB-MASK-GIVEN                  VALUE "Y".
015800           05  WS-PB-SEQIN-STATUS      PIC X(02)         VALUE SPACES.
015900               88  WS-PB-SEQIN-OK                     VALUE "00".
016000               88  WS-PB-SEQIN-EOF                     VALUE "10".
016100           05  WS-PB-SEQMSK-STATUS     PIC X(02)         VALUE SPACES.
016200               88  WS-PB-SEQMSK-OK                     VALUE "00".
016300               88  WS-PB-SEQMSK-EOF                     VALUE "10".
016400
016500       01  MISC-WS-FLDS.
016600           05  WS-PB-SEQIN-DSN         PIC X(45)         VALUE SPACES.
016700           05  WS-PB-SEQMSK-DSN        PIC X(45)         VALUE SPACES.
016800           05  WS-PB-DEFAULT-NAME      PIC X(30)         VALUE SPACES.
016900           05  WS-PB-ERROR-TEXT        PIC X(40)         VALUE SPACES.
017000           05  WS-PB-SWAP-GIBBS        PIC S9(03)V9(02)  VALUE ZERO.
017100           05  WS-PB-SCORE-EDIT        PIC -9(08).9(04).
017200
017300       01  COUNTERS-AND-ACCUMULATORS.
017400           05  WS-PB-FILES-DESIGNED    PIC 9(05) COMP    VALUE ZERO.
017500
017600      ****** BATCH SUMMARY LINES -- HEADER AND ONE DETAIL LINE
017700       01  WS-SUM-HDR-LINE.
017800           05  FILLER                  PIC X(08)  VALUE "Filename".
017900           05  FILLER                  PIC X(01)  VALUE X"09".
018000           05  FILLER                  PIC X(12)  VALUE "Probes_Found".
018100           05  FILLER                  PIC X(01)  VALUE X"09".
018200           05  FILLER                  PIC X(05)  VALUE "Score".
018300           05  FILLER                  PIC X(01)  VALUE X"09".
018400           05  FILLER                  PIC X(06)  VALUE "Status".
018500           05  FILLER                  PIC X(01)  VALUE X"09".
018600           05  FILLER                  PIC X(05)  VALUE "Error".
018700           05  FILLER                  PIC X(95)  VALUE SPACES.
018800
018900       01  WS-SUMMARY-LINE.
019000           05  WS-SUM-FILENAME         PIC X(30)  VALUE SPACES.
019100           05  WS-SUM-TAB1             PIC X(01)  VALUE X"09".
019200           05  WS-SUM-PROBES           PIC ZZ9.
019300           05  WS-SUM-TAB2             PIC X(01)  VALUE X"09".
019400           05  WS-SUM-SCORE            PIC X(14)  VALUE SPACES.
019500           05  WS-SUM-TAB3             PIC X(01)  VALUE X"09".
019600           05  WS-SUM-STATUS           PIC X(10)  VALUE SPACES.
019700           05  WS-SUM-TAB4             PIC X(01)  VALUE X"09".
019800           05  WS-SUM-ERROR            PIC X(40)  VALUE SPACES.
019900           05  FILLER                  PIC X(30)  VALUE SPACES.
020000
020100      ****** SCRATCH AREAS, BYTE-COMPATIBLE WITH WS-WORKING-SEQUENCE
020200      ****** AND WS-SEQUENCE-COUNTS, USED ONLY WHEN A COMPANION MASK
020300      ****** FILE MUST BE READ AND SCANNED FOR ITS OWN N'S -- SEQRDR
020400      ****** AND MASKGN ARE CALLED AGAINST THESE IN PLACE OF THE REAL
020500      ****** WORKING SEQUENCE, THE SAME WAY THEY WOULD BE CALLED FOR
020600      ****** THE REAL SEQIN DATA, SO NO SECOND N-SCANNING PARAGRAPH IS
020700      ****** NEEDED ANYWHERE IN THIS PROGRAM
020800       01  WS-PB-MASK-SEQ-AREA.
020900           05  WS-PB-MASK-SEQ-TEXT     PIC X(5000)       VALUE SPACES.
021000       01  WS-PB-MASK-SEQ-TABLE REDEFINES WS-PB-MASK-SEQ-AREA.
021100           05  WS-PB-MASK-SEQ-CHAR OCCURS 5000 TIMES
021200                                       INDEXED BY WS-PB-MS-IDX
021300                                       PIC X(01).
021400
021500       01  WS-PB-MASK-COUNTS.
021600           05  WS-PB-MASK-LEN          PIC 9(05) COMP    VALUE ZERO.
021700           05  WS-PB-MASK-GOOD-LEN     PIC 9(05) COMP    VALUE ZERO.
021800           05  WS-PB-MASK-HAS-N-SW     PIC X(01)         VALUE "N".
021900           05  WS-PB-MASK-FILE-SW      PIC X(01)         VALUE "N".
022000
022100           COPY WRKSEQ.
022200           COPY PROBEREC.
022300           COPY ABENDREC.
022400
022500      ****** WORKING-STORAGE COPIES OF EACH SUBPROGRAM'S OWN LINKAGE
022600      ****** SHAPE -- PRBBATC IS THE TOP OF THE CALL CHAIN SO THESE
022700      ****** LIVE HERE, NOT IN A LINKAGE SECTION OF THEIR OWN
022800       01  RD-PARM-REC.
022900           05  RD-FUNCTION-CODE        PIC X(01).
023000               88  RD-INIT                            VALUE "I".
023100               88  RD-PROCESS-LINE                    VALUE "L".
023200               88  RD-FINISH                          VALUE "F".
023300           05  RD-LINE-TEXT             PIC X(200).
023400           05  RD-DEFAULT-NAME          PIC X(30).
023500           05  FILLER                   PIC X(20).
023600       01  RD-RETURN-CD                 PIC 9(04) COMP.
023700
023800       01  MG-PARM-REC.
023900           05  MG-FUNCTION-CODE        PIC X(01).
024000               88  MG-BUILD-REPEAT-MASK               VALUE "R".
024100               88  MG-BUILD-F-MASK                    VALUE "F".
024200               88  MG-POISON-FIXED                    VALUE "P".
024300               88  MG-POISON-MIXED                    VALUE "M".
024400           05  MG-OLIGO-LEN            PIC 9(02) COMP.
024500           05  MG-MIN-LEN              PIC 9(02) COMP.
024600           05  MG-MAX-LEN              PIC 9(02) COMP.
024700           05  FILLER                  PIC X(10).
024800       01  MG-RETURN-CD                PIC 9(04) COMP.
024900
025000       01  BF-PARM-REC.
025100           05  BF-OLIGO-LEN            PIC 9(02) COMP.
025200           05  BF-TARGET-GIBBS         PIC S9(03)V9(02).
025220           05  BF-GIBBS-MIN            PIC S9(03)V9(02).
025240           05  BF-GIBBS-MAX            PIC S9(03)V9(02).
025300           05  FILLER                  PIC X(01).
025400       01  BF-RETURN-CD                PIC 9(04) COMP.
025500
025600       01  BM-PARM-REC.
025700           05  BM-MIN-LEN              PIC 9(02) COMP.
025800           05  BM-MAX-LEN              PIC 9(02) COMP.
025900           05  BM-TARGET-GIBBS         PIC S9(03)V9(02).
025920           05  BM-GIBBS-MIN            PIC S9(03)V9(02).
025940           05  BM-GIBBS-MAX            PIC S9(03)V9(02).
026000           05  FILLER                  PIC X(01).
026100       01  BM-RETURN-CD                PIC 9(04) COMP.
026200
026300       01  DF-PARM-REC.
026400           05  DF-OLIGO-LEN            PIC 9(02) COMP.
026500           05  DF-SPACER-LEN           PIC 9(02) COMP.
026600           05  DF-N-PROBES             PIC 9(02) COMP.
026700           05  FILLER                  PIC X(10).
026800       01  DF-RETURN-CD                PIC 9(04) COMP.
026900
027000       01  DM-PARM-REC.
027100           05  DM-MIN-LEN              PIC 9(02) COMP.
027200           05  DM-MAX-LEN              PIC 9(02) COMP.
027300           05  DM-SPACER-LEN           PIC 9(02) COMP.
027400           05  DM-N-PROBES             PIC 9(02) COMP.
027500           05  FILLER                  PIC X(10).
027600       01  DM-RETURN-CD                PIC 9(04) COMP.
027700
027800       01  PG-PARM-REC.
027900           05  PG-OUTPUT-NAME          PIC X(30).
028000           05  FILLER                  PIC X(10).
028100       01  PG-RETURN-CD                PIC 9(04) COMP.
028200
028300       01  OW-PARM-REC.
028400           05  OW-OUTPUT-NAME          PIC X(30).
028500           05  FILLER                  PIC X(10).
028600       01  OW-RETURN-CD                PIC 9(04) COMP.
028700
028800       PROCEDURE DIVISION.
028900           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029000           PERFORM 100-MAINLINE THRU 100-EXIT
029100                   UNTIL WS-PB-NO-MORE-FILES.
029200           PERFORM 999-CLEANUP THRU 999-EXIT.
029300           MOVE +0 TO RETURN-CODE.
029400           GOBACK.
029500
029600       000-HOUSEKEEPING.
029700           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029800           DISPLAY "******** BEGIN JOB PRBBATC ********".
029900           OPEN OUTPUT SYSOUT.
030000           OPEN INPUT PARMCARD.
030100           READ PARMCARD
030200               AT END
030300               MOVE "EMPTY PARM CARD" TO ABEND-REASON
030400               GO TO 1000-ABEND-RTN
030500           END-READ.
030600           CLOSE PARMCARD.
030700           PERFORM 010-EDIT-PARM-CARD THRU 010-EXIT.
030750           PERFORM 005-CHECK-TABLE-SIZE THRU 005-EXIT.
030800
030900           OPEN INPUT FILELIST.
031000           OPEN OUTPUT BATSUMRY.
031100           WRITE BATSUMRY-REC FROM WS-SUM-HDR-LINE.
031200           PERFORM 900-READ-FILELIST THRU 900-EXIT.
031300       000-EXIT.
031400           EXIT.
031450
031460      ****** HOUSE STANDARD TABLE-SIZE EDIT (SEE WRKSEQ) -- A PARM CARD
031470      ****** THAT ASKS FOR MORE PROBES THAN WS-MAX-PROBES-LIMIT WOULD
031480      ****** DRIVE DPFIX/DPMIX AND EVERY OCCURS 60 TABLE THEY SHARE PAST
031490      ****** ITS BOUND, SO THE JOB ABENDS HERE INSTEAD OF LETTING THAT
031495      ****** HAPPEN DOWNSTREAM
031500       005-CHECK-TABLE-SIZE.
031510           MOVE "005-CHECK-TABLE-SIZE" TO PARA-NAME.
031520           IF PARM-N-PROBES > WS-MAX-PROBES-LIMIT
031530               MOVE "PARM-N-PROBES EXCEEDS TABLE LIMIT" TO ABEND-REASON
031540               GO TO 1000-ABEND-RTN.
031550       005-EXIT.
031560           EXIT.
031570
031600      ****** THE PARM CARD LETS THE MIN AND MAX GIBBS BOUNDS BE KEYED
031700      ****** IN EITHER ORDER -- SWAP THEM HERE, BEFORE ANY SUBPROGRAM
031800      ****** IS CALLED, SO NO SUBPROGRAM HAS TO CARRY THIS EDIT ITSELF
031900       010-EDIT-PARM-CARD.
032000           MOVE "010-EDIT-PARM-CARD" TO PARA-NAME.
032100           IF PARM-GIBBS-MIN > PARM-GIBBS-MAX
032200               MOVE PARM-GIBBS-MIN  TO WS-PB-SWAP-GIBBS
032300               MOVE PARM-GIBBS-MAX  TO PARM-GIBBS-MIN
032400               MOVE WS-PB-SWAP-GIBBS TO PARM-GIBBS-MAX
032500           END-IF.
032600       010-EXIT.
032700           EXIT.
032800
032900       100-MAINLINE.
033000           MOVE "100-MAINLINE" TO PARA-NAME.
033100           PERFORM 200-DESIGN-ONE-FILE THRU 200-EXIT.
033200           PERFORM 900-READ-FILELIST THRU 900-EXIT.
033300       100-EXIT.
033400           EXIT.
033500
033600      ****** RUNS THE FULL MAIN DESIGN FLOW OVER ONE FILELIST ENTRY AND
033700      ****** WRITES ITS BATCH SUMMARY LINE
033800       200-DESIGN-ONE-FILE.
033900           MOVE "200-DESIGN-ONE-FILE" TO PARA-NAME.
034000           PERFORM 210-CLEAR-WORK-AREAS THRU 210-EXIT.
034100           PERFORM 220-READ-SEQIN THRU 220-EXIT.
034200           IF WS-PB-READ-ERROR
034300               PERFORM 290-WRITE-ERROR-SUMMARY THRU 290-EXIT
034400               GO TO 200-EXIT
034500           END-IF.
034600
034700           PERFORM 230-BUILD-REPEAT-MASK THRU 230-EXIT.
034800           PERFORM 240-CALL-BADNESS THRU 240-EXIT.
034900           PERFORM 250-CALL-F-MASK THRU 250-EXIT.
035000           PERFORM 260-CALL-POISON-MASK THRU 260-EXIT.
035100           PERFORM 270-CALL-PLACEMENT-DP THRU 270-EXIT.
035200
035300           IF WS-PROBE-COUNT = ZERO
035400               PERFORM 297-WRITE-NO-PROBES-SUMMARY THRU 297-EXIT
035500               GO TO 200-EXIT
035600           END-IF.
035700
035800           PERFORM 275-CALL-PRBGEN THRU 275-EXIT.
035900           PERFORM 280-CALL-OUTWRT THRU 280-EXIT.
036000           PERFORM 295-WRITE-SUCCESS-SUMMARY THRU 295-EXIT.
036100           ADD +1 TO WS-PB-FILES-DESIGNED.
036200       200-EXIT.
036300           EXIT.
036400
036500       210-CLEAR-WORK-AREAS.
036600           MOVE "210-CLEAR-WORK-AREAS" TO PARA-NAME.
036700           INITIALIZE WS-WORKING-SEQUENCE WS-SEQUENCE-COUNTS
036800                      WS-REPEAT-MASK-AREA WS-F-MASK-AREA
036900                      WS-BADNESS-FIXED-TABLE WS-BADNESS-MIXED-TABLE
037000                      WS-DP-FIXED-POS-TABLE WS-DP-FIXED-SCO-TABLE
037100                      WS-DP-MIXED-SCORE-TABLE WS-TRK-MIXED-TABLE
037200                      WS-PLACEMENT-TABLE WS-PROBE-TABLE
037300                      WS-PB-MASK-SEQ-AREA WS-PB-MASK-COUNTS.
037400           MOVE ZERO TO WS-PLACEMENT-COUNT WS-PROBE-COUNT.
037500           MOVE WS-SENTINEL-SCORE TO WS-FINAL-SCORE.
037600           MOVE "N" TO WS-PB-READ-ERROR-SW WS-PB-MASK-GIVEN-SW.
037700           MOVE SPACES TO WS-PB-DEFAULT-NAME WS-PB-ERROR-TEXT
037800                           WS-PB-SEQIN-DSN WS-PB-SEQMSK-DSN.
037900       210-EXIT.
038000           EXIT.
038100
038200      ****** BUILDS THE DYNAMIC DSN, OPENS SEQIN, HANDS EVERY LINE TO
038300      ****** SEQRDR, THEN LETS SEQRDR TELL US THE DEFAULT OUTPUT NAME
038400       220-READ-SEQIN.
038500           MOVE "220-READ-SEQIN" TO PARA-NAME.
038600           STRING "PRBBATC.SEQIN." DELIMITED BY SIZE
038700                  FL-INPUT-NAME    DELIMITED BY SPACE
038800                  INTO WS-PB-SEQIN-DSN
038900           END-STRING.
039000
039100           OPEN INPUT SEQIN.
039200           IF NOT WS-PB-SEQIN-OK
039300               MOVE "Y" TO WS-PB-READ-ERROR-SW
039400               MOVE "UNABLE TO OPEN INPUT SEQUENCE FILE" TO WS-PB-ERROR-TEXT
039500               GO TO 220-EXIT
039600           END-IF.
039700
039800           SET RD-INIT TO TRUE.
039900           CALL "SEQRDR" USING RD-PARM-REC, WS-WORKING-SEQUENCE,
040000                                WS-SEQUENCE-COUNTS, RD-RETURN-CD.
040100
040200           PERFORM 225-READ-ONE-SEQIN-LINE THRU 225-EXIT
040300                   UNTIL WS-PB-SEQIN-EOF.
040400
040500           CLOSE SEQIN.
040600           SET RD-FINISH TO TRUE.
040700           CALL "SEQRDR" USING RD-PARM-REC, WS-WORKING-SEQUENCE,
040800                                WS-SEQUENCE-COUNTS, RD-RETURN-CD.
040900           MOVE RD-DEFAULT-NAME TO WS-PB-DEFAULT-NAME.
041000           IF WS-PB-DEFAULT-NAME = SPACES
041100               MOVE PARM-OUTPUT-NAME TO WS-PB-DEFAULT-NAME
041200           END-IF.
041300           IF WS-PB-DEFAULT-NAME = SPACES
041400               MOVE "PROBE_OUTPUT" TO WS-PB-DEFAULT-NAME
041500           END-IF.
041600
041700           IF WS-SEQ-LEN = ZERO
041800               MOVE "Y" TO WS-PB-READ-ERROR-SW
041900               MOVE "EMPTY INPUT SEQUENCE FILE" TO WS-PB-ERROR-TEXT
042000           END-IF.
042100       220-EXIT.
042200           EXIT.
042300
042400       225-READ-ONE-SEQIN-LINE.
042500           MOVE "225-READ-ONE-SEQIN-LINE" TO PARA-NAME.
042600           READ SEQIN
042700               AT END
042800               MOVE "10" TO WS-PB-SEQIN-STATUS
042900               GO TO 225-EXIT
043000           END-READ.
043100           MOVE SEQ-LINE-TEXT TO RD-LINE-TEXT.
043200           SET RD-PROCESS-LINE TO TRUE.
043300           CALL "SEQRDR" USING RD-PARM-REC, WS-WORKING-SEQUENCE,
043400                                WS-SEQUENCE-COUNTS, RD-RETURN-CD.
043500       225-EXIT.
043600           EXIT.
043700
043800      ****** IF THE INPUT ITSELF CARRIED N'S, BUILD THE REPEAT MASK
043900      ****** FROM IT DIRECTLY; OTHERWISE, IF THE FILELIST ENTRY NAMES A
044000      ****** COMPANION MASK FILE, READ THAT FILE INTO THE WS-PB-MASK-*
044100      ****** SCRATCH AREAS (VIA SEQRDR, EXACTLY AS FOR SEQIN) AND BUILD
044200      ****** THE REPEAT MASK FROM ITS N'S INSTEAD -- MASKGN NEVER KNOWS
044300      ****** THE DIFFERENCE, IT JUST SCANS WHATEVER SEQUENCE AREA IT IS
044400      ****** PASSED
044500       230-BUILD-REPEAT-MASK.
044600           MOVE "230-BUILD-REPEAT-MASK" TO PARA-NAME.
044700           IF WS-SEQ-HAS-N
044800               SET MG-BUILD-REPEAT-MASK TO TRUE
044900               CALL "MASKGN" USING MG-PARM-REC, WS-WORKING-SEQUENCE,
045000                                    WS-SEQUENCE-COUNTS,
045100                                    WS-REPEAT-MASK-AREA, WS-F-MASK-AREA,
045200                                    WS-BADNESS-FIXED-TABLE,
045300                                    WS-BADNESS-MIXED-TABLE, MG-RETURN-CD
045400               GO TO 230-EXIT
045500           END-IF.
045600
045700           IF FL-MASK-NAME NOT = SPACES
045800               PERFORM 232-READ-SEQMSK THRU 232-EXIT
045900               IF WS-PB-MASK-GIVEN
046000                   SET MG-BUILD-REPEAT-MASK TO TRUE
046100                   CALL "MASKGN" USING MG-PARM-REC,
046200                                        WS-PB-MASK-SEQ-AREA,
046300                                        WS-PB-MASK-COUNTS,
046400                                        WS-REPEAT-MASK-AREA,
046500                                        WS-F-MASK-AREA,
046600                                        WS-BADNESS-FIXED-TABLE,
046700                                        WS-BADNESS-MIXED-TABLE,
046800                                        MG-RETURN-CD
046900                   SET WS-MASK-FILE-READ TO TRUE
047000               END-IF
047100           END-IF.
047200       230-EXIT.
047300           EXIT.
047400
047500       232-READ-SEQMSK.
047600           MOVE "232-READ-SEQMSK" TO PARA-NAME.
047700           STRING "PRBBATC.SEQMSK." DELIMITED BY SIZE
047800                  FL-MASK-NAME       DELIMITED BY SPACE
047900                  INTO WS-PB-SEQMSK-DSN
048000           END-STRING.
048100
048200           OPEN INPUT SEQMSK.
048300           IF NOT WS-PB-SEQMSK-OK
048400               GO TO 232-EXIT
048500           END-IF.
048600
048700           SET RD-INIT TO TRUE.
048800           CALL "SEQRDR" USING RD-PARM-REC, WS-PB-MASK-SEQ-AREA,
048900                                WS-PB-MASK-COUNTS, RD-RETURN-CD.
049000
049100           PERFORM 234-READ-ONE-SEQMSK-LINE THRU 234-EXIT
049200                   UNTIL WS-PB-SEQMSK-EOF.
049300
049400           CLOSE SEQMSK.
049500           SET RD-FINISH TO TRUE.
049600           CALL "SEQRDR" USING RD-PARM-REC, WS-PB-MASK-SEQ-AREA,
049700                                WS-PB-MASK-COUNTS, RD-RETURN-CD.
049800           MOVE "Y" TO WS-PB-MASK-GIVEN-SW.
049900       232-EXIT.
050000           EXIT.
050100
050200       234-READ-ONE-SEQMSK-LINE.
050300           MOVE "234-READ-ONE-SEQMSK-LINE" TO PARA-NAME.
050400           READ SEQMSK
050500               AT END
050600               MOVE "10" TO WS-PB-SEQMSK-STATUS
050700               GO TO 234-EXIT
050800           END-READ.
050900           MOVE MSK-LINE-REC TO RD-LINE-TEXT.
051000           SET RD-PROCESS-LINE TO TRUE.
051100           CALL "SEQRDR" USING RD-PARM-REC, WS-PB-MASK-SEQ-AREA,
051200                                WS-PB-MASK-COUNTS, RD-RETURN-CD.
051300       234-EXIT.
051400           EXIT.
051500
051600       240-CALL-BADNESS.
051700           MOVE "240-CALL-BADNESS" TO PARA-NAME.
051800           IF PARM-MIXED-MODE
051900               MOVE PARM-MIN-LEN     TO BM-MIN-LEN
052000               MOVE PARM-MAX-LEN     TO BM-MAX-LEN
052100               MOVE PARM-TARGET-GIBBS TO BM-TARGET-GIBBS
052120               MOVE PARM-GIBBS-MIN   TO BM-GIBBS-MIN
052140               MOVE PARM-GIBBS-MAX   TO BM-GIBBS-MAX
052200               CALL "BADMIX" USING BM-PARM-REC, WS-WORKING-SEQUENCE,
052300                                    WS-SEQUENCE-COUNTS,
052400                                    WS-BADNESS-MIXED-TABLE, BM-RETURN-CD
052500           ELSE
052600               MOVE PARM-OLIGO-LEN    TO BF-OLIGO-LEN
052700               MOVE PARM-TARGET-GIBBS TO BF-TARGET-GIBBS
052720               MOVE PARM-GIBBS-MIN    TO BF-GIBBS-MIN
052740               MOVE PARM-GIBBS-MAX    TO BF-GIBBS-MAX
052800               CALL "BADFIX" USING BF-PARM-REC, WS-WORKING-SEQUENCE,
052900                                    WS-SEQUENCE-COUNTS,
053000                                    WS-BADNESS-FIXED-TABLE, BF-RETURN-CD
053100           END-IF.
053200       240-EXIT.
053300           EXIT.
053400
053500       250-CALL-F-MASK.
053600           MOVE "250-CALL-F-MASK" TO PARA-NAME.
053700           SET MG-BUILD-F-MASK TO TRUE.
053800           IF PARM-MIXED-MODE
053900               MOVE ZERO             TO MG-OLIGO-LEN
054000               MOVE PARM-MIN-LEN     TO MG-MIN-LEN
054100               MOVE PARM-MAX-LEN     TO MG-MAX-LEN
054200           ELSE
054300               MOVE PARM-OLIGO-LEN   TO MG-OLIGO-LEN
054400               MOVE ZERO             TO MG-MIN-LEN MG-MAX-LEN
054500           END-IF.
054600           CALL "MASKGN" USING MG-PARM-REC, WS-WORKING-SEQUENCE,
054700                                WS-SEQUENCE-COUNTS,
054800                                WS-REPEAT-MASK-AREA, WS-F-MASK-AREA,
054900                                WS-BADNESS-FIXED-TABLE,
055000                                WS-BADNESS-MIXED-TABLE, MG-RETURN-CD.
055100       250-EXIT.
055200           EXIT.
055300
055400       260-CALL-POISON-MASK.
055500           MOVE "260-CALL-POISON-MASK" TO PARA-NAME.
055600           IF PARM-MIXED-MODE
055700               SET MG-POISON-MIXED TO TRUE
055800           ELSE
055900               SET MG-POISON-FIXED TO TRUE
056000           END-IF.
056100           CALL "MASKGN" USING MG-PARM-REC, WS-WORKING-SEQUENCE,
056200                                WS-SEQUENCE-COUNTS,
056300                                WS-REPEAT-MASK-AREA, WS-F-MASK-AREA,
056400                                WS-BADNESS-FIXED-TABLE,
056500                                WS-BADNESS-MIXED-TABLE, MG-RETURN-CD.
056600       260-EXIT.
056700           EXIT.
056800
056900       270-CALL-PLACEMENT-DP.
057000           MOVE "270-CALL-PLACEMENT-DP" TO PARA-NAME.
057100           IF PARM-MIXED-MODE
057200               MOVE PARM-MIN-LEN     TO DM-MIN-LEN
057300               MOVE PARM-MAX-LEN     TO DM-MAX-LEN
057400               MOVE PARM-SPACER-LEN  TO DM-SPACER-LEN
057500               MOVE PARM-N-PROBES    TO DM-N-PROBES
057600               CALL "DPMIX" USING DM-PARM-REC, WS-SEQUENCE-COUNTS,
057700                                   WS-BADNESS-MIXED-TABLE,
057800                                   WS-DP-MIXED-SCORE-TABLE,
057900                                   WS-TRK-MIXED-TABLE,
058000                                   WS-PLACEMENT-COUNT, WS-PLACEMENT-TABLE,
058100                                   WS-FINAL-SCORE, DM-RETURN-CD
058200           ELSE
058300               MOVE PARM-OLIGO-LEN   TO DF-OLIGO-LEN
058400               MOVE PARM-SPACER-LEN  TO DF-SPACER-LEN
058500               MOVE PARM-N-PROBES    TO DF-N-PROBES
058600               CALL "DPFIX" USING DF-PARM-REC, WS-SEQUENCE-COUNTS,
058700                                   WS-BADNESS-FIXED-TABLE,
058800                                   WS-DP-FIXED-POS-TABLE,
058900                                   WS-DP-FIXED-SCO-TABLE,
059000                                   WS-PLACEMENT-COUNT, WS-PLACEMENT-TABLE,
059100                                   WS-FINAL-SCORE, DF-RETURN-CD
059200           END-IF.
059300           MOVE WS-PLACEMENT-COUNT TO WS-PROBE-COUNT.
059400       270-EXIT.
059500           EXIT.
059600
059700       275-CALL-PRBGEN.
059800           MOVE "275-CALL-PRBGEN" TO PARA-NAME.
059900           MOVE WS-PB-DEFAULT-NAME TO PG-OUTPUT-NAME.
060000           CALL "PRBGEN" USING PG-PARM-REC, WS-WORKING-SEQUENCE,
060100                                WS-SEQUENCE-COUNTS,
060200                                WS-PLACEMENT-COUNT, WS-PLACEMENT-TABLE,
060300                                WS-PROBE-COUNT, WS-PROBE-TABLE,
060400                                PG-RETURN-CD.
060500       275-EXIT.
060600           EXIT.
060700
060800       280-CALL-OUTWRT.
060900           MOVE "280-CALL-OUTWRT" TO PARA-NAME.
061000           MOVE WS-PB-DEFAULT-NAME TO OW-OUTPUT-NAME.
061100           CALL "OUTWRT" USING OW-PARM-REC, WS-WORKING-SEQUENCE,
061200                                WS-SEQUENCE-COUNTS,
061300                                WS-REPEAT-MASK-AREA, WS-F-MASK-AREA,
061400                                WS-PROBE-COUNT, WS-PROBE-TABLE,
061500                                OW-RETURN-CD.
061600       280-EXIT.
061700           EXIT.
061800
061900       290-WRITE-ERROR-SUMMARY.
062000           MOVE "290-WRITE-ERROR-SUMMARY" TO PARA-NAME.
062100           MOVE SPACES TO WS-SUMMARY-LINE.
062200           MOVE FL-INPUT-NAME       TO WS-SUM-FILENAME.
062300           MOVE ZERO                TO WS-SUM-PROBES.
062400           MOVE "N/A"               TO WS-SUM-SCORE.
062500           MOVE "error"             TO WS-SUM-STATUS.
062600           MOVE WS-PB-ERROR-TEXT    TO WS-SUM-ERROR.
062700           WRITE BATSUMRY-REC FROM WS-SUMMARY-LINE.
062800       290-EXIT.
062900           EXIT.
063000
063100       295-WRITE-SUCCESS-SUMMARY.
063200           MOVE "295-WRITE-SUCCESS-SUMMARY" TO PARA-NAME.
063300           MOVE WS-FINAL-SCORE TO WS-PB-SCORE-EDIT.
063400           MOVE SPACES TO WS-SUMMARY-LINE.
063500           MOVE WS-PB-DEFAULT-NAME  TO WS-SUM-FILENAME.
063600           MOVE WS-PROBE-COUNT      TO WS-SUM-PROBES.
063700           MOVE WS-PB-SCORE-EDIT    TO WS-SUM-SCORE.
063800           MOVE "success"           TO WS-SUM-STATUS.
063900           MOVE SPACES              TO WS-SUM-ERROR.
064000           WRITE BATSUMRY-REC FROM WS-SUMMARY-LINE.
064100       295-EXIT.
064200           EXIT.
064300
064400       297-WRITE-NO-PROBES-SUMMARY.
064500           MOVE "297-WRITE-NO-PROBES-SUMMARY" TO PARA-NAME.
064600           MOVE SPACES TO WS-SUMMARY-LINE.
064700           MOVE WS-PB-DEFAULT-NAME  TO WS-SUM-FILENAME.
064800           MOVE ZERO                TO WS-SUM-PROBES.
064900           MOVE "N/A"               TO WS-SUM-SCORE.
065000           MOVE "no_probes"         TO WS-SUM-STATUS.
065100           MOVE SPACES              TO WS-SUM-ERROR.
065200           WRITE BATSUMRY-REC FROM WS-SUMMARY-LINE.
065300       297-EXIT.
065400           EXIT.
065500
065600       900-READ-FILELIST.
065700           MOVE "900-READ-FILELIST" TO PARA-NAME.
065800           READ FILELIST
065900               AT END
066000               MOVE "N" TO WS-PB-MORE-FILES-SW
066100           END-READ.
066200       900-EXIT.
066300           EXIT.
066400
066500       999-CLEANUP.
066600           MOVE "999-CLEANUP" TO PARA-NAME.
066700           CLOSE FILELIST, BATSUMRY, SYSOUT.
066800           DISPLAY "** INPUT FILES DESIGNED **".
066900           DISPLAY WS-PB-FILES-DESIGNED.
067000           DISPLAY "******** END JOB PRBBATC ********".
067100       999-EXIT.
067200           EXIT.
067300
067400       1000-ABEND-RTN.
067500           WRITE SYSOUT-REC FROM ABEND-REC.
067600           DISPLAY "*** ABNORMAL END OF JOB-PRBBATC ***" UPON CONSOLE.
067700           DIVIDE ZERO-VAL INTO ONE-VAL.
