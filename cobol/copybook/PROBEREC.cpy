000100      ******************************************************************
000200      *    PROBEREC  --  ONE DESIGNED PROBE (INTERNAL TABLE ENTRY) AND
000300      *    THE TAB-SEPARATED OLIGOS-FILE LINE BUILT FROM IT.
000400      *
000500      *    PRBBATC CARRIES ONE OF THESE PER CHOSEN PLACEMENT IN ITS
000600      *    PROBE-TABLE (SEE WRKSEQ); OUTWRT MOVES EACH ENTRY IN TURN
000700      *    INTO WS-OLIGO-LINE AND WRITES IT TO OLIGOUT.
000800      ******************************************************************
000900      *    03-11-06 DCP  ORIGINAL LAYOUT
001000      *    11-14-08 TGD  PRB-NAME WIDENED 24 TO 34 FOR LONGER OUTPUT
001100      *                  NAMES (CR-2160)
001200      ******************************************************************
001300       01  PROBE-REC.
001400           05  PRB-INDEX               PIC 9(03).
001500           05  PRB-POSITION            PIC 9(05).
001600           05  PRB-NUC-POS             PIC 9(05).
001700           05  PRB-LENGTH              PIC 9(02).
001800           05  PRB-SEQUENCE            PIC X(60).
001900           05  PRB-GC-PCT              PIC 9(03).
002000           05  PRB-TM                  PIC S9(03)V9(01).
002100           05  PRB-GIBBS               PIC S9(03)V9(01).
002200           05  PRB-NAME                PIC X(34).
002300           05  FILLER                  PIC X(08)          VALUE SPACES.
002400
002500      ******************************************************************
002600      *    OLIGOS OUTPUT LINE -- TAB-SEPARATED, ONE PER CHOSEN PROBE
002700      *    ORDER:  INDEX  NUC-POS  GC-PCT  TM  GIBBS  SEQUENCE  NAME
002800      ******************************************************************
002900       01  WS-OLIGO-LINE.
003000           05  WS-OLIGO-INDEX          PIC Z(02)9.
003100           05  WS-OLIGO-TAB1           PIC X(01)          VALUE X"09".
003200           05  WS-OLIGO-NUC-POS        PIC Z(04)9.
003300           05  WS-OLIGO-TAB2           PIC X(01)          VALUE X"09".
003400           05  WS-OLIGO-GC-PCT         PIC ZZ9.
003500           05  WS-OLIGO-TAB3           PIC X(01)          VALUE X"09".
003600           05  WS-OLIGO-TM             PIC -ZZ9.9.
003700           05  WS-OLIGO-TAB4           PIC X(01)          VALUE X"09".
003800           05  WS-OLIGO-GIBBS          PIC -ZZ9.9.
003900           05  WS-OLIGO-TAB5           PIC X(01)          VALUE X"09".
004000           05  WS-OLIGO-SEQUENCE       PIC X(60).
004100           05  WS-OLIGO-TAB6           PIC X(01)          VALUE X"09".
004200           05  WS-OLIGO-NAME           PIC X(34).
