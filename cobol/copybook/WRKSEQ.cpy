000100      ******************************************************************
000200      *    WRKSEQ  --  WORKING SEQUENCE, MASK STRINGS, BADNESS AND DP
000300      *    TABLES SHARED BY PRBBATC AND EVERY SUBPROGRAM IT CALLS
000400      *    (SEQRDR, MASKGN, BADFIX/BADMIX, DPFIX/DPMIX, PRBGEN, OUTWRT).
000500      *    ALL SUBPROGRAMS RECEIVE THIS GROUP BY REFERENCE ON THE CALL
000600      *    USING LIST -- NONE OF THEM MAINTAIN THEIR OWN COPY.
000700      *
000800      *    TABLE-SIZE LIMITS ARE HOUSE STANDARD, SAME IDIOM AS THE OLD
000900      *    TABLE-SIZE EDIT IN DALYEDIT.  PARA 005-CHECK-TABLE-SIZE IN
001000      *    PRBBATC CHECKS PARM-N-PROBES AGAINST WS-MAX-PROBES-LIMIT AT
001100      *    PARM-CARD TIME AND ABENDS THE JOB RATHER THAN LETTING A
001150      *    REQUEST FOR MORE PROBES THAN THE OCCURS 60 TABLES CAN HOLD
001160      *    RUN DPFIX/DPMIX OFF THE END OF THEM.  WS-MAX-SEQ-LIMIT IS
001170      *    ENFORCED DIFFERENTLY, DOWN IN SEQRDR'S OWN APPEND PARAGRAPHS
001180      *    (230/260) -- BASES PAST THE LIMIT ARE SIMPLY NOT APPENDED,
001190      *    THE SAME WAY DALYEDIT CAPS A CARD IMAGE AT ITS RECORD LENGTH.
001200      ******************************************************************
001400      *    03-11-06 DCP  ORIGINAL WORKING-SEQUENCE AND BADNESS ARRAY
001500      *    05-19-07 DCP  ADDED FIXED-MODE POS/SCO DP TABLES (CR-2054)
001600      *    04-02-11 DCP  ADDED MIXED-MODE DP(E,K)/TRK(E,K) TABLES AND
001700      *                  THE BADNESS-BY-LENGTH TABLE FOR MIXED MODE
001800      *                  (CR-2231)
001900      *    11-14-08 TGD  WS-PROBE-TABLE WIDENED, PRB-NAME 24 TO 34
002000      *                  TO MATCH PROBEREC (CR-2160)
002100      *    09-30-14 RLM  WS-MAX-PROBES-LIMIT RAISED 40 TO 60 AFTER
002200      *                  GENOMICS CORE ASKED FOR LARGER PANELS (CR-2504)
002250      *    04-09-16 TGD  HEADER CORRECTED -- 005-CHECK-TABLE-SIZE DIDN'T
002260      *                  EXIST YET, SO PARM-N-PROBES WAS NEVER ACTUALLY
002270      *                  CHECKED.  PARAGRAPH ADDED IN PRBBATC AND WIRED
002280      *                  INTO 000-HOUSEKEEPING (CR-2618)
002300      ******************************************************************
002400       01  WS-TABLE-SIZE-LIMITS.
002500           05  WS-MAX-SEQ-LIMIT        PIC 9(04) COMP    VALUE 5000.
002600           05  WS-MAX-PROBES-LIMIT     PIC 9(02) COMP    VALUE 60.
002700           05  WS-MAX-LEN-RANGE        PIC 9(02) COMP    VALUE 30.
002800           05  WS-SENTINEL-SCORE       PIC S9(08)V9(04)  VALUE 99999999.9999.
002900           05  WS-ACCEPT-THRESHOLD     PIC S9(08)V9(04)  VALUE 1000000.0000.
003000           05  WS-NONE-POSITION        PIC 9(05) COMP    VALUE 99999.
003100
003200      ******************************************************************
003300      *    THE WORKING SEQUENCE ITSELF, LOWER-CASED, JUNCTION MARKERS
003400      *    (>) STILL EMBEDDED.  REDEFINED AS A CHARACTER TABLE SO EACH
003500      *    SUBPROGRAM CAN WALK IT ONE BASE AT A TIME.
003600      ******************************************************************
003700       01  WS-WORKING-SEQUENCE.
003800           05  WS-SEQ-TEXT             PIC X(5000).
003900       01  WS-SEQ-CHAR-TABLE REDEFINES WS-WORKING-SEQUENCE.
004000           05  WS-SEQ-CHAR OCCURS 5000 TIMES INDEXED BY WS-SEQ-IDX
004100                                       PIC X(01).
004200
004300       01  WS-SEQUENCE-COUNTS.
004400           05  WS-SEQ-LEN              PIC 9(05) COMP    VALUE ZERO.
004500           05  WS-GOOD-LEN             PIC 9(05) COMP    VALUE ZERO.
004600           05  WS-HAS-N-SWITCH         PIC X(01)         VALUE "N".
004700               88  WS-SEQ-HAS-N                 VALUE "Y".
004800           05  WS-MASK-FILE-SWITCH     PIC X(01)         VALUE "N".
004900               88  WS-MASK-FILE-READ            VALUE "Y".
005000
005100      ******************************************************************
005200      *    REPEAT MASK AND F MASK -- ONE BYTE PER SEQUENCE POSITION.
005300      *    REPEAT MASK: '1' MASKED, '0' OPEN.  F MASK: 'F' OR '.'
005400      *    (SEE MASKGN PARA 300/400 FOR THE VISUALIZATION LETTERS).
005500      ******************************************************************
005600       01  WS-REPEAT-MASK-AREA.
005700           05  WS-REPEAT-MASK          PIC X(5000)       VALUE SPACES.
005800       01  WS-REPEAT-MASK-TABLE REDEFINES WS-REPEAT-MASK-AREA.
005900           05  WS-REPEAT-MASK-CHAR OCCURS 5000 TIMES INDEXED BY WS-RM-IDX
006000                                       PIC X(01).
006100
006200       01  WS-F-MASK-AREA.
006300           05  WS-F-MASK               PIC X(5000)       VALUE SPACES.
006400       01  WS-F-MASK-TABLE REDEFINES WS-F-MASK-AREA.
006500           05  WS-F-MASK-CHAR OCCURS 5000 TIMES INDEXED BY WS-FM-IDX
006600                                       PIC X(01).
006700
006800      ******************************************************************
006900      *    BADNESS, FIXED-LENGTH MODE -- ONE ENTRY PER START POSITION
007000      *    0..GOODLEN-1.  BUILT BY BADFIX, POISONED BY MASKGN, READ BY
007100      *    DPFIX.
007200      ******************************************************************
007300       01  WS-BADNESS-FIXED-TABLE.
007400           05  WS-BADNESS-FIXED OCCURS 5000 TIMES INDEXED BY WS-BF-IDX
007500                                       PIC S9(08)V9(04) COMP-3.
007600
007700      ******************************************************************
007800      *    BADNESS, MIXED-LENGTH MODE -- BADNESS(X,L), L RUNNING FROM
007900      *    MIN-LEN TO MAX-LEN, RELOCATED TO SUBSCRIPT 1..MAX-LEN-RANGE
008000      *    (SUBSCRIPT = L - MIN-LEN + 1).  BUILT BY BADMIX, POISONED BY
008100      *    MASKGN, READ BY DPMIX.
008200      ******************************************************************
008300       01  WS-BADNESS-MIXED-TABLE.
008400           05  WS-BADNESS-MIXED-ROW OCCURS 5000 TIMES INDEXED BY WS-BM-X-IDX.
008500               10  WS-BADNESS-MIXED OCCURS 30 TIMES INDEXED BY WS-BM-L-IDX
008600                                       PIC S9(08)V9(04) COMP-3.
008700
008800      ******************************************************************
008900      *    FIXED-LENGTH PLACEMENT DP -- POS(X,K) / SCO(X,K), X = START
009000      *    POSITION 0..GOODLEN-1, K = 0..N-PROBES-1.  WS-NONE-POSITION
009100      *    IN WS-DP-FIXED-POS MARKS "NONE"; WS-SENTINEL-SCORE IN
009200      *    WS-DP-FIXED-SCO MARKS "NO SOLUTION".  BUILT AND READ BY
009300      *    DPFIX.
009400      ******************************************************************
009500       01  WS-DP-FIXED-POS-TABLE.
009600           05  WS-DP-FIXED-POS-ROW OCCURS 5000 TIMES INDEXED BY WS-PF-X-IDX.
009700               10  WS-DP-FIXED-POS OCCURS 60 TIMES INDEXED BY WS-PF-K-IDX
009800                                       PIC 9(05) COMP.
009900       01  WS-DP-FIXED-SCO-TABLE.
010000           05  WS-DP-FIXED-SCO-ROW OCCURS 5000 TIMES INDEXED BY WS-SF-X-IDX.
010100               10  WS-DP-FIXED-SCO OCCURS 60 TIMES INDEXED BY WS-SF-K-IDX
010200                                       PIC S9(08)V9(04) COMP-3.
010300
010400      ******************************************************************
010500      *    MIXED-LENGTH PLACEMENT DP -- DP(E,K) / TRK(E,K), E = END
010600      *    POSITION 0..SEQLEN-1, K = 0..N-PROBES-1.  TRK CARRIES BOTH
010700      *    THE START POSITION (WS-NONE-POSITION = "NONE") AND THE
010800      *    LENGTH OF THE LAST PROBE.  BUILT AND READ BY DPMIX.
010900      ******************************************************************
011000       01  WS-DP-MIXED-SCORE-TABLE.
011100           05  WS-DP-MIXED-ROW OCCURS 5000 TIMES INDEXED BY WS-DM-E-IDX.
011200               10  WS-DP-MIXED-SCORE OCCURS 60 TIMES INDEXED BY WS-DM-K-IDX
011300                                       PIC S9(08)V9(04) COMP-3.
011400       01  WS-TRK-MIXED-TABLE.
011500           05  WS-TRK-MIXED-ROW OCCURS 5000 TIMES INDEXED BY WS-TM-E-IDX.
011600               10  WS-TRK-MIXED-ENTRY OCCURS 60 TIMES INDEXED BY WS-TM-K-IDX.
011700                   15  WS-TRK-MIXED-START  PIC 9(05) COMP.
011800                   15  WS-TRK-MIXED-LEN    PIC 9(02) COMP.
011900
012000      ******************************************************************
012100      *    CHOSEN-PLACEMENT WORK TABLE -- FILLED BY THE DP BACKTRACK,
012200      *    CONSUMED BY PRBGEN TO BUILD THE FINAL PROBE-REC ENTRIES.
012300      ******************************************************************
012400       01  WS-PLACEMENT-COUNT          PIC 9(02) COMP    VALUE ZERO.
012500       01  WS-PLACEMENT-TABLE.
012600           05  WS-PLACEMENT-ENTRY OCCURS 60 TIMES INDEXED BY WS-PL-IDX.
012700               10  WS-PLACEMENT-START  PIC 9(05) COMP.
012800               10  WS-PLACEMENT-LEN    PIC 9(02) COMP.
012900
013000      ******************************************************************
013100      *    FINISHED PROBE TABLE -- ONE ENTRY PER CHOSEN PLACEMENT,
013200      *    SAME FIELDS AS PROBEREC BUT KEPT UNDER ITS OWN NAMES SINCE
013300      *    PROBEREC AND WRKSEQ ARE BOTH COPY'D INTO PRBBATC AT ONCE.
013400      ******************************************************************
013500       01  WS-PROBE-COUNT              PIC 9(02) COMP    VALUE ZERO.
013600       01  WS-FINAL-SCORE              PIC S9(08)V9(04)  VALUE ZERO.
013700       01  WS-PROBE-TABLE.
013800           05  WS-PROBE-TAB-ENTRY OCCURS 60 TIMES INDEXED BY WS-PT-IDX.
013900               10  WS-PT-INDEX         PIC 9(03).
014000               10  WS-PT-POSITION      PIC 9(05).
014100               10  WS-PT-NUC-POS       PIC 9(05).
014200               10  WS-PT-LENGTH        PIC 9(02).
014300               10  WS-PT-SEQUENCE      PIC X(60).
014400               10  WS-PT-GC-PCT        PIC 9(03).
014500               10  WS-PT-TM            PIC S9(03)V9(01).
014600               10  WS-PT-GIBBS         PIC S9(03)V9(01).
014700               10  WS-PT-NAME          PIC X(34).
