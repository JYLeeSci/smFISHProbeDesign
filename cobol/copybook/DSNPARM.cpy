000100      ******************************************************************
000200      *    DSNPARM  --  DESIGN PARAMETER CARD, ONE PER BATCH RUN
000300      *    READ BY PRBBATC FROM THE PARMCARD DATASET (SYSIN-STYLE)
000400      *    AND PASSED BY REFERENCE TO EVERY CALL'D SUBPROGRAM.
000500      *
000600      *    IF PARM-GIBBS-MIN IS GREATER THAN PARM-GIBBS-MAX THE TWO
000700      *    ARE SWAPPED BY PRBBATC PARA 010-EDIT-PARM-CARD BEFORE ANY
000800      *    SUBPROGRAM SEES THEM -- SEE HOUSE STD 4 (PARM VALIDATION).
000900      ******************************************************************
001000      *    03-11-06 DCP  ORIGINAL LAYOUT
001100      *    04-02-11 DCP  ADDED PARM-MIXED-FLAG AND MIN/MAX LEN FOR THE
001200      *                  MIXED-LENGTH DESIGN MODE (CR-2231)
001300      *    09-30-14 RLM  PARM-OUTPUT-NAME WIDENED 20 TO 30 (CR-2504)
001400      ******************************************************************
001500       01  DESIGN-PARM-REC.
001600           05  PARM-N-PROBES           PIC 9(03)      VALUE 048.
001700           05  PARM-OLIGO-LEN          PIC 9(02)      VALUE 20.
001800           05  PARM-MIN-LEN            PIC 9(02)      VALUE 18.
001900           05  PARM-MAX-LEN            PIC 9(02)      VALUE 22.
002000           05  PARM-MIXED-FLAG         PIC X(01)      VALUE "N".
002100               88  PARM-MIXED-MODE            VALUE "Y".
002200               88  PARM-FIXED-MODE            VALUE "N".
002300           05  PARM-SPACER-LEN         PIC 9(02)      VALUE 02.
002400           05  PARM-TARGET-GIBBS       PIC S9(03)V9(02) VALUE -023.00.
002500           05  PARM-GIBBS-MIN          PIC S9(03)V9(02) VALUE -026.00.
002600           05  PARM-GIBBS-MAX          PIC S9(03)V9(02) VALUE -020.00.
002700           05  PARM-OUTPUT-NAME        PIC X(30)      VALUE SPACES.
002800           05  PARM-MASK-FILE-SW       PIC X(01)      VALUE "N".
002900               88  PARM-MASK-FILE-GIVEN        VALUE "Y".
003000           05  FILLER                  PIC X(20)      VALUE SPACES.
