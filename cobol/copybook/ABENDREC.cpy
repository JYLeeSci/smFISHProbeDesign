000100      ******************************************************************
000200      *    ABENDREC  --  STANDARD SYSOUT DUMP LINE FOR ABEND TRAPS
000300      *    USED BY EVERY DDS0001 BATCH PROGRAM THAT WRITES SYSOUT
000400      *    BEFORE DIVIDING BY ZERO TO FORCE A U0001 ABEND
000500      ******************************************************************
000600      *    88-DAT  06/12/89  JS   ORIGINAL COPYBOOK FOR DALYEDIT/DALYUPDT
000700      *    92-FEB   TGD  ADDED EXPECTED-VAL/ACTUAL-VAL FOR BALANCE TRAPS
000800      *    99-JAN   JS   Y2K -- ABEND-DATE NOW CENTURY-SAFE (9(8))
000900      *    01-MAY-06 DCP  CARRIED FORWARD UNCHANGED FOR PROBE ENGINE
001000      ******************************************************************
001100       01  ABEND-REC.
001200           05  FILLER                  PIC X(01)  VALUE SPACE.
001300           05  ABEND-DATE              PIC 9(08)  VALUE ZERO.
001400           05  FILLER                  PIC X(01)  VALUE SPACE.
001500           05  ABEND-REASON            PIC X(40)  VALUE SPACES.
001600           05  FILLER                  PIC X(01)  VALUE SPACE.
001700           05  EXPECTED-VAL            PIC X(15)  VALUE SPACES.
001800           05  FILLER                  PIC X(01)  VALUE SPACE.
001900           05  ACTUAL-VAL              PIC X(15)  VALUE SPACES.
002000           05  FILLER                  PIC X(18)  VALUE SPACES.
002100
002200       77  ZERO-VAL                    PIC 9(01)  VALUE ZERO.
002300       77  ONE-VAL                     PIC 9(01)  VALUE 1.
