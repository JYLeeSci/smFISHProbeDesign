000100      ******************************************************************
000200      *    SEQLINE  --  ONE LINE OF AN INPUT SEQUENCE FILE (OR OF THE
000300      *    COMPANION REPEAT-MASKED FILE, SAME LAYOUT)
000400      *
000500      *    A LINE WHOSE FIRST BYTE IS '>' STARTS A NEW FASTA-STYLE
000600      *    ENTRY, THE REST OF THE LINE BEING THE ENTRY NAME.  ANY OTHER
000700      *    NON-BLANK LINE IS BASE-LETTER DATA (A,C,G,T,N, EITHER CASE).
000800      ******************************************************************
000900      *    03-11-06 DCP  ORIGINAL LAYOUT -- PROBE ENGINE SEQ READER
001000      ******************************************************************
001100       01  SEQ-LINE-REC.
001200           05  SEQ-LINE-TEXT           PIC X(200).
