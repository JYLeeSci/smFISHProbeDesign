000100      ******************************************************************
000200      *    NNPARM  --  SUGIMOTO 1995 RNA/DNA NEAREST-NEIGHBOR TABLE
000300      *    16 DINUCLEOTIDE PAIRS (TEMPLATE STRAND, 5' TO 3', T STANDS
000400      *    FOR U) PLUS THE DUPLEX-INITIATION TERMS AND THE R*LN(CT/4)
000500      *    CONSTANT USED BY THERMO WHEN IT SOLVES FOR TM.
000600      *
000700      *    THE TABLE ITSELF IS CARRIED AS 16 FILLER LITERALS REDEFINED
000800      *    AS A SEARCHABLE OCCURS TABLE -- SAME TRICK THE SHOP USES
000900      *    FOR CONSTANT LOOK-UP TABLES THAT NEVER COME OFF A FILE.
001000      ******************************************************************
001100      *    03-18-06 DCP  ORIGINAL TABLE, TRANSCRIBED FROM THE VENDOR
001200      *                  THERMODYNAMICS MONOGRAPH (CR-1907)
001300      *    07-22-09 TGD  ADDED NN-INIT-* AND THE R-LN-CT4 CONSTANT SO
001400      *                  THERMO NO LONGER HARD-CODES THEM (CR-2118)
001500      ******************************************************************
001600       01  NN-PARM-LITERALS.
001700           05  FILLER            PIC X(14) VALUE "aa-100-078-219".
001800           05  FILLER            PIC X(14) VALUE "ac-210-059-123".
001900           05  FILLER            PIC X(14) VALUE "ag-180-091-235".
002000           05  FILLER            PIC X(14) VALUE "at-090-083-239".
002100           05  FILLER            PIC X(14) VALUE "ca-090-090-261".
002200           05  FILLER            PIC X(14) VALUE "cc-210-093-232".
002300           05  FILLER            PIC X(14) VALUE "cg-170-163-471".
002400           05  FILLER            PIC X(14) VALUE "ct-090-070-197".
002500           05  FILLER            PIC X(14) VALUE "ga-130-055-135".
002600           05  FILLER            PIC X(14) VALUE "gc-270-080-171".
002700           05  FILLER            PIC X(14) VALUE "gg-290-128-319".
002800           05  FILLER            PIC X(14) VALUE "gt-110-078-216".
002900           05  FILLER            PIC X(14) VALUE "ta-060-078-232".
003000           05  FILLER            PIC X(14) VALUE "tc-150-086-229".
003100           05  FILLER            PIC X(14) VALUE "tg-160-104-284".
003200           05  FILLER            PIC X(14) VALUE "tt-020-115-364".
003300
003400       01  NN-PARM-TABLE REDEFINES NN-PARM-LITERALS.
003500           05  NN-PARM-ENTRY OCCURS 16 TIMES INDEXED BY NN-IDX.
003600               10  NN-PAIR           PIC X(02).
003700               10  NN-DG             PIC S9(01)V9(02) SIGN LEADING SEPARATE.
003800               10  NN-DH             PIC S9(02)V9(01) SIGN LEADING SEPARATE.
003900               10  NN-DS             PIC S9(02)V9(01) SIGN LEADING SEPARATE.
004000
004100      ******************************************************************
004200      *    DUPLEX INITIATION TERMS AND THE TM SOLVENT CONSTANT
004300      ******************************************************************
004400       01  NN-CONSTANTS.
004500           05  NN-INIT-DG            PIC S9(03)V9(02) VALUE +3.10.
004600           05  NN-INIT-DH            PIC S9(03)V9(01) VALUE +1.9.
004700           05  NN-INIT-DS            PIC S9(03)V9(01) VALUE -3.9.
004800           05  NN-GAS-CONSTANT-R     PIC S9(01)V9(03) VALUE +1.987.
004900           05  NN-R-LN-CT4           PIC S9(02)V9(02) VALUE -22.41.
005000           05  FILLER                PIC X(10)        VALUE SPACES.
