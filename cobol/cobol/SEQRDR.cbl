000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    SEQRDR   --  SEQUENCE-FILE READER / CONCATENATOR
000400      *    CALLED ONCE PER LINE OF THE INPUT (OR COMPANION MASKED) FILE
000500      *    BY PRBBATC PARA 150-READ-ONE-SEQ-FILE.  ACCUMULATES ALL
000600      *    FASTA-STYLE ENTRIES INTO ONE WORKING SEQUENCE, INSERTING A
000700      *    SINGLE '>' JUNCTION MARKER BETWEEN ENTRIES (NOT BEFORE THE
000800      *    FIRST), AND HANDS BACK THE DEFAULT OUTPUT NAME TAKEN FROM
000900      *    THE FIRST ENTRY'S HEADER LINE.
001000      *
001100      *    REPLACES THE OLD DAILY-CHARGES EDIT PASS IN DALYEDIT -- SAME
001200      *    ONE-LINE-AT-A-TIME EDIT SHAPE, DIFFERENT BUSINESS CONTENT.
001300      ******************************************************************
001400      *    03-11-06 DCP  ORIGINAL -- SINGLE-ENTRY FILES ONLY
001500      *    05-19-07 DCP  ADDED MULTI-ENTRY CONCATENATION AND THE '>'
001600      *                  JUNCTION MARKER (CR-2054)
001700      *    04-02-11 DCP  DEFAULT-NAME SUBSTITUTION RULE ADDED (NON
001800      *                  ALNUM/UNDERSCORE/HYPHEN -> UNDERSCORE) (CR-2231)
001900      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
002000      ******************************************************************
002100       PROGRAM-ID.  SEQRDR.
002200       AUTHOR. D C PALOMBO.
002300       INSTALLATION. COBOL DEVELOPMENT CENTER.
002400       DATE-WRITTEN. 03/11/06.
002500       DATE-COMPILED. 03/11/06.
002600       SECURITY. NON-CONFIDENTIAL.
002700
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400
003500       DATA DIVISION.
003600       FILE SECTION.
003700
003800       WORKING-STORAGE SECTION.
003900       01  MISC-WS-FLDS.
004000           05  WS-RD-LINE-LEN          PIC 9(03) COMP.
004100           05  WS-RD-IDX               PIC 9(03) COMP.
004200           05  WS-RD-ONE-CHAR          PIC X(01).
004300           05  WS-RD-NAME-LEN          PIC 9(02) COMP.
004400           05  TEMP-TXT                PIC X(200).
004500
004600       01  COUNTERS-AND-ACCUMULATORS.
004700           05  WS-RD-ENTRY-COUNT       PIC 9(04) COMP     VALUE ZERO.
004800           05  WS-RD-N-COUNT           PIC 9(05) COMP     VALUE ZERO.
004900
005000       01  WS-RD-NAME-HELD-AREA.
005100           05  WS-RD-NAME-HELD         PIC X(30)          VALUE SPACES.
005200       01  WS-RD-NAME-TABLE REDEFINES WS-RD-NAME-HELD-AREA.
005300           05  WS-RD-NAME-CHAR OCCURS 30 TIMES INDEXED BY WS-RD-NM-IDX
005400                                       PIC X(01).
005500
005600           COPY WRKSEQ.
005700
005800       LINKAGE SECTION.
005900       01  RD-PARM-REC.
006000           05  RD-FUNCTION-CODE        PIC X(01).
006100               88  RD-INIT                     VALUE "I".
006200               88  RD-PROCESS-LINE             VALUE "L".
006300               88  RD-FINISH                   VALUE "F".
006400           05  RD-LINE-TEXT            PIC X(200).
006500           05  RD-DEFAULT-NAME         PIC X(30).
006600           05  FILLER                  PIC X(20).
006700       01  RD-LINE-CHAR-TABLE REDEFINES RD-PARM-REC.
006800           05  FILLER                  PIC X(01).
006900           05  RD-LINE-CHAR OCCURS 200 TIMES       PIC X(01).
007000           05  FILLER                  PIC X(50).
007100
007200       01  RD-RETURN-CD                PIC 9(04) COMP.
007300
007400       PROCEDURE DIVISION USING RD-PARM-REC,
007500                                 WS-WORKING-SEQUENCE,
007600                                 WS-SEQUENCE-COUNTS,
007700                                 RD-RETURN-CD.
007800       000-MAINLINE.
007900           MOVE ZERO TO RD-RETURN-CD.
008000           IF RD-INIT
008100               PERFORM 100-INITIALIZE THRU 100-EXIT
008200           ELSE
008300           IF RD-PROCESS-LINE
008400               PERFORM 200-PROCESS-LINE THRU 200-EXIT
008500           ELSE
008600           IF RD-FINISH
008700               PERFORM 300-FINISH THRU 300-EXIT
008800           ELSE
008900               MOVE 8 TO RD-RETURN-CD.
009000           GOBACK.
009100
009200      ******************************************************************
009300      *    100-INITIALIZE -- CLEAR THE WORKING SEQUENCE AND ALL READER
009400      *    STATE, ONE CALL PER INPUT FILE (SEQIN OR SEQMSK)
009500      ******************************************************************
009600       100-INITIALIZE.
009700           MOVE SPACES TO WS-SEQ-TEXT.
009800           MOVE ZERO TO WS-SEQ-LEN.
009900           MOVE ZERO TO WS-RD-ENTRY-COUNT.
010000           MOVE ZERO TO WS-RD-N-COUNT.
010100           MOVE SPACES TO WS-RD-NAME-HELD.
010200           MOVE "N" TO WS-HAS-N-SWITCH.
010300       100-EXIT.
010400           EXIT.
010500
010600      ******************************************************************
010700      *    200-PROCESS-LINE -- ONE LINE OF THE INPUT.  A LEADING '>'
010800      *    STARTS A NEW ENTRY (NAME CAPTURED ONLY FOR THE FIRST ENTRY);
010900      *    ANY OTHER NON-BLANK LINE IS SEQUENCE DATA.
011000      ******************************************************************
011100       200-PROCESS-LINE.
011200           IF RD-LINE-TEXT = SPACES
011300               GO TO 200-EXIT.
011400
011500           MOVE FUNCTION REVERSE(RD-LINE-TEXT) TO TEMP-TXT.
011600           INSPECT TEMP-TXT REPLACING ALL LOW-VALUES BY SPACES.
011700           INSPECT TEMP-TXT TALLYING WS-RD-LINE-LEN FOR LEADING SPACES.
011800           COMPUTE WS-RD-LINE-LEN = LENGTH OF RD-LINE-TEXT
011900                                   - WS-RD-LINE-LEN.
012000
012100           IF RD-LINE-CHAR(1) = ">"
012200               PERFORM 210-START-NEW-ENTRY THRU 210-EXIT
012300           ELSE
012400               PERFORM 250-APPEND-DATA-LINE THRU 250-EXIT.
012500       200-EXIT.
012600           EXIT.
012700
012800       210-START-NEW-ENTRY.
012900           ADD 1 TO WS-RD-ENTRY-COUNT.
013000           IF WS-RD-ENTRY-COUNT = 1
013100               PERFORM 220-CAPTURE-ENTRY-NAME THRU 220-EXIT
013200           ELSE
013300               PERFORM 230-APPEND-JUNCTION-CHAR THRU 230-EXIT.
013400       210-EXIT.
013500           EXIT.
013600
013700      ******************************************************************
013800      *    220-CAPTURE-ENTRY-NAME -- FIRST ENTRY ONLY.  ANY CHARACTER
013900      *    OTHER THAN A LETTER, DIGIT, UNDERSCORE OR HYPHEN BECOMES AN
014000      *    UNDERSCORE IN THE DEFAULT OUTPUT NAME.
014100      ******************************************************************
014200       220-CAPTURE-ENTRY-NAME.
014300           MOVE SPACES TO WS-RD-NAME-HELD.
014400           COMPUTE WS-RD-NAME-LEN = WS-RD-LINE-LEN - 1.
014500           IF WS-RD-NAME-LEN > 30
014600               MOVE 30 TO WS-RD-NAME-LEN.
014700           IF WS-RD-NAME-LEN > ZERO
014800               MOVE RD-LINE-TEXT(2:WS-RD-NAME-LEN)
014900                                     TO WS-RD-NAME-HELD.
015000           PERFORM 225-SCRUB-ONE-NAME-CHAR THRU 225-EXIT
015100                   VARYING WS-RD-NM-IDX FROM 1 BY 1
015200                   UNTIL WS-RD-NM-IDX > WS-RD-NAME-LEN.
015300       220-EXIT.
015400           EXIT.
015500
015600       225-SCRUB-ONE-NAME-CHAR.
015700           MOVE WS-RD-NAME-CHAR(WS-RD-NM-IDX) TO WS-RD-ONE-CHAR.
015800           IF WS-RD-ONE-CHAR NOT ALPHABETIC-LOWER
015900              AND WS-RD-ONE-CHAR NOT ALPHABETIC-UPPER
016000              AND WS-RD-ONE-CHAR NOT NUMERIC
016100              AND WS-RD-ONE-CHAR NOT = "_"
016200              AND WS-RD-ONE-CHAR NOT = "-"
016300               MOVE "_" TO WS-RD-NAME-CHAR(WS-RD-NM-IDX).
016400       225-EXIT.
016500           EXIT.
016600
016700      ******************************************************************
016800      *    230-APPEND-JUNCTION-CHAR -- SECOND AND LATER ENTRY HEADERS
016900      *    GET A SINGLE '>' APPENDED TO THE WORKING SEQUENCE
017000      ******************************************************************
017100       230-APPEND-JUNCTION-CHAR.
017200           IF WS-SEQ-LEN < WS-MAX-SEQ-LIMIT
017300               ADD 1 TO WS-SEQ-LEN
017400               MOVE ">" TO WS-SEQ-CHAR(WS-SEQ-LEN).
017500       230-EXIT.
017600           EXIT.
017700
017800      ******************************************************************
017900      *    250-APPEND-DATA-LINE -- LOWER-CASE EACH CHARACTER AND KEEP
018000      *    IT ONLY WHEN IT IS ONE OF a c g t n
018100      ******************************************************************
018200       250-APPEND-DATA-LINE.
018300           PERFORM 260-APPEND-ONE-CHAR THRU 260-EXIT
018400                   VARYING WS-RD-IDX FROM 1 BY 1
018500                   UNTIL WS-RD-IDX > WS-RD-LINE-LEN.
018600       250-EXIT.
018700           EXIT.
018800
018900       260-APPEND-ONE-CHAR.
019000           MOVE RD-LINE-CHAR(WS-RD-IDX) TO WS-RD-ONE-CHAR.
019100           IF WS-RD-ONE-CHAR ALPHABETIC-UPPER
019200               MOVE FUNCTION LOWER-CASE(WS-RD-ONE-CHAR)
019300                                        TO WS-RD-ONE-CHAR.
019400           IF (WS-RD-ONE-CHAR = "a" OR "c" OR "g" OR "t" OR "n")
019500              AND WS-SEQ-LEN < WS-MAX-SEQ-LIMIT
019600               ADD 1 TO WS-SEQ-LEN
019700               MOVE WS-RD-ONE-CHAR TO WS-SEQ-CHAR(WS-SEQ-LEN).
019800       260-EXIT.
019900           EXIT.
020000
020100      ******************************************************************
020200      *    300-FINISH -- SCAN THE FINISHED WORKING SEQUENCE FOR 'n',
020300      *    HAND BACK THE DEFAULT NAME (BLANK IF NO ENTRIES WERE READ)
020400      ******************************************************************
020500       300-FINISH.
020600           MOVE ZERO TO WS-RD-N-COUNT.
020700           IF WS-SEQ-LEN > ZERO
020800               INSPECT WS-SEQ-TEXT(1:WS-SEQ-LEN)
020900                       TALLYING WS-RD-N-COUNT FOR ALL "n".
021000           IF WS-RD-N-COUNT > ZERO
021100               MOVE "Y" TO WS-HAS-N-SWITCH
021200           ELSE
021300               MOVE "N" TO WS-HAS-N-SWITCH.
021400           MOVE WS-RD-NAME-HELD TO RD-DEFAULT-NAME.
021500       300-EXIT.
021600           EXIT.
