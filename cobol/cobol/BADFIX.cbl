000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    BADFIX   --  BADNESS CALCULATOR, FIXED-LENGTH MODE
000400      *    ONE ENTRY IN WS-BADNESS-FIXED PER START POSITION 0..GOODLEN-1,
000500      *    GOODLEN = SEQLEN - OLIGO-LEN + 1.  CALLS THERMO FOR EACH
000600      *    WINDOW'S GIBBS FREE ENERGY, SQUARES THE ERROR AGAINST
000700      *    PARM-TARGET-GIBBS.  A WINDOW THAT CONTAINS AN INVALID
000800      *    CHARACTER (n OR >) OR RUNS PAST SEQLEN GETS THE SENTINEL.
000900      *
001000      *    REPLACES THE OLD LAB-CHARGES SEARCH LOOP IN TRMTSRCH -- SAME
001100      *    "WALK EVERY ROW, LOOK UP A COST, ACCUMULATE" SHAPE.
001200      ******************************************************************
001300      *    03-11-06 DCP  ORIGINAL
001400      *    05-19-07 DCP  SENTINEL NOW SET BEFORE THE THERMO CALL WHEN A
001500      *                  WINDOW CONTAINS n OR > SO THERMO IS NEVER
001600      *                  CALLED ON A BAD WINDOW (CR-2054)
001700      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
001750      *    04-02-16 TGD  BF-GIBBS-MIN/BF-GIBBS-MAX ADDED TO BF-PARM-REC --
001760      *                  A WINDOW WHOSE GIBBS ENERGY FALLS OUTSIDE THE
001770      *                  CALLER'S RANGE NOW GETS THE SENTINEL INSTEAD OF
001780      *                  BEING SCORED AS IF IT WERE A NORMAL CANDIDATE
001790      *                  (CR-2611)
001800      ******************************************************************
001900       PROGRAM-ID.  BADFIX.
002000       AUTHOR. D C PALOMBO.
002100       INSTALLATION. COBOL DEVELOPMENT CENTER.
002200       DATE-WRITTEN. 05/19/07.
002300       DATE-COMPILED. 05/19/07.
002400       SECURITY. NON-CONFIDENTIAL.
002500
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200
003300       DATA DIVISION.
003400       FILE SECTION.
003500
003600       WORKING-STORAGE SECTION.
003700       01  MISC-WS-FLDS.
003800           05  WS-BF-START             PIC 9(05) COMP.
003900           05  WS-BF-OFFSET            PIC 9(02) COMP.
004000           05  WS-BF-VALID-SW          PIC X(01).
004100               88  WS-BF-WINDOW-VALID          VALUE "Y".
004200           05  WS-BF-DIFF              PIC S9(05)V9(04) COMP-3.
004300
004400       01  COUNTERS-AND-ACCUMULATORS.
004500           05  WS-BF-CALL-RC           PIC 9(04) COMP.
004600
004700       01  WS-BF-WINDOW-AREA.
004800           05  WS-BF-WINDOW-STRING     PIC X(60)         VALUE SPACES.
004900       01  WS-BF-WINDOW-TABLE REDEFINES WS-BF-WINDOW-AREA.
005000           05  WS-BF-WINDOW-CHAR OCCURS 60 TIMES INDEXED BY WS-BF-W-IDX
005100                                       PIC X(01).
005200
005300           COPY WRKSEQ.
005400
005500       01  TH-PARM-REC.
005600           05  TH-IN-SEQUENCE          PIC X(60).
005700           05  TH-IN-LENGTH            PIC 9(02) COMP.
005800           05  TH-OUT-GIBBS            PIC S9(03)V9(02).
005900           05  TH-OUT-TM               PIC S9(03)V9(01).
006000           05  FILLER                  PIC X(10).
006100       01  TH-RETURN-CD                PIC 9(04) COMP.
006200
006300       LINKAGE SECTION.
006400       01  BF-PARM-REC.
006500           05  BF-OLIGO-LEN            PIC 9(02) COMP.
006600           05  BF-TARGET-GIBBS         PIC S9(03)V9(02).
006620           05  BF-GIBBS-MIN            PIC S9(03)V9(02).
006640           05  BF-GIBBS-MAX            PIC S9(03)V9(02).
006700           05  FILLER                  PIC X(01).
006800
006900       01  BF-RETURN-CD                PIC 9(04) COMP.
007000
007100       PROCEDURE DIVISION USING BF-PARM-REC,
007200                                 WS-WORKING-SEQUENCE,
007300                                 WS-SEQUENCE-COUNTS,
007400                                 WS-BADNESS-FIXED-TABLE,
007500                                 BF-RETURN-CD.
007600       000-MAINLINE.
007700           MOVE ZERO TO BF-RETURN-CD.
007800           COMPUTE WS-GOOD-LEN = WS-SEQ-LEN - BF-OLIGO-LEN + 1.
007900           IF WS-GOOD-LEN < 1
008000               MOVE 8 TO BF-RETURN-CD
008100               GO TO 000-EXIT.
008200
008300           PERFORM 200-SCORE-ALL-POSITIONS THRU 200-EXIT
008400                   VARYING WS-BF-START FROM 0 BY 1
008500                   UNTIL WS-BF-START > WS-GOOD-LEN - 1.
008600       000-EXIT.
008700           GOBACK.
008800
008900      ******************************************************************
009000      *    200-SCORE-ALL-POSITIONS -- ONE BADNESS ENTRY PER START
009100      ******************************************************************
009200       200-SCORE-ALL-POSITIONS.
009300           SET WS-BF-IDX TO WS-BF-START.
009400           SET WS-BF-IDX UP BY 1.
009500           PERFORM 210-EXTRACT-WINDOW THRU 210-EXIT.
009600           IF NOT WS-BF-WINDOW-VALID
009700               MOVE WS-SENTINEL-SCORE TO WS-BADNESS-FIXED(WS-BF-IDX)
009800               GO TO 200-EXIT.
009900
010000           MOVE WS-BF-WINDOW-STRING TO TH-IN-SEQUENCE.
010100           MOVE BF-OLIGO-LEN TO TH-IN-LENGTH.
010200           CALL "THERMO" USING TH-PARM-REC, TH-RETURN-CD.
010250
010260           IF TH-OUT-GIBBS < BF-GIBBS-MIN OR TH-OUT-GIBBS > BF-GIBBS-MAX
010270               MOVE WS-SENTINEL-SCORE TO WS-BADNESS-FIXED(WS-BF-IDX)
010280               GO TO 200-EXIT.
010300
010400           COMPUTE WS-BF-DIFF = TH-OUT-GIBBS - BF-TARGET-GIBBS.
010500           COMPUTE WS-BADNESS-FIXED(WS-BF-IDX) ROUNDED =
010600                   WS-BF-DIFF * WS-BF-DIFF.
010700       200-EXIT.
010800           EXIT.
010900
011000      ******************************************************************
011100      *    210-EXTRACT-WINDOW -- COPY OLIGO-LEN CHARACTERS STARTING AT
011200      *    WS-BF-START (0-BASED) INTO WS-BF-WINDOW-STRING.  THE WINDOW
011300      *    IS INVALID WHEN IT RUNS PAST SEQLEN OR CONTAINS n OR >.
011400      ******************************************************************
011500       210-EXTRACT-WINDOW.
011600           MOVE "Y" TO WS-BF-VALID-SW.
011700           MOVE SPACES TO WS-BF-WINDOW-STRING.
011800           IF WS-BF-START + BF-OLIGO-LEN > WS-SEQ-LEN
011900               MOVE "N" TO WS-BF-VALID-SW
012000               GO TO 210-EXIT.
012100
012200           PERFORM 220-COPY-ONE-CHAR THRU 220-EXIT
012300                   VARYING WS-BF-OFFSET FROM 1 BY 1
012400                   UNTIL WS-BF-OFFSET > BF-OLIGO-LEN.
012500       210-EXIT.
012600           EXIT.
012700
012800       220-COPY-ONE-CHAR.
012900           SET WS-SEQ-IDX TO WS-BF-START.
013000           SET WS-SEQ-IDX UP BY WS-BF-OFFSET.
013100           IF WS-SEQ-CHAR(WS-SEQ-IDX) = "n" OR ">"
013200               MOVE "N" TO WS-BF-VALID-SW
013300           ELSE
013400               MOVE WS-SEQ-CHAR(WS-SEQ-IDX)
013500                             TO WS-BF-WINDOW-CHAR(WS-BF-OFFSET).
013600       220-EXIT.
013700           EXIT.
