000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    BADMIX   --  BADNESS CALCULATOR, MIXED-LENGTH MODE
000400      *    ONE ENTRY IN WS-BADNESS-MIXED PER (START, LENGTH) PAIR, START
000500      *    0..SEQLEN-1, LENGTH MIN-LEN..MAX-LEN RELOCATED TO SUBSCRIPT
000600      *    1..MAX-LEN-RANGE (SUBSCRIPT = LENGTH - MIN-LEN + 1).  SAME
000700      *    THERMO CALL AND SQUARED-ERROR SHAPE AS BADFIX, ONE MORE LOOP
000800      *    LEVEL FOR THE LENGTH RANGE.
000900      ******************************************************************
001000      *    03-11-06 DCP  ORIGINAL
001100      *    04-02-11 DCP  MIXED-LENGTH VERSION SPLIT OUT OF BADFIX SO
001200      *                  FIXED-MODE CALLERS DIDN'T PAY FOR THE EXTRA
001300      *                  LENGTH LOOP (CR-2231)
001400      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
001450      *    04-02-16 TGD  BM-GIBBS-MIN/BM-GIBBS-MAX ADDED TO BM-PARM-REC --
001460      *                  A WINDOW WHOSE GIBBS ENERGY FALLS OUTSIDE THE
001470      *                  CALLER'S RANGE NOW GETS THE SENTINEL INSTEAD OF
001480      *                  BEING SCORED AS IF IT WERE A NORMAL CANDIDATE
001490      *                  (CR-2611)
001500      ******************************************************************
001600       PROGRAM-ID.  BADMIX.
001700       AUTHOR. D C PALOMBO.
001800       INSTALLATION. COBOL DEVELOPMENT CENTER.
001900       DATE-WRITTEN. 04/02/11.
002000       DATE-COMPILED. 04/02/11.
002100       SECURITY. NON-CONFIDENTIAL.
002200
002300       ENVIRONMENT DIVISION.
002400       CONFIGURATION SECTION.
002500       SOURCE-COMPUTER. IBM-390.
002600       OBJECT-COMPUTER. IBM-390.
002700       SPECIAL-NAMES.
002800           C01 IS TOP-OF-FORM.
002900
003000       DATA DIVISION.
003100       FILE SECTION.
003200
003300       WORKING-STORAGE SECTION.
003400       01  MISC-WS-FLDS.
003500           05  WS-BM-START             PIC 9(05) COMP.
003600           05  WS-BM-LEN-SUB           PIC 9(02) COMP.
003700           05  WS-BM-LEN               PIC 9(02) COMP.
003800           05  WS-BM-OFFSET            PIC 9(02) COMP.
003900           05  WS-BM-VALID-SW          PIC X(01).
004000               88  WS-BM-WINDOW-VALID          VALUE "Y".
004100           05  WS-BM-DIFF              PIC S9(05)V9(04) COMP-3.
004200
004300       01  COUNTERS-AND-ACCUMULATORS.
004400           05  WS-BM-CALL-RC           PIC 9(04) COMP.
004500
004600       01  WS-BM-WINDOW-AREA.
004700           05  WS-BM-WINDOW-STRING     PIC X(60)         VALUE SPACES.
004800       01  WS-BM-WINDOW-TABLE REDEFINES WS-BM-WINDOW-AREA.
004900           05  WS-BM-WINDOW-CHAR OCCURS 60 TIMES INDEXED BY WS-BM-W-IDX
005000                                       PIC X(01).
005100
005200           COPY WRKSEQ.
005300
005400       01  TH-PARM-REC.
005500           05  TH-IN-SEQUENCE          PIC X(60).
005600           05  TH-IN-LENGTH            PIC 9(02) COMP.
005700           05  TH-OUT-GIBBS            PIC S9(03)V9(02).
005800           05  TH-OUT-TM               PIC S9(03)V9(01).
005900           05  FILLER                  PIC X(10).
006000       01  TH-RETURN-CD                PIC 9(04) COMP.
006100
006200       LINKAGE SECTION.
006300       01  BM-PARM-REC.
006400           05  BM-MIN-LEN              PIC 9(02) COMP.
006500           05  BM-MAX-LEN              PIC 9(02) COMP.
006600           05  BM-TARGET-GIBBS         PIC S9(03)V9(02).
006620           05  BM-GIBBS-MIN            PIC S9(03)V9(02).
006640           05  BM-GIBBS-MAX            PIC S9(03)V9(02).
006700           05  FILLER                  PIC X(01).
006800
006900       01  BM-RETURN-CD                PIC 9(04) COMP.
007000
007100       PROCEDURE DIVISION USING BM-PARM-REC,
007200                                 WS-WORKING-SEQUENCE,
007300                                 WS-SEQUENCE-COUNTS,
007400                                 WS-BADNESS-MIXED-TABLE,
007500                                 BM-RETURN-CD.
007600       000-MAINLINE.
007700           MOVE ZERO TO BM-RETURN-CD.
007800           IF BM-MAX-LEN - BM-MIN-LEN + 1 > WS-MAX-LEN-RANGE
007900               MOVE 8 TO BM-RETURN-CD
008000               GO TO 000-EXIT.
008100
008200           PERFORM 200-SCORE-ONE-START THRU 200-EXIT
008300                   VARYING WS-BM-START FROM 0 BY 1
008400                   UNTIL WS-BM-START > WS-SEQ-LEN - 1.
008500       000-EXIT.
008600           GOBACK.
008700
008800      ******************************************************************
008900      *    200-SCORE-ONE-START -- ONE ROW OF WS-BADNESS-MIXED PER START,
009000      *    ONE COLUMN PER CANDIDATE LENGTH IN THE RANGE
009100      ******************************************************************
009200       200-SCORE-ONE-START.
009300           SET WS-BM-X-IDX TO WS-BM-START.
009400           SET WS-BM-X-IDX UP BY 1.
009500           PERFORM 210-SCORE-ONE-LENGTH THRU 210-EXIT
009600                   VARYING WS-BM-LEN-SUB FROM 1 BY 1
009700                   UNTIL WS-BM-LEN-SUB > BM-MAX-LEN - BM-MIN-LEN + 1.
009800       200-EXIT.
009900           EXIT.
010000
010100       210-SCORE-ONE-LENGTH.
010200           COMPUTE WS-BM-LEN = BM-MIN-LEN + WS-BM-LEN-SUB - 1.
010300           SET WS-BM-L-IDX TO WS-BM-LEN-SUB.
010400           PERFORM 220-EXTRACT-WINDOW THRU 220-EXIT.
010500           IF NOT WS-BM-WINDOW-VALID
010600               MOVE WS-SENTINEL-SCORE
010700                             TO WS-BADNESS-MIXED(WS-BM-X-IDX, WS-BM-L-IDX)
010800               GO TO 210-EXIT.
010900
011000           MOVE WS-BM-WINDOW-STRING TO TH-IN-SEQUENCE.
011100           MOVE WS-BM-LEN TO TH-IN-LENGTH.
011200           CALL "THERMO" USING TH-PARM-REC, TH-RETURN-CD.
011250
011260           IF TH-OUT-GIBBS < BM-GIBBS-MIN OR TH-OUT-GIBBS > BM-GIBBS-MAX
011270               MOVE WS-SENTINEL-SCORE
011280                             TO WS-BADNESS-MIXED(WS-BM-X-IDX, WS-BM-L-IDX)
011290               GO TO 210-EXIT.
011300
011400           COMPUTE WS-BM-DIFF = TH-OUT-GIBBS - BM-TARGET-GIBBS.
011500           COMPUTE WS-BADNESS-MIXED(WS-BM-X-IDX, WS-BM-L-IDX) ROUNDED =
011600                   WS-BM-DIFF * WS-BM-DIFF.
011700       210-EXIT.
011800           EXIT.
011900
012000      ******************************************************************
012100      *    220-EXTRACT-WINDOW -- COPY WS-BM-LEN CHARACTERS STARTING AT
012200      *    WS-BM-START (0-BASED) INTO WS-BM-WINDOW-STRING.  THE WINDOW
012300      *    IS INVALID WHEN IT RUNS PAST SEQLEN OR CONTAINS n OR >.
012400      ******************************************************************
012500       220-EXTRACT-WINDOW.
012600           MOVE "Y" TO WS-BM-VALID-SW.
012700           MOVE SPACES TO WS-BM-WINDOW-STRING.
012800           IF WS-BM-START + WS-BM-LEN > WS-SEQ-LEN
012900               MOVE "N" TO WS-BM-VALID-SW
013000               GO TO 220-EXIT.
013100
013200           PERFORM 230-COPY-ONE-CHAR THRU 230-EXIT
013300                   VARYING WS-BM-OFFSET FROM 1 BY 1
013400                   UNTIL WS-BM-OFFSET > WS-BM-LEN.
013500       220-EXIT.
013600           EXIT.
013700
013800       230-COPY-ONE-CHAR.
013900           SET WS-SEQ-IDX TO WS-BM-START.
014000           SET WS-SEQ-IDX UP BY WS-BM-OFFSET.
014100           IF WS-SEQ-CHAR(WS-SEQ-IDX) = "n" OR ">"
014200               MOVE "N" TO WS-BM-VALID-SW
014300           ELSE
014400               MOVE WS-SEQ-CHAR(WS-SEQ-IDX)
014500                             TO WS-BM-WINDOW-CHAR(WS-BM-OFFSET).
014600       230-EXIT.
014700           EXIT.
