000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    PRBGEN  --  PROBE RECORD BUILDER
000400      *    TURNS THE DP'S CHOSEN PLACEMENT LIST INTO FINISHED PROBE-REC
000500      *    ENTRIES: EXTRACT THE TEMPLATE WINDOW (SKIPPING ANY JUNCTION
000600      *    MARKERS), REVERSE-COMPLEMENT IT, THEN CALL SEQUTL FOR GC%
000700      *    AND THERMO FOR TM/GIBBS.  WS-PROBE-TABLE / WS-PROBE-COUNT ARE
000800      *    LEFT READY FOR OUTWRT TO FORMAT.
000900      *
001000      *    REWORKS THE OLD ADMIT-RECORD BUILD IN PATLIST -- SAME
001100      *    "TAKE A CHOSEN KEY, LOOK UP THE DETAIL, FORMAT THE OUTPUT
001200      *    RECORD" SHAPE.
001300      ******************************************************************
001400      *    03-11-06 DCP  ORIGINAL
001500      *    05-19-07 DCP  PRB-NUC-POS NOW SUBTRACTS JUNCTION MARKERS SEEN
001600      *                  BEFORE POS, WAS OFF BY ONE ON MULTI-ENTRY FILES
001700      *                  (CR-2054)
001800      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
001900      *    11-14-08 TGD  PRB-NAME WIDENED 24 TO 34 (CR-2160)
001950      *    04-09-16 TGD  150-CALC-THERMO NOW ROUNDS TH-OUT-GIBBS INTO
001960      *                  WS-PT-GIBBS INSTEAD OF A PLAIN MOVE -- THE MOVE
001970      *                  WAS DROPPING THE 2ND DECIMAL WITHOUT ROUNDING
001980      *                  (CR-2618)
002000      ******************************************************************
002100       PROGRAM-ID.  PRBGEN.
002200       AUTHOR. D C PALOMBO.
002300       INSTALLATION. COBOL DEVELOPMENT CENTER.
002400       DATE-WRITTEN. 03/11/06.
002500       DATE-COMPILED. 03/11/06.
002600       SECURITY. NON-CONFIDENTIAL.
002700
002800       ENVIRONMENT DIVISION.
002900       CONFIGURATION SECTION.
003000       SOURCE-COMPUTER. IBM-390.
003100       OBJECT-COMPUTER. IBM-390.
003200       SPECIAL-NAMES.
003300           C01 IS TOP-OF-FORM.
003400
003500       DATA DIVISION.
003600       FILE SECTION.
003700
003800       WORKING-STORAGE SECTION.
003900       01  MISC-WS-FLDS.
004000           05  WS-PG-IDX               PIC 9(02) COMP.
004100           05  WS-PG-SCAN-POS          PIC 9(05) COMP.
004200           05  WS-PG-COLLECTED         PIC 9(02) COMP.
004300           05  WS-PG-JUNCTION-COUNT    PIC 9(05) COMP.
004400           05  WS-PG-GC-WORK           PIC S9(05)V9(02) COMP-3.
004500           05  WS-PG-NAME-LEN          PIC 9(02) COMP.
004600           05  WS-PG-NAME-TRAIL        PIC 9(02) COMP.
004700           05  WS-PG-IDX-LEAD          PIC 9(02) COMP.
004800           05  WS-PG-IDX-START         PIC 9(02) COMP.
004900           05  WS-PG-IDX-LEN           PIC 9(02) COMP.
005000           05  WS-PG-IDX-EDIT          PIC ZZ9.
005100           05  WS-PG-REV-WORK          PIC X(30).
005200           05  TEMP-TXT                PIC X(34).
005300
005400       01  COUNTERS-AND-ACCUMULATORS.
005500           05  WS-PG-CALL-RC           PIC 9(04) COMP.
005600
005700       01  WS-PG-TEMPLATE-AREA.
005800           05  WS-PG-TEMPLATE-STRING   PIC X(60)         VALUE SPACES.
005900       01  WS-PG-TEMPLATE-TABLE REDEFINES WS-PG-TEMPLATE-AREA.
006000           05  WS-PG-TEMPLATE-CHAR OCCURS 60 TIMES INDEXED BY WS-PG-T-IDX
006100                                       PIC X(01).
006200
006300           COPY WRKSEQ.
006400           COPY PROBEREC.
006500
006600       01  SU-PARM-REC.
006700           05  SU-FUNCTION-CODE        PIC X(01).
006800           05  SU-IN-STRING            PIC X(60).
006900           05  SU-IN-LENGTH            PIC 9(02) COMP.
007000           05  SU-OUT-STRING           PIC X(60).
007100           05  SU-OUT-GC-PCT           PIC 9(03).
007200           05  SU-VALID-SWITCH         PIC X(01).
007300           05  FILLER                  PIC X(10).
007400       01  SU-RETURN-CD                PIC 9(04) COMP.
007500
007600       01  TH-PARM-REC.
007700           05  TH-IN-SEQUENCE          PIC X(60).
007800           05  TH-IN-LENGTH            PIC 9(02) COMP.
007900           05  TH-OUT-GIBBS            PIC S9(03)V9(02).
008000           05  TH-OUT-TM               PIC S9(03)V9(01).
008100           05  FILLER                  PIC X(10).
008200       01  TH-RETURN-CD                PIC 9(04) COMP.
008300
008400       LINKAGE SECTION.
008500       01  PG-PARM-REC.
008600           05  PG-OUTPUT-NAME          PIC X(30).
008700           05  FILLER                  PIC X(10).
008800
008900       01  PG-RETURN-CD                PIC 9(04) COMP.
009000
009100       PROCEDURE DIVISION USING PG-PARM-REC,
009200                                 WS-WORKING-SEQUENCE,
009300                                 WS-SEQUENCE-COUNTS,
009400                                 WS-PLACEMENT-COUNT,
009500                                 WS-PLACEMENT-TABLE,
009600                                 WS-PROBE-COUNT,
009700                                 WS-PROBE-TABLE,
009800                                 PG-RETURN-CD.
009900       000-MAINLINE.
010000           MOVE ZERO TO PG-RETURN-CD.
010100           MOVE WS-PLACEMENT-COUNT TO WS-PROBE-COUNT.
010200           IF WS-PROBE-COUNT = ZERO
010300               GO TO 000-EXIT.
010400
010500           PERFORM 100-BUILD-ONE-PROBE THRU 100-EXIT
010600                   VARYING WS-PG-IDX FROM 1 BY 1
010700                   UNTIL WS-PG-IDX > WS-PROBE-COUNT.
010800       000-EXIT.
010900           GOBACK.
011000
011100      ******************************************************************
011200      *    100-BUILD-ONE-PROBE -- ONE PROBE-REC PER CHOSEN PLACEMENT
011300      ******************************************************************
011400       100-BUILD-ONE-PROBE.
011500           SET WS-PL-IDX TO WS-PG-IDX.
011600           SET WS-PT-IDX TO WS-PG-IDX.
011700
011800           MOVE WS-PG-IDX TO WS-PT-INDEX(WS-PT-IDX).
011900           MOVE WS-PLACEMENT-START(WS-PL-IDX) TO WS-PT-POSITION(WS-PT-IDX).
012000           MOVE WS-PLACEMENT-LEN(WS-PL-IDX)   TO WS-PT-LENGTH(WS-PT-IDX).
012100
012200           PERFORM 110-EXTRACT-TEMPLATE THRU 110-EXIT.
012300           PERFORM 120-CALC-NUC-POS THRU 120-EXIT.
012400           PERFORM 130-REV-COMPLEMENT THRU 130-EXIT.
012500           PERFORM 140-CALC-GC-PCT THRU 140-EXIT.
012600           PERFORM 150-CALC-THERMO THRU 150-EXIT.
012700           PERFORM 160-BUILD-NAME THRU 160-EXIT.
012800       100-EXIT.
012900           EXIT.
013000
013100      ******************************************************************
013200      *    110-EXTRACT-TEMPLATE -- WALK FORWARD FROM POSITION, SKIPPING
013300      *    ANY > JUNCTION MARKER, UNTIL PT-LENGTH CHARACTERS ARE TAKEN
013400      ******************************************************************
013500       110-EXTRACT-TEMPLATE.
013600           MOVE SPACES TO WS-PG-TEMPLATE-STRING.
013700           MOVE ZERO TO WS-PG-COLLECTED.
013800           MOVE WS-PT-POSITION(WS-PT-IDX) TO WS-PG-SCAN-POS.
013900           ADD 1 TO WS-PG-SCAN-POS.
014000           PERFORM 115-TAKE-ONE-CHAR THRU 115-EXIT
014100                   UNTIL WS-PG-COLLECTED >= WS-PT-LENGTH(WS-PT-IDX).
014200       110-EXIT.
014300           EXIT.
014400
014500       115-TAKE-ONE-CHAR.
014600           SET WS-SEQ-IDX TO WS-PG-SCAN-POS.
014700           IF WS-SEQ-CHAR(WS-SEQ-IDX) NOT = ">"
014800               ADD 1 TO WS-PG-COLLECTED
014900               SET WS-PG-T-IDX TO WS-PG-COLLECTED
015000               MOVE WS-SEQ-CHAR(WS-SEQ-IDX) TO WS-PG-TEMPLATE-CHAR(WS-PG-T-IDX).
015100           ADD 1 TO WS-PG-SCAN-POS.
015200       115-EXIT.
015300           EXIT.
015400
015500      ******************************************************************
015600      *    120-CALC-NUC-POS -- POS MINUS THE JUNCTION MARKERS SEEN
015700      *    BEFORE IT, PLUS ONE
015800      ******************************************************************
015900       120-CALC-NUC-POS.
016000           MOVE ZERO TO WS-PG-JUNCTION-COUNT.
016100           IF WS-PT-POSITION(WS-PT-IDX) NOT = ZERO
016200               PERFORM 125-COUNT-ONE-PRIOR-CHAR THRU 125-EXIT
016300                       VARYING WS-PG-SCAN-POS FROM 1 BY 1
016400                       UNTIL WS-PG-SCAN-POS > WS-PT-POSITION(WS-PT-IDX).
016500           COMPUTE WS-PT-NUC-POS(WS-PT-IDX) =
016600                   WS-PT-POSITION(WS-PT-IDX) - WS-PG-JUNCTION-COUNT + 1.
016700       120-EXIT.
016800           EXIT.
016900
017000       125-COUNT-ONE-PRIOR-CHAR.
017100           SET WS-SEQ-IDX TO WS-PG-SCAN-POS.
017200           IF WS-SEQ-CHAR(WS-SEQ-IDX) = ">"
017300               ADD 1 TO WS-PG-JUNCTION-COUNT.
017400       125-EXIT.
017500           EXIT.
017600
017700      ******************************************************************
017800      *    130-REV-COMPLEMENT -- CALL SEQUTL FOR THE PROBE SEQUENCE
017900      ******************************************************************
018000       130-REV-COMPLEMENT.
018100           MOVE "R" TO SU-FUNCTION-CODE.
018200           MOVE WS-PG-TEMPLATE-STRING TO SU-IN-STRING.
018300           MOVE WS-PT-LENGTH(WS-PT-IDX) TO SU-IN-LENGTH.
018400           CALL "SEQUTL" USING SU-PARM-REC, SU-RETURN-CD.
018500           MOVE SU-OUT-STRING TO WS-PT-SEQUENCE(WS-PT-IDX).
018600       130-EXIT.
018700           EXIT.
018800
018900      ******************************************************************
019000      *    140-CALC-GC-PCT -- CALL SEQUTL AGAIN, THIS TIME ON THE
019100      *    TEMPLATE WINDOW (GC% IS THE SAME ON EITHER STRAND)
019200      ******************************************************************
019300       140-CALC-GC-PCT.
019400           MOVE "G" TO SU-FUNCTION-CODE.
019500           MOVE WS-PG-TEMPLATE-STRING TO SU-IN-STRING.
019600           MOVE WS-PT-LENGTH(WS-PT-IDX) TO SU-IN-LENGTH.
019700           CALL "SEQUTL" USING SU-PARM-REC, SU-RETURN-CD.
019800           MOVE SU-OUT-GC-PCT TO WS-PT-GC-PCT(WS-PT-IDX).
019900       140-EXIT.
020000           EXIT.
020100
020200      ******************************************************************
020300      *    150-CALC-THERMO -- CALL THERMO ON THE TEMPLATE WINDOW FOR
020400      *    TM AND GIBBS
020500      ******************************************************************
020600       150-CALC-THERMO.
020700           MOVE WS-PG-TEMPLATE-STRING TO TH-IN-SEQUENCE.
020800           MOVE WS-PT-LENGTH(WS-PT-IDX) TO TH-IN-LENGTH.
020900           CALL "THERMO" USING TH-PARM-REC, TH-RETURN-CD.
021000           MOVE TH-OUT-TM TO WS-PT-TM(WS-PT-IDX).
021050           COMPUTE WS-PT-GIBBS(WS-PT-IDX) ROUNDED = TH-OUT-GIBBS.
021200       150-EXIT.
021300           EXIT.
021400
021500      ******************************************************************
021600      *    160-BUILD-NAME -- OUTPUT-NAME, UNDERSCORE, INDEX (NO ZERO
021700      *    PADDING).  NAME LENGTH IS FOUND THE SAME WAY STRLTH FINDS A
021800      *    FIELD'S TRIMMED LENGTH -- REVERSE THE FIELD, COUNT THE
021900      *    LEADING SPACES (WHICH WERE TRAILING BEFORE THE REVERSE).
022000      ******************************************************************
022100       160-BUILD-NAME.
022200           MOVE ZERO TO WS-PG-NAME-TRAIL.
022300           MOVE FUNCTION REVERSE(PG-OUTPUT-NAME) TO WS-PG-REV-WORK.
022400           INSPECT WS-PG-REV-WORK TALLYING WS-PG-NAME-TRAIL
022500                   FOR LEADING SPACES.
022600           COMPUTE WS-PG-NAME-LEN = 30 - WS-PG-NAME-TRAIL.
022700           IF WS-PG-NAME-LEN = ZERO
022800               MOVE 1 TO WS-PG-NAME-LEN.
022900
023000           MOVE WS-PG-IDX TO WS-PG-IDX-EDIT.
023100           MOVE ZERO TO WS-PG-IDX-LEAD.
023200           INSPECT WS-PG-IDX-EDIT TALLYING WS-PG-IDX-LEAD FOR LEADING SPACES.
023300           COMPUTE WS-PG-IDX-START = WS-PG-IDX-LEAD + 1.
023400           COMPUTE WS-PG-IDX-LEN = 3 - WS-PG-IDX-LEAD.
023500
023600           MOVE SPACES TO TEMP-TXT.
023700           STRING PG-OUTPUT-NAME(1:WS-PG-NAME-LEN)          DELIMITED BY SIZE
023800                   "_"                                      DELIMITED BY SIZE
023900                   WS-PG-IDX-EDIT(WS-PG-IDX-START:WS-PG-IDX-LEN)
024000                                                             DELIMITED BY SIZE
024100                   INTO TEMP-TXT
024200           END-STRING.
024300           MOVE TEMP-TXT TO WS-PT-NAME(WS-PT-IDX).
024400       160-EXIT.
024500           EXIT.
