000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    MASKGN  --  REPEAT MASK / F-MASK BUILDER AND MASK-TO-BADNESS
000400      *    PROPAGATOR.  FOUR FUNCTIONS DISPATCHED OFF MG-FUNCTION-CODE:
000500      *    BUILD THE REPEAT MASK STRING FROM THE n's IN THE MASKED-SOURCE
000600      *    SEQUENCE, BUILD THE F-MASK STRING FROM WHICHEVER BADNESS TABLE
000700      *    IS LIVE (BEFORE THE REPEAT MASK IS APPLIED), THEN POISON THE
000800      *    FIXED-MODE OR MIXED-MODE BADNESS TABLE WHEREVER THE REPEAT
000900      *    MASK COVERS THE PROBE'S FOOTPRINT.
001000      *
001100      *    REWORKS THE OLD DIAGNOSIS-CODE RECONCILE PASS IN TRMTUPDT --
001200      *    SAME "WALK EVERY POSITION, FLAG IT, REWRITE THE RECORD" SHAPE.
001300      ******************************************************************
001400      *    03-11-06 DCP  ORIGINAL -- REPEAT MASK ONLY
001500      *    05-19-07 DCP  ADDED F-MASK BUILD AND FIXED-MODE POISON
001600      *                  (CR-2054)
001700      *    04-02-11 DCP  ADDED MIXED-MODE POISON FUNCTION (CR-2231)
001800      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
001900      ******************************************************************
002000       PROGRAM-ID.  MASKGN.
002100       AUTHOR. D C PALOMBO.
002200       INSTALLATION. COBOL DEVELOPMENT CENTER.
002300       DATE-WRITTEN. 05/19/07.
002400       DATE-COMPILED. 05/19/07.
002500       SECURITY. NON-CONFIDENTIAL.
002600
002700       ENVIRONMENT DIVISION.
002800       CONFIGURATION SECTION.
002900       SOURCE-COMPUTER. IBM-390.
003000       OBJECT-COMPUTER. IBM-390.
003100       SPECIAL-NAMES.
003200           C01 IS TOP-OF-FORM.
003300
003400       DATA DIVISION.
003500       FILE SECTION.
003600
003700       WORKING-STORAGE SECTION.
003800       01  MISC-WS-FLDS.
003900           05  WS-MG-POS               PIC 9(05) COMP.
004000           05  WS-MG-OFFSET            PIC 9(02) COMP.
004100           05  WS-MG-LEN-SUB           PIC 9(02) COMP.
004200           05  WS-MG-LEN               PIC 9(02) COMP.
004300           05  WS-MG-POISON-SW         PIC X(01).
004400               88  WS-MG-POSITION-MASKED       VALUE "Y".
004500           05  WS-MG-FINITE-SW         PIC X(01).
004600               88  WS-MG-SOME-LEN-FINITE       VALUE "Y".
004700
004800       01  COUNTERS-AND-ACCUMULATORS.
004900           05  WS-MG-POISON-COUNT      PIC 9(05) COMP.
005000       01  WS-MG-TRACE-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS.
005100           05  WS-MG-TRACE-TEXT        PIC X(05).
005200
005300           COPY WRKSEQ.
005400
005500       LINKAGE SECTION.
005600       01  MG-PARM-REC.
005700           05  MG-FUNCTION-CODE        PIC X(01).
005800               88  MG-BUILD-REPEAT-MASK        VALUE "R".
005900               88  MG-BUILD-F-MASK             VALUE "F".
006000               88  MG-POISON-FIXED             VALUE "P".
006100               88  MG-POISON-MIXED             VALUE "M".
006200           05  MG-OLIGO-LEN            PIC 9(02) COMP.
006300           05  MG-MIN-LEN              PIC 9(02) COMP.
006400           05  MG-MAX-LEN              PIC 9(02) COMP.
006500           05  FILLER                  PIC X(10).
006600
006700       01  MG-RETURN-CD                PIC 9(04) COMP.
006800
006900       PROCEDURE DIVISION USING MG-PARM-REC,
007000                                 WS-WORKING-SEQUENCE,
007100                                 WS-SEQUENCE-COUNTS,
007200                                 WS-REPEAT-MASK-AREA,
007300                                 WS-F-MASK-AREA,
007400                                 WS-BADNESS-FIXED-TABLE,
007500                                 WS-BADNESS-MIXED-TABLE,
007600                                 MG-RETURN-CD.
007700       000-MAINLINE.
007800           MOVE ZERO TO MG-RETURN-CD.
007900           IF MG-BUILD-REPEAT-MASK
008000               PERFORM 100-BUILD-REPEAT-MASK THRU 100-EXIT
008100           ELSE
008200           IF MG-BUILD-F-MASK
008300               PERFORM 200-BUILD-F-MASK THRU 200-EXIT
008400           ELSE
008500           IF MG-POISON-FIXED
008600               PERFORM 300-POISON-FIXED THRU 300-EXIT
008700           ELSE
008800           IF MG-POISON-MIXED
008900               PERFORM 400-POISON-MIXED THRU 400-EXIT
009000           ELSE
009100               MOVE 8 TO MG-RETURN-CD.
009200           GOBACK.
009300
009400      ******************************************************************
009500      *    100-BUILD-REPEAT-MASK -- '1' WHERE THE WORKING SEQUENCE HOLDS
009600      *    n AT THAT POSITION, ELSE '0'.  WS-REPEAT-MASK-CHAR CARRIES
009700      *    THE 1/0 FLAG, THE R-LETTER VISUALIZATION LIVES IN THE OUTPUT
009800      *    LINE BUILT LATER BY OUTWRT.
009900      ******************************************************************
010000       100-BUILD-REPEAT-MASK.
010100           MOVE SPACES TO WS-REPEAT-MASK.
010200           PERFORM 110-FLAG-ONE-POSITION THRU 110-EXIT
010300                   VARYING WS-MG-POS FROM 1 BY 1
010400                   UNTIL WS-MG-POS > WS-SEQ-LEN.
010500       100-EXIT.
010600           EXIT.
010700
010800       110-FLAG-ONE-POSITION.
010900           SET WS-SEQ-IDX TO WS-MG-POS.
011000           SET WS-RM-IDX TO WS-MG-POS.
011100           IF WS-SEQ-CHAR(WS-SEQ-IDX) = "n"
011200               MOVE "1" TO WS-REPEAT-MASK-CHAR(WS-RM-IDX)
011300           ELSE
011400               MOVE "0" TO WS-REPEAT-MASK-CHAR(WS-RM-IDX).
011500       110-EXIT.
011600           EXIT.
011700
011800      ******************************************************************
011900      *    200-BUILD-F-MASK -- 'F' WHERE NO PROBE OF ANY IN-SCOPE LENGTH
012000      *    COULD START AT THIS POSITION (BEFORE THE REPEAT MASK IS
012100      *    APPLIED), THE WORKING-SEQUENCE CHARACTER OTHERWISE.  FIXED
012200      *    MODE IS SIGNALLED BY MG-OLIGO-LEN NOT = ZERO.
012300      ******************************************************************
012400       200-BUILD-F-MASK.
012500           MOVE SPACES TO WS-F-MASK.
012600           PERFORM 210-FLAG-ONE-POSITION THRU 210-EXIT
012700                   VARYING WS-MG-POS FROM 1 BY 1
012800                   UNTIL WS-MG-POS > WS-SEQ-LEN.
012900       200-EXIT.
013000           EXIT.
013100
013200       210-FLAG-ONE-POSITION.
013300           SET WS-SEQ-IDX TO WS-MG-POS.
013400           SET WS-FM-IDX TO WS-MG-POS.
013500           IF MG-OLIGO-LEN NOT = ZERO
013600               PERFORM 220-CHECK-FIXED-POSITION THRU 220-EXIT
013700           ELSE
013800               PERFORM 230-CHECK-MIXED-POSITION THRU 230-EXIT.
013900       210-EXIT.
014000           EXIT.
014100
014200       220-CHECK-FIXED-POSITION.
014300           SET WS-BF-IDX TO WS-MG-POS.
014400           IF WS-MG-POS > WS-GOOD-LEN
014500               OR WS-BADNESS-FIXED(WS-BF-IDX) = WS-SENTINEL-SCORE
014600               MOVE "F" TO WS-F-MASK-CHAR(WS-FM-IDX)
014700           ELSE
014800               MOVE WS-SEQ-CHAR(WS-SEQ-IDX) TO WS-F-MASK-CHAR(WS-FM-IDX).
014900       220-EXIT.
015000           EXIT.
015100
015200       230-CHECK-MIXED-POSITION.
015300           MOVE "N" TO WS-MG-FINITE-SW.
015400           SET WS-BM-X-IDX TO WS-MG-POS.
015500           PERFORM 240-CHECK-ONE-LENGTH THRU 240-EXIT
015600                   VARYING WS-MG-LEN-SUB FROM 1 BY 1
015700                   UNTIL WS-MG-LEN-SUB > MG-MAX-LEN - MG-MIN-LEN + 1
015800                           OR WS-MG-SOME-LEN-FINITE.
015900           IF WS-MG-SOME-LEN-FINITE
016000               MOVE WS-SEQ-CHAR(WS-SEQ-IDX) TO WS-F-MASK-CHAR(WS-FM-IDX)
016100           ELSE
016200               MOVE "F" TO WS-F-MASK-CHAR(WS-FM-IDX).
016300       230-EXIT.
016400           EXIT.
016500
016600       240-CHECK-ONE-LENGTH.
016700           SET WS-BM-L-IDX TO WS-MG-LEN-SUB.
016800           IF WS-BADNESS-MIXED(WS-BM-X-IDX, WS-BM-L-IDX) NOT = WS-SENTINEL-SCORE
016900               MOVE "Y" TO WS-MG-FINITE-SW.
017000       240-EXIT.
017100           EXIT.
017200
017300      ******************************************************************
017400      *    300-POISON-FIXED -- SET SENTINEL WHEREVER THE PROBE'S
017500      *    FOOTPRINT (i .. i+OLIGO-LEN-1) COVERS A MASKED POSITION
017600      ******************************************************************
017700       300-POISON-FIXED.
017800           PERFORM 310-CHECK-ONE-START THRU 310-EXIT
017900                   VARYING WS-MG-POS FROM 1 BY 1
018000                   UNTIL WS-MG-POS > WS-GOOD-LEN.
018100       300-EXIT.
018200           EXIT.
018300
018400       310-CHECK-ONE-START.
018500           MOVE "N" TO WS-MG-POISON-SW.
018600           PERFORM 320-TEST-ONE-OFFSET THRU 320-EXIT
018700                   VARYING WS-MG-OFFSET FROM 0 BY 1
018800                   UNTIL WS-MG-OFFSET > MG-OLIGO-LEN - 1
018900                           OR WS-MG-POSITION-MASKED.
019000           IF WS-MG-POSITION-MASKED
019100               SET WS-BF-IDX TO WS-MG-POS
019200               MOVE WS-SENTINEL-SCORE TO WS-BADNESS-FIXED(WS-BF-IDX)
019300               ADD 1 TO WS-MG-POISON-COUNT.
019400       310-EXIT.
019500           EXIT.
019600
019700       320-TEST-ONE-OFFSET.
019800           SET WS-RM-IDX TO WS-MG-POS.
019900           SET WS-RM-IDX UP BY WS-MG-OFFSET.
020000           IF WS-REPEAT-MASK-CHAR(WS-RM-IDX) = "1"
020100               MOVE "Y" TO WS-MG-POISON-SW.
020200       320-EXIT.
020300           EXIT.
020400
020500      ******************************************************************
020600      *    400-POISON-MIXED -- SET SENTINEL WHEREVER (i, L)'S FOOTPRINT
020700      *    (i .. i+L-1) COVERS A MASKED POSITION, EVERY CANDIDATE START
020800      *    AND LENGTH IN THE RANGE
020900      ******************************************************************
021000       400-POISON-MIXED.
021100           PERFORM 410-CHECK-ONE-START THRU 410-EXIT
021200                   VARYING WS-MG-POS FROM 1 BY 1
021300                   UNTIL WS-MG-POS > WS-SEQ-LEN.
021400       400-EXIT.
021500           EXIT.
021600
021700       410-CHECK-ONE-START.
021800           SET WS-BM-X-IDX TO WS-MG-POS.
021900           PERFORM 420-CHECK-ONE-LENGTH THRU 420-EXIT
022000                   VARYING WS-MG-LEN-SUB FROM 1 BY 1
022100                   UNTIL WS-MG-LEN-SUB > MG-MAX-LEN - MG-MIN-LEN + 1.
022200       410-EXIT.
022300           EXIT.
022400
022500       420-CHECK-ONE-LENGTH.
022600           COMPUTE WS-MG-LEN = MG-MIN-LEN + WS-MG-LEN-SUB - 1.
022700           IF WS-MG-POS + WS-MG-LEN - 1 > WS-SEQ-LEN
022800               GO TO 420-EXIT.
022900
023000           MOVE "N" TO WS-MG-POISON-SW.
023100           PERFORM 430-TEST-ONE-OFFSET THRU 430-EXIT
023200                   VARYING WS-MG-OFFSET FROM 0 BY 1
023300                   UNTIL WS-MG-OFFSET > WS-MG-LEN - 1
023400                           OR WS-MG-POSITION-MASKED.
023500           IF WS-MG-POSITION-MASKED
023600               SET WS-BM-L-IDX TO WS-MG-LEN-SUB
023700               MOVE WS-SENTINEL-SCORE
023800                             TO WS-BADNESS-MIXED(WS-BM-X-IDX, WS-BM-L-IDX)
023900               ADD 1 TO WS-MG-POISON-COUNT.
024000       420-EXIT.
024100           EXIT.
024200
024300       430-TEST-ONE-OFFSET.
024400           SET WS-RM-IDX TO WS-MG-POS.
024500           SET WS-RM-IDX UP BY WS-MG-OFFSET.
024600           IF WS-REPEAT-MASK-CHAR(WS-RM-IDX) = "1"
024700               MOVE "Y" TO WS-MG-POISON-SW.
024800       430-EXIT.
024900           EXIT.
