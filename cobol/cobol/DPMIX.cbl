000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    DPMIX   --  PROBE PLACEMENT, MIXED-LENGTH MODE
000400      *    DP(E,K) / TRK(E,K), E = END POSITION 0..SEQLEN-1, K = PROBE
000500      *    COUNT 0..N-PROBES-1.  FOR EACH END POSITION AND EACH FEASIBLE
000600      *    PROBE LENGTH, TRIES STARTING A NEW PROBE THAT ENDS AT E AND
000700      *    COMPARES THE RESULTING RUNNING-AVERAGE SCORE AGAINST SIMPLY
000800      *    CARRYING DP(E-1,K) FORWARD.  TRK REMEMBERS THE START AND
000900      *    LENGTH OF THE PROBE THAT WON EACH CELL SO THE FINAL BACKTRACK
001000      *    CAN REBUILD THE PLACEMENT LIST.
001100      *
001200      *    REWORKS THE OLD DIAGNOSIS SEARCH-AND-CARRY IN PATSRCH -- SAME
001300      *    "SCAN CANDIDATES, KEEP THE BEST, REMEMBER WHERE IT CAME FROM"
001400      *    SHAPE, ONE PARAGRAPH PER SEQUENCE POSITION INSTEAD OF PER
001500      *    TREATMENT RECORD.
001600      ******************************************************************
001700      *    03-11-06 DCP  ORIGINAL
001800      *    04-02-11 DCP  MIXED-LENGTH DP SPLIT OUT OF DPFIX, TRK TABLE
001900      *                  ADDED TO CARRY BOTH START AND LENGTH (CR-2231)
002000      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
002100      *    09-30-14 RLM  RAISED N-PROBES CEILING TO WS-MAX-PROBES-LIMIT
002200      *                  (CR-2504)
002210      *    04-02-16 TGD  510-BACKTRACK-ONE-STEP NOW SUBTRACTS DM-SPACER-
002220      *                  LEN THE SAME WAY 240-TRY-AFTER-SPACER DOES ON
002230      *                  THE FORWARD PASS -- BACKTRACK WAS READING THE
002240      *                  WRONG TRK CELL WHENEVER THE SPACER WAS NONZERO
002250      *                  (CR-2611)
002260      *    04-16-16 TGD  CR-2611'S FIX CARRIED OVER 240-TRY-AFTER-SPACER'S
002261      *                  "- 1" TOO -- THAT TERM BELONGS TO A LOGICAL END
002262      *                  POSITION, BUT 510 USES WS-DM-E AS A TABLE INDEX
002263      *                  DIRECTLY.  DROPPED THE "- 1" SO THE INDEX LANDS
002264      *                  ON THE RIGHT TRK CELL (CR-2624)
002265      *    04-16-16 TGD  230-TRY-AS-FIRST-PROBE WAS ONLY EVER CALLED WHEN
002266      *                  WS-DM-START = 0, SO K=0 NEVER SAW A CANDIDATE
002267      *                  PROBE STARTING ANYWHERE ELSE -- NOW RUNS FOR
002268      *                  EVERY FEASIBLE START, USING WS-DM-START INSTEAD
002269      *                  OF A HARDCODED INDEX OF 1 (CR-2624)
002300      ******************************************************************
002400       PROGRAM-ID.  DPMIX.
002500       AUTHOR. D C PALOMBO.
002600       INSTALLATION. COBOL DEVELOPMENT CENTER.
002700       DATE-WRITTEN. 04/02/11.
002800       DATE-COMPILED. 04/02/11.
002900       SECURITY. NON-CONFIDENTIAL.
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700
003800       DATA DIVISION.
003900       FILE SECTION.
004000
004100       WORKING-STORAGE SECTION.
004200       01  MISC-WS-FLDS.
004300           05  WS-DM-E                 PIC 9(05) COMP.
004400           05  WS-DM-K                 PIC 9(02) COMP.
004500           05  WS-DM-LEN-SUB           PIC 9(02) COMP.
004600           05  WS-DM-LEN               PIC 9(02) COMP.
004700           05  WS-DM-START             PIC 9(05) COMP.
004800           05  WS-DM-PREV-E            PIC S9(05) COMP.
004900           05  WS-DM-BEST-K            PIC 9(02) COMP.
005000           05  WS-DM-CAND-SCORE        PIC S9(08)V9(04) COMP-3.
005100           05  WS-DM-CARRY-SCORE       PIC S9(08)V9(04) COMP-3.
005200           05  WS-DM-RUN-SCORE         PIC S9(08)V9(04) COMP-3.
005300
005400       01  COUNTERS-AND-ACCUMULATORS.
005500           05  WS-DM-IMPROVE-COUNT     PIC 9(04) COMP.
005600       01  WS-DM-TRACE-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS.
005700           05  WS-DM-TRACE-TEXT        PIC X(02).
005800
005900       01  WS-DM-BACKTRACK-AREA.
006000           05  WS-DM-BT-E              PIC 9(05) COMP.
006100           05  WS-DM-BT-K              PIC 9(02) COMP.
006200       01  WS-DM-BT-VIEW REDEFINES WS-DM-BACKTRACK-AREA.
006300           05  WS-DM-BT-BYTES          PIC X(04).
006400
006500           COPY WRKSEQ.
006600
006700       LINKAGE SECTION.
006800       01  DM-PARM-REC.
006900           05  DM-MIN-LEN              PIC 9(02) COMP.
007000           05  DM-MAX-LEN              PIC 9(02) COMP.
007100           05  DM-SPACER-LEN           PIC 9(02) COMP.
007200           05  DM-N-PROBES             PIC 9(02) COMP.
007300           05  FILLER                  PIC X(10).
007400
007500       01  DM-RETURN-CD                PIC 9(04) COMP.
007600
007700       PROCEDURE DIVISION USING DM-PARM-REC,
007800                                 WS-SEQUENCE-COUNTS,
007900                                 WS-BADNESS-MIXED-TABLE,
008000                                 WS-DP-MIXED-SCORE-TABLE,
008100                                 WS-TRK-MIXED-TABLE,
008200                                 WS-PLACEMENT-COUNT,
008300                                 WS-PLACEMENT-TABLE,
008400                                 WS-FINAL-SCORE,
008500                                 DM-RETURN-CD.
008600       000-MAINLINE.
008700           MOVE ZERO TO DM-RETURN-CD.
008800           MOVE ZERO TO WS-PLACEMENT-COUNT.
008900           MOVE WS-SENTINEL-SCORE TO WS-FINAL-SCORE.
009000           IF WS-SEQ-LEN < DM-MIN-LEN
009100               MOVE 8 TO DM-RETURN-CD
009200               GO TO 000-EXIT.
009300
009400           PERFORM 100-INIT-DP-COLUMN THRU 100-EXIT.
009500           PERFORM 200-FILL-DP-TABLE THRU 200-EXIT
009600                   VARYING WS-DM-E FROM 1 BY 1
009700                   UNTIL WS-DM-E > WS-SEQ-LEN - 1.
009800           PERFORM 400-CHOOSE-BEST-K THRU 400-EXIT.
009900           IF WS-DM-BEST-K > 0
010000               PERFORM 500-BACKTRACK-PLACEMENTS THRU 500-EXIT.
010100       000-EXIT.
010200           GOBACK.
010300
010400      ******************************************************************
010500      *    100-INIT-DP-COLUMN -- E = 0 CANNOT END ANY PROBE (EVERY
010600      *    CANDIDATE LENGTH IS AT LEAST DM-MIN-LEN), SO EVERY CELL AT
010700      *    E = 0 STARTS AT THE SENTINEL
010800      ******************************************************************
010900       100-INIT-DP-COLUMN.
011000           SET WS-DM-E-IDX TO 1.
011100           SET WS-TM-E-IDX TO 1.
011200           PERFORM 110-CLEAR-ONE-CELL THRU 110-EXIT
011300                   VARYING WS-DM-K FROM 0 BY 1
011400                   UNTIL WS-DM-K > DM-N-PROBES - 1.
011500       100-EXIT.
011600           EXIT.
011700
011800       110-CLEAR-ONE-CELL.
011900           SET WS-DM-K-IDX TO WS-DM-K.
012000           SET WS-DM-K-IDX UP BY 1.
012100           SET WS-TM-K-IDX TO WS-DM-K-IDX.
012200           MOVE WS-SENTINEL-SCORE TO WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX).
012300           MOVE WS-NONE-POSITION TO WS-TRK-MIXED-START(WS-TM-E-IDX, WS-TM-K-IDX).
012400           MOVE ZERO TO WS-TRK-MIXED-LEN(WS-TM-E-IDX, WS-TM-K-IDX).
012500       110-EXIT.
012600           EXIT.
012700
012800      ******************************************************************
012900      *    200-FILL-DP-TABLE -- CARRY DP(E-1,K) FORWARD FOR EVERY K,
013000      *    THEN SEE IF ENDING A NEW PROBE AT E IMPROVES ANY COLUMN
013100      ******************************************************************
013200       200-FILL-DP-TABLE.
013300           SET WS-DM-E-IDX TO WS-DM-E.
013400           SET WS-DM-E-IDX UP BY 1.
013500           SET WS-TM-E-IDX TO WS-DM-E-IDX.
013600           PERFORM 210-COPY-ONE-CELL THRU 210-EXIT
013700                   VARYING WS-DM-K FROM 0 BY 1
013800                   UNTIL WS-DM-K > DM-N-PROBES - 1.
013900           PERFORM 220-TRY-END-PROBES-HERE THRU 220-EXIT
014000                   VARYING WS-DM-LEN-SUB FROM 1 BY 1
014100                   UNTIL WS-DM-LEN-SUB > DM-MAX-LEN - DM-MIN-LEN + 1.
014200       200-EXIT.
014300           EXIT.
014400
014500       210-COPY-ONE-CELL.
014600           SET WS-DM-K-IDX TO WS-DM-K.
014700           SET WS-DM-K-IDX UP BY 1.
014800           SET WS-TM-K-IDX TO WS-DM-K-IDX.
014900           SET WS-DM-E-IDX DOWN BY 1.
015000           SET WS-TM-E-IDX DOWN BY 1.
015100           MOVE WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX) TO WS-DM-CARRY-SCORE.
015200           MOVE WS-TRK-MIXED-START(WS-TM-E-IDX, WS-TM-K-IDX) TO WS-DM-START.
015300           SET WS-DM-E-IDX UP BY 1.
015400           SET WS-TM-E-IDX UP BY 1.
015500           MOVE WS-DM-CARRY-SCORE TO WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX).
015600           MOVE WS-NONE-POSITION TO WS-TRK-MIXED-START(WS-TM-E-IDX, WS-TM-K-IDX).
015700           MOVE ZERO TO WS-TRK-MIXED-LEN(WS-TM-E-IDX, WS-TM-K-IDX).
015800       210-EXIT.
015900           EXIT.
016000
016100      ******************************************************************
016200      *    220-TRY-END-PROBES-HERE -- FOR ONE CANDIDATE LENGTH, WORK OUT
016300      *    THE START POSITION OF A PROBE ENDING AT E AND SEE IF PLACING
016400      *    IT IMPROVES DP(E,K) FOR THE K IT WOULD PRODUCE
016500      ******************************************************************
016600       220-TRY-END-PROBES-HERE.
016700           COMPUTE WS-DM-LEN = DM-MIN-LEN + WS-DM-LEN-SUB - 1.
016800           IF WS-DM-E + 1 < WS-DM-LEN
016900               GO TO 220-EXIT.
017000           COMPUTE WS-DM-START = WS-DM-E + 1 - WS-DM-LEN.
017100
017200           SET WS-BM-L-IDX TO WS-DM-LEN-SUB.
017210      ****** K=0 HAS NO PREDECESSOR PROBE TO CHAIN OFF OF, SO IT IS
017220      ****** TRIED FOR EVERY FEASIBLE START, NOT JUST START = 0
017230      ****** (CR-2624) -- 240-TRY-AFTER-SPACER HANDLES K>=1 AND
017240      ****** EXITS ON ITS OWN WHEN THE SPACER LEAVES NO ROOM
017300           PERFORM 230-TRY-AS-FIRST-PROBE THRU 230-EXIT.
017600           PERFORM 240-TRY-AFTER-SPACER THRU 240-EXIT.
017700       220-EXIT.
017800           EXIT.
017900
018000       230-TRY-AS-FIRST-PROBE.
018100           SET WS-BM-X-IDX TO WS-DM-START.
018150           SET WS-BM-X-IDX UP BY 1.
018200           MOVE WS-BADNESS-MIXED(WS-BM-X-IDX, WS-BM-L-IDX) TO WS-DM-CAND-SCORE.
018300           IF WS-DM-CAND-SCORE = WS-SENTINEL-SCORE
018400               GO TO 230-EXIT.
018500
018600           SET WS-DM-E-IDX TO WS-DM-E.
018700           SET WS-DM-E-IDX UP BY 1.
018800           SET WS-DM-K-IDX TO 1.
018900           IF WS-DM-CAND-SCORE < WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX)
019000               MOVE WS-DM-CAND-SCORE TO WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX)
019100               SET WS-TM-E-IDX TO WS-DM-E-IDX
019200               SET WS-TM-K-IDX TO WS-DM-K-IDX
019300               MOVE WS-DM-START TO WS-TRK-MIXED-START(WS-TM-E-IDX, WS-TM-K-IDX)
019400               MOVE WS-DM-LEN TO WS-TRK-MIXED-LEN(WS-TM-E-IDX, WS-TM-K-IDX)
019500               ADD 1 TO WS-DM-IMPROVE-COUNT.
019600       230-EXIT.
019700           EXIT.
019800
019900       240-TRY-AFTER-SPACER.
020000           COMPUTE WS-DM-PREV-E = WS-DM-START - DM-SPACER-LEN - 1.
020100           IF WS-DM-PREV-E < 0
020200               GO TO 240-EXIT.
020300
020400           SET WS-BM-X-IDX TO WS-DM-START.
020500           SET WS-BM-X-IDX UP BY 1.
020600           MOVE WS-BADNESS-MIXED(WS-BM-X-IDX, WS-BM-L-IDX) TO WS-DM-CAND-SCORE.
020700           IF WS-DM-CAND-SCORE = WS-SENTINEL-SCORE
020800               GO TO 240-EXIT.
020900
021000           PERFORM 250-COMPARE-PREV-COLUMNS THRU 250-EXIT
021100                   VARYING WS-DM-K FROM 1 BY 1
021200                   UNTIL WS-DM-K > DM-N-PROBES - 1.
021300       240-EXIT.
021400           EXIT.
021500
021600       250-COMPARE-PREV-COLUMNS.
021700           SET WS-DM-E-IDX TO WS-DM-PREV-E.
021800           SET WS-DM-E-IDX UP BY 1.
021900           SET WS-DM-K-IDX TO WS-DM-K.
022000           MOVE WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX) TO WS-DM-RUN-SCORE.
022100           IF WS-DM-RUN-SCORE = WS-SENTINEL-SCORE
022200               GO TO 250-EXIT.
022300
022400           COMPUTE WS-DM-RUN-SCORE ROUNDED =
022500                   (WS-DM-RUN-SCORE * WS-DM-K + WS-DM-CAND-SCORE)
022600                       / (WS-DM-K + 1).
022700
022800           SET WS-DM-E-IDX TO WS-DM-E.
022900           SET WS-DM-E-IDX UP BY 1.
023000           SET WS-DM-K-IDX TO WS-DM-K.
023100           SET WS-DM-K-IDX UP BY 1.
023200           IF WS-DM-RUN-SCORE < WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX)
023300               MOVE WS-DM-RUN-SCORE TO WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX)
023400               SET WS-TM-E-IDX TO WS-DM-E-IDX
023500               SET WS-TM-K-IDX TO WS-DM-K-IDX
023600               MOVE WS-DM-START TO WS-TRK-MIXED-START(WS-TM-E-IDX, WS-TM-K-IDX)
023700               MOVE WS-DM-LEN TO WS-TRK-MIXED-LEN(WS-TM-E-IDX, WS-TM-K-IDX)
023800               ADD 1 TO WS-DM-IMPROVE-COUNT.
023900       250-EXIT.
024000           EXIT.
024100
024200      ******************************************************************
024300      *    400-CHOOSE-BEST-K -- AT THE FINAL POSITION, TAKE THE LARGEST
024400      *    K WHOSE SCORE IS BELOW WS-ACCEPT-THRESHOLD
024500      ******************************************************************
024600       400-CHOOSE-BEST-K.
024700           MOVE ZERO TO WS-DM-BEST-K.
024800           SET WS-DM-E-IDX TO WS-SEQ-LEN.
024900           PERFORM 410-TEST-ONE-K THRU 410-EXIT
025000                   VARYING WS-DM-K FROM DM-N-PROBES BY -1
025100                   UNTIL WS-DM-K < 1 OR WS-DM-BEST-K NOT = ZERO.
025200       400-EXIT.
025300           EXIT.
025400
025500       410-TEST-ONE-K.
025600           SET WS-DM-K-IDX TO WS-DM-K.
025700           IF WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX) < WS-ACCEPT-THRESHOLD
025800               MOVE WS-DM-K TO WS-DM-BEST-K
025900               MOVE WS-DP-MIXED-SCORE(WS-DM-E-IDX, WS-DM-K-IDX) TO WS-FINAL-SCORE.
026000       410-EXIT.
026100           EXIT.
026200
026300      ******************************************************************
026400      *    500-BACKTRACK-PLACEMENTS -- WALK TRK(E,K) BACK FROM THE FINAL
026500      *    POSITION, EACH STEP JUMPING TO THE END OF THE PRIOR PROBE
026600      ******************************************************************
026700       500-BACKTRACK-PLACEMENTS.
026800           MOVE WS-DM-BEST-K TO WS-PLACEMENT-COUNT.
026900           MOVE WS-SEQ-LEN TO WS-DM-E.
027000           PERFORM 510-BACKTRACK-ONE-STEP THRU 510-EXIT
027100                   VARYING WS-DM-K FROM WS-DM-BEST-K BY -1
027200                   UNTIL WS-DM-K < 1.
027300       500-EXIT.
027400           EXIT.
027500
027600       510-BACKTRACK-ONE-STEP.
027700           SET WS-DM-E-IDX TO WS-DM-E.
027800           SET WS-DM-K-IDX TO WS-DM-K.
027900           MOVE WS-TRK-MIXED-START(WS-DM-E-IDX, WS-DM-K-IDX) TO WS-DM-START.
028000           MOVE WS-TRK-MIXED-LEN(WS-DM-E-IDX, WS-DM-K-IDX)   TO WS-DM-LEN.
028100           SET WS-PL-IDX TO WS-DM-K.
028200           MOVE WS-DM-START TO WS-PLACEMENT-START(WS-PL-IDX).
028300           MOVE WS-DM-LEN   TO WS-PLACEMENT-LEN(WS-PL-IDX).
028400           COMPUTE WS-DM-E = WS-DM-START - DM-SPACER-LEN.
028500       510-EXIT.
028600           EXIT.
