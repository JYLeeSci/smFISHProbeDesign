000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    SEQUTL   --  BASE-LETTER UTILITIES FOR THE PROBE ENGINE
000400      *    COMPLEMENT, REVERSE-COMPLEMENT, GC-FRACTION AND THE
000500      *    VALID-CHARACTER TEST, ALL IN ONE SMALL CALL'D SUBPROGRAM
000600      *    THE WAY STRLTH USED TO CARRY JUST THE LENGTH ROUTINE.
000700      ******************************************************************
000800      *    03-11-06 DCP  ORIGINAL -- COMPLEMENT AND REV-COMPLEMENT ONLY
000900      *    05-19-07 DCP  ADDED SU-GC-FRACTION FUNCTION FOR BADFIX/BADMIX
001000      *                  (CR-2054)
001100      *    04-02-11 DCP  ADDED SU-VALID-CHAR FUNCTION, CALLED BY SEQRDR
001200      *                  WHILE SCRUBBING THE INPUT LINE (CR-2231)
001300      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
001400      *                  NO CHANGE REQUIRED
001500      *    09-30-14 RLM  SU-IN-STRING/SU-OUT-STRING WIDENED 40 TO 60 TO
001600      *                  MATCH PROBEREC PRB-SEQUENCE (CR-2504)
001700      ******************************************************************
001800       PROGRAM-ID.  SEQUTL.
001900       AUTHOR. D C PALOMBO.
002000       INSTALLATION. COBOL DEVELOPMENT CENTER.
002100       DATE-WRITTEN. 03/11/06.
002200       DATE-COMPILED. 03/11/06.
002300       SECURITY. NON-CONFIDENTIAL.
002400
002500       ENVIRONMENT DIVISION.
002600       CONFIGURATION SECTION.
002700       SOURCE-COMPUTER. IBM-390.
002800       OBJECT-COMPUTER. IBM-390.
002900       SPECIAL-NAMES.
003000           C01 IS TOP-OF-FORM.
003100
003200       DATA DIVISION.
003300       FILE SECTION.
003400
003500       WORKING-STORAGE SECTION.
003600       01  MISC-WS-FLDS.
003700           05  WS-SU-IDX               PIC 9(02) COMP.
003800           05  WS-SU-REV-IDX           PIC 9(02) COMP.
003900           05  WS-SU-GC-COUNT          PIC 9(02) COMP.
004000           05  WS-SU-ONE-CHAR          PIC X(01).
004100           05  WS-SU-COMP-CHAR         PIC X(01).
004200           05  WS-SU-GC-WORK           PIC S9(05)V9(02) COMP-3.
004300           05  FILLER                  PIC X(08)         VALUE SPACES.
004400
004500      ******************************************************************
004600      *    LOCAL SCRATCH STRING, REDEFINED AS A CHARACTER TABLE SO THE
004700      *    COMPLEMENT/REVERSE PARAGRAPHS CAN WALK IT ONE BASE AT A TIME
004800      ******************************************************************
004900       01  WS-SU-WORK-AREA.
005000           05  WS-SU-WORK-STRING       PIC X(60)         VALUE SPACES.
005100       01  WS-SU-WORK-TABLE REDEFINES WS-SU-WORK-AREA.
005200           05  WS-SU-WORK-CHAR OCCURS 60 TIMES INDEXED BY WS-SU-WORK-IDX
005300                                       PIC X(01).
005400
005500       LINKAGE SECTION.
005600       01  SEQUTL-PARM-REC.
005700           05  SU-FUNCTION-CODE        PIC X(01).
005800               88  SU-COMPLEMENT               VALUE "C".
005900               88  SU-REV-COMPLEMENT           VALUE "R".
006000               88  SU-GC-FRACTION              VALUE "G".
006100               88  SU-VALID-CHAR               VALUE "V".
006200           05  SU-IN-STRING            PIC X(60).
006300           05  SU-IN-LENGTH            PIC 9(02) COMP.
006400           05  SU-OUT-STRING           PIC X(60).
006500           05  SU-OUT-GC-PCT           PIC 9(03).
006600           05  SU-VALID-SWITCH         PIC X(01).
006700               88  SU-CHAR-IS-VALID            VALUE "Y".
006800           05  FILLER                  PIC X(10).
006900       01  SU-IN-CHAR-TABLE REDEFINES SEQUTL-PARM-REC.
007000           05  FILLER                  PIC X(01).
007100           05  SU-IN-CHAR OCCURS 60 TIMES         PIC X(01).
007200           05  FILLER                  PIC X(15).
007300       01  SU-OUT-CHAR-TABLE REDEFINES SU-IN-CHAR-TABLE.
007400           05  FILLER                  PIC X(63).
007500           05  SU-OUT-CHAR OCCURS 60 TIMES        PIC X(01).
007600           05  FILLER                  PIC X(15).
007700
007800       01  SU-RETURN-CD                PIC 9(04) COMP.
007900
008000       PROCEDURE DIVISION USING SEQUTL-PARM-REC, SU-RETURN-CD.
008100       000-MAINLINE.
008200           MOVE ZERO TO SU-RETURN-CD.
008300           IF SU-COMPLEMENT
008400               PERFORM 100-COMPLEMENT-STRING THRU 100-EXIT
008500           ELSE
008600           IF SU-REV-COMPLEMENT
008700               PERFORM 200-REV-COMPLEMENT-STRING THRU 200-EXIT
008800           ELSE
008900           IF SU-GC-FRACTION
009000               PERFORM 300-GC-FRACTION THRU 300-EXIT
009100           ELSE
009200           IF SU-VALID-CHAR
009300               PERFORM 400-VALIDATE-CHAR THRU 400-EXIT
009400           ELSE
009500               MOVE 8 TO SU-RETURN-CD.
009600           GOBACK.
009700
009800      ******************************************************************
009900      *    100-COMPLEMENT-STRING -- A<->T, C<->G, N->N, CHARACTER FOR
010000      *    CHARACTER, ORDER UNCHANGED (NOT REVERSED)
010100      ******************************************************************
010200       100-COMPLEMENT-STRING.
010300           MOVE SPACES TO SU-OUT-STRING.
010400           MOVE ZERO TO WS-SU-IDX.
010500           PERFORM 110-COMPLEMENT-ONE-POSITION THRU 110-EXIT
010600                   VARYING WS-SU-IDX FROM 1 BY 1
010700                   UNTIL WS-SU-IDX > SU-IN-LENGTH.
010800       100-EXIT.
010900           EXIT.
011000
011100       110-COMPLEMENT-ONE-POSITION.
011200           MOVE SU-IN-CHAR(WS-SU-IDX) TO WS-SU-ONE-CHAR.
011300           PERFORM 150-COMPLEMENT-ONE-CHAR THRU 150-EXIT.
011400           MOVE WS-SU-COMP-CHAR TO SU-OUT-CHAR(WS-SU-IDX).
011500       110-EXIT.
011600           EXIT.
011700
011800       150-COMPLEMENT-ONE-CHAR.
011900           EVALUATE WS-SU-ONE-CHAR
012000               WHEN "a"  MOVE "t" TO WS-SU-COMP-CHAR
012100               WHEN "t"  MOVE "a" TO WS-SU-COMP-CHAR
012200               WHEN "c"  MOVE "g" TO WS-SU-COMP-CHAR
012300               WHEN "g"  MOVE "c" TO WS-SU-COMP-CHAR
012400               WHEN "n"  MOVE "n" TO WS-SU-COMP-CHAR
012500               WHEN OTHER
012600                   MOVE "n" TO WS-SU-COMP-CHAR
012700           END-EVALUATE.
012800       150-EXIT.
012900           EXIT.
013000
013100      ******************************************************************
013200      *    200-REV-COMPLEMENT-STRING -- COMPLEMENT EACH CHARACTER THEN
013300      *    REVERSE THE ORDER (5' TO 3' ON THE OPPOSITE STRAND)
013400      ******************************************************************
013500       200-REV-COMPLEMENT-STRING.
013600           PERFORM 100-COMPLEMENT-STRING THRU 100-EXIT.
013700           MOVE SU-OUT-STRING TO WS-SU-WORK-STRING.
013800           MOVE SPACES TO SU-OUT-STRING.
013900           PERFORM 210-REVERSE-ONE-POSITION THRU 210-EXIT
014000                   VARYING WS-SU-IDX FROM 1 BY 1
014100                   UNTIL WS-SU-IDX > SU-IN-LENGTH.
014200       200-EXIT.
014300           EXIT.
014400
014500       210-REVERSE-ONE-POSITION.
014600           COMPUTE WS-SU-REV-IDX = SU-IN-LENGTH - WS-SU-IDX + 1.
014700           MOVE WS-SU-WORK-CHAR(WS-SU-REV-IDX) TO SU-OUT-CHAR(WS-SU-IDX).
014800       210-EXIT.
014900           EXIT.
015000
015100      ******************************************************************
015200      *    300-GC-FRACTION -- G+C COUNT / TOTAL LENGTH, TIMES 100,
015300      *    ROUNDED HALF-UP TO A WHOLE PERCENT (SU-OUT-GC-PCT)
015400      ******************************************************************
015500       300-GC-FRACTION.
015600           MOVE ZERO TO WS-SU-GC-COUNT.
015700           PERFORM 310-COUNT-ONE-POSITION THRU 310-EXIT
015800                   VARYING WS-SU-IDX FROM 1 BY 1
015900                   UNTIL WS-SU-IDX > SU-IN-LENGTH.
016000           IF SU-IN-LENGTH = ZERO
016100               MOVE ZERO TO SU-OUT-GC-PCT
016200           ELSE
016300               COMPUTE WS-SU-GC-WORK ROUNDED =
016400                       (WS-SU-GC-COUNT / SU-IN-LENGTH) * 100
016500               MOVE WS-SU-GC-WORK TO SU-OUT-GC-PCT.
016600       300-EXIT.
016700           EXIT.
016800
016900       310-COUNT-ONE-POSITION.
017000           IF SU-IN-CHAR(WS-SU-IDX) = "g" OR "c"
017100               ADD 1 TO WS-SU-GC-COUNT.
017200       310-EXIT.
017300           EXIT.
017400
017500      ******************************************************************
017600      *    400-VALIDATE-CHAR -- SET SU-VALID-SWITCH "Y" WHEN THE FIRST
017700      *    BYTE OF SU-IN-STRING IS ONE OF a c g t n >, ELSE "N".  USED
017800      *    BY SEQRDR TO SCRUB EACH INCOMING LINE ONE BYTE AT A TIME.
017900      ******************************************************************
018000       400-VALIDATE-CHAR.
018100           MOVE "N" TO SU-VALID-SWITCH.
018200           IF SU-IN-CHAR(1) = "a" OR "c" OR "g" OR "t" OR "n" OR ">"
018300               MOVE "Y" TO SU-VALID-SWITCH.
018400       400-EXIT.
018500           EXIT.
