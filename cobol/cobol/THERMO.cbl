000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    THERMO   --  NEAREST-NEIGHBOR THERMODYNAMICS ENGINE
000400      *    GIVEN A CANDIDATE OLIGO (TEMPLATE-STRAND WINDOW) RETURNS ITS
000500      *    GIBBS FREE ENERGY (DELTA-G AT 37C) AND MELTING TEMPERATURE,
000600      *    SUGIMOTO 1995 RNA/DNA NEAREST-NEIGHBOR PARAMETER SET.
000700      *    REPLACES THE OLD COST-CALCULATION SPLIT IN CLCLBCST -- ONE
000800      *    FUNCTION SWITCH, ONE SET OF SUMS, SAME SHAPE.
000900      ******************************************************************
001000      *    03-11-06 DCP  ORIGINAL -- GIBBS ONLY
001100      *    05-19-07 DCP  ADDED TM SOLVE (CR-2054)
001200      *    04-02-11 DCP  TABLE LOOKUP MOVED TO NNPARM COPYBOOK, WAS
001300      *                  HARD-CODED IN-LINE (CR-2231)
001400      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
001500      *    09-30-14 RLM  DELTA-H/DELTA-S NOW CARRIED TO 4 DECIMALS
001600      *                  INTERNALLY TO CUT ROUNDING DRIFT ON LONG
001700      *                  PROBES (CR-2504)
001800      ******************************************************************
001900       PROGRAM-ID.  THERMO.
002000       AUTHOR. D C PALOMBO.
002100       INSTALLATION. COBOL DEVELOPMENT CENTER.
002200       DATE-WRITTEN. 03/11/06.
002300       DATE-COMPILED. 03/11/06.
002400       SECURITY. NON-CONFIDENTIAL.
002500
002600       ENVIRONMENT DIVISION.
002700       CONFIGURATION SECTION.
002800       SOURCE-COMPUTER. IBM-390.
002900       OBJECT-COMPUTER. IBM-390.
003000       SPECIAL-NAMES.
003100           C01 IS TOP-OF-FORM.
003200
003300       DATA DIVISION.
003400       FILE SECTION.
003500
003600       WORKING-STORAGE SECTION.
003700       01  MISC-WS-FLDS.
003800           05  WS-TH-IDX               PIC 9(02) COMP.
003900           05  WS-TH-PAIR-IDX          PIC 9(02) COMP.
004000           05  WS-TH-PAIR              PIC X(02).
004100           05  WS-TH-FOUND-SW          PIC X(01).
004200               88  WS-TH-PAIR-FOUND            VALUE "Y".
004300
004400       01  COUNTERS-AND-ACCUMULATORS.
004500           05  WS-TH-SUM-DG            PIC S9(05)V9(04) COMP-3.
004600           05  WS-TH-SUM-DH            PIC S9(05)V9(04) COMP-3.
004700           05  WS-TH-SUM-DS            PIC S9(05)V9(04) COMP-3.
004800           05  WS-TH-DH-CAL            PIC S9(07)V9(04) COMP-3.
004900           05  WS-TH-DS-CAL            PIC S9(07)V9(04) COMP-3.
005000           05  WS-TH-TM-KELVIN         PIC S9(05)V9(04) COMP-3.
005050       01  WS-TH-TRACE-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS.
005060           05  WS-TH-TRACE-TEXT        PIC X(24).
005100
005200           COPY NNPARM.
005250       01  WS-NN-PAIR-VIEW REDEFINES NN-PARM-LITERALS.
005260           05  FILLER                  PIC X(224).
005300
005400       LINKAGE SECTION.
005500       01  TH-PARM-REC.
005600           05  TH-IN-SEQUENCE          PIC X(60).
005700           05  TH-IN-LENGTH            PIC 9(02) COMP.
005800           05  TH-OUT-GIBBS            PIC S9(03)V9(02).
005900           05  TH-OUT-TM               PIC S9(03)V9(01).
006000           05  FILLER                  PIC X(10).
006100       01  TH-IN-CHAR-TABLE REDEFINES TH-PARM-REC.
006200           05  TH-IN-CHAR OCCURS 60 TIMES         PIC X(01).
006300           05  FILLER                  PIC X(16).
006400
006500       01  TH-RETURN-CD                PIC 9(04) COMP.
006600
006700       PROCEDURE DIVISION USING TH-PARM-REC, TH-RETURN-CD.
006800       000-MAINLINE.
006900           MOVE ZERO TO TH-RETURN-CD.
007000           IF TH-IN-LENGTH < 2
007100               MOVE 8 TO TH-RETURN-CD
007200               GO TO 000-EXIT.
007300
007400           PERFORM 100-SUM-NN-TERMS THRU 100-EXIT.
007500           PERFORM 200-CALC-GIBBS THRU 200-EXIT.
007600           PERFORM 300-CALC-TM THRU 300-EXIT.
007700       000-EXIT.
007800           GOBACK.
007900
008000      ******************************************************************
008100      *    100-SUM-NN-TERMS -- WALK THE WINDOW ONE DINUCLEOTIDE PAIR AT
008200      *    A TIME, ADD IN THE DUPLEX-INITIATION TERM ONCE
008300      ******************************************************************
008400       100-SUM-NN-TERMS.
008500           MOVE NN-INIT-DG TO WS-TH-SUM-DG.
008600           MOVE NN-INIT-DH TO WS-TH-SUM-DH.
008700           MOVE NN-INIT-DS TO WS-TH-SUM-DS.
008800           PERFORM 110-ADD-ONE-PAIR THRU 110-EXIT
008900                   VARYING WS-TH-IDX FROM 1 BY 1
009000                   UNTIL WS-TH-IDX > TH-IN-LENGTH - 1.
009100       100-EXIT.
009200           EXIT.
009300
009400       110-ADD-ONE-PAIR.
009500           MOVE TH-IN-CHAR(WS-TH-IDX)     TO WS-TH-PAIR(1:1).
009600           MOVE TH-IN-CHAR(WS-TH-IDX + 1) TO WS-TH-PAIR(2:1).
009700           MOVE "N" TO WS-TH-FOUND-SW.
009800           SET NN-IDX TO 1.
009900           SEARCH NN-PARM-ENTRY
010000               AT END
010100                   MOVE "N" TO WS-TH-FOUND-SW
010200               WHEN NN-PAIR(NN-IDX) = WS-TH-PAIR
010300                   MOVE "Y" TO WS-TH-FOUND-SW
010400                   ADD NN-DG(NN-IDX) TO WS-TH-SUM-DG
010500                   ADD NN-DH(NN-IDX) TO WS-TH-SUM-DH
010600                   ADD NN-DS(NN-IDX) TO WS-TH-SUM-DS
010700           END-SEARCH.
010800       110-EXIT.
010900           EXIT.
011000
011100      ******************************************************************
011200      *    200-CALC-GIBBS -- DELTA-G(37) = SUM(DELTA-G), ALREADY IN
011300      *    KCAL/MOL, ROUNDED HALF-UP TO 2 DECIMALS FOR OUTPUT
011400      ******************************************************************
011500       200-CALC-GIBBS.
011600           COMPUTE TH-OUT-GIBBS ROUNDED = WS-TH-SUM-DG.
011700       200-EXIT.
011800           EXIT.
011900
012000      ******************************************************************
012100      *    300-CALC-TM -- TM(KELVIN) = (1000 * DELTA-H) /
012200      *    (DELTA-S + R * LN(CT/4)), TM(C) = TM(KELVIN) - 273.15,
012300      *    ROUNDED HALF-UP TO 1 DECIMAL.  DELTA-H IS CAL/MOL SO THE
012400      *    SUMMED KCAL/MOL VALUE IS MULTIPLIED BY 1000 FIRST.
012500      ******************************************************************
012600       300-CALC-TM.
012700           COMPUTE WS-TH-DH-CAL = WS-TH-SUM-DH * 1000.
012800           COMPUTE WS-TH-DS-CAL = WS-TH-SUM-DS + NN-R-LN-CT4.
012900           IF WS-TH-DS-CAL = ZERO
013000               MOVE ZERO TO TH-OUT-TM
013100               GO TO 300-EXIT.
013200
013300           COMPUTE WS-TH-TM-KELVIN ROUNDED =
013400                   WS-TH-DH-CAL / WS-TH-DS-CAL.
013500           COMPUTE TH-OUT-TM ROUNDED = WS-TH-TM-KELVIN - 273.15.
013600       300-EXIT.
013700           EXIT.
