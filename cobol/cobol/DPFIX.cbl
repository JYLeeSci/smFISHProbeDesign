000100       IDENTIFICATION DIVISION.
000200      ******************************************************************
000300      *    DPFIX   --  PROBE PLACEMENT, FIXED-LENGTH MODE
000400      *    CHOOSES THE LARGEST FEASIBLE SET OF EVENLY-STRIDED PROBE SLOTS
000500      *    (STRIDE = OLIGO-LEN + SPACER-LEN) WHOSE TOTAL BADNESS STAYS
000600      *    UNDER WS-ACCEPT-THRESHOLD, WORKING LEFT TO RIGHT OVER THE
000700      *    BADNESS TABLE BADFIX BUILT.  POS(X,K)/SCO(X,K) HOLD, FOR EACH
000800      *    START POSITION X AND PROBE COUNT K, THE BEST START POSITION
000900      *    OF THE K-TH PROBE AND THE RUNNING AVERAGE SCORE OF THAT
001000      *    PLACEMENT.  BACKTRACK RUNS RIGHT TO LEFT ONCE THE BEST K IS
001100      *    KNOWN AT THE FINAL POSITION.
001200      *
001300      *    REWORKS THE OLD PATIENT-BALANCE ROLL-FORWARD IN DALYUPDT --
001400      *    SAME "CARRY THE BEST RUNNING FIGURE, RECORD IT, ROLL"  SHAPE,
001500      *    ONE PARAGRAPH PER GOODLEN POSITION INSTEAD OF ONE PER PATIENT.
001600      ******************************************************************
001700      *    03-11-06 DCP  ORIGINAL
001800      *    05-19-07 DCP  RUNNING-AVERAGE FORMULA CORRECTED, WAS AVERAGING
001900      *                  OVER K INSTEAD OF K+1 (CR-2054)
002000      *    99-JAN   JS   Y2K REVIEW -- NO DATE FIELDS, NO CHANGE
002100      *    09-30-14 RLM  RAISED N-PROBES CEILING TO WS-MAX-PROBES-LIMIT
002200      *                  (CR-2504)
002210      *    04-02-16 TGD  200-FILL-DP-TABLE NOW RETESTS THE K=0 COLUMN AT
002220      *                  EVERY X, NOT ONLY X < STRIDE -- IT WAS COPY-
002230      *                  FORWARDING WHATEVER WON IN THE FIRST STRIDE
002240      *                  POSITIONS FOR THE REST OF THE SEQUENCE.  ALSO
002250      *                  510-BACKTRACK-ONE-STEP NOW STEPS BACK BY STRIDE
002260      *                  BETWEEN PROBES INSTEAD OF RE-READING THE SAME
002270      *                  DP CELL THE LAST PROBE CAME FROM (CR-2611)
002300      ******************************************************************
002400       PROGRAM-ID.  DPFIX.
002500       AUTHOR. D C PALOMBO.
002600       INSTALLATION. COBOL DEVELOPMENT CENTER.
002700       DATE-WRITTEN. 05/19/07.
002800       DATE-COMPILED. 05/19/07.
002900       SECURITY. NON-CONFIDENTIAL.
003000
003100       ENVIRONMENT DIVISION.
003200       CONFIGURATION SECTION.
003300       SOURCE-COMPUTER. IBM-390.
003400       OBJECT-COMPUTER. IBM-390.
003500       SPECIAL-NAMES.
003600           C01 IS TOP-OF-FORM.
003700
003800       DATA DIVISION.
003900       FILE SECTION.
004000
004100       WORKING-STORAGE SECTION.
004200       01  MISC-WS-FLDS.
004300           05  WS-DF-X                 PIC 9(05) COMP.
004400           05  WS-DF-K                 PIC 9(02) COMP.
004500           05  WS-DF-STRIDE            PIC 9(02) COMP.
004600           05  WS-DF-CAND-START        PIC 9(05) COMP.
004700           05  WS-DF-PREV-X            PIC 9(05) COMP.
004800           05  WS-DF-BEST-K            PIC 9(02) COMP.
004900           05  WS-DF-BEST-X            PIC 9(05) COMP.
005000           05  WS-DF-CAND-SCORE        PIC S9(08)V9(04) COMP-3.
005100           05  WS-DF-RUN-SCORE         PIC S9(08)V9(04) COMP-3.
005200
005300       01  COUNTERS-AND-ACCUMULATORS.
005400           05  WS-DF-IMPROVE-COUNT     PIC 9(04) COMP.
005500       01  WS-DF-TRACE-VIEW REDEFINES COUNTERS-AND-ACCUMULATORS.
005600           05  WS-DF-TRACE-TEXT        PIC X(02).
005700
005800       01  WS-DF-BACKTRACK-AREA.
005900           05  WS-DF-BT-X              PIC 9(05) COMP.
006000           05  WS-DF-BT-K              PIC 9(02) COMP.
006100       01  WS-DF-BT-VIEW REDEFINES WS-DF-BACKTRACK-AREA.
006200           05  WS-DF-BT-BYTES          PIC X(04).
006300
006400           COPY WRKSEQ.
006500
006600       LINKAGE SECTION.
006700       01  DF-PARM-REC.
006800           05  DF-OLIGO-LEN            PIC 9(02) COMP.
006900           05  DF-SPACER-LEN           PIC 9(02) COMP.
007000           05  DF-N-PROBES             PIC 9(02) COMP.
007100           05  FILLER                  PIC X(10).
007200
007300       01  DF-RETURN-CD                PIC 9(04) COMP.
007400
007500       PROCEDURE DIVISION USING DF-PARM-REC,
007600                                 WS-SEQUENCE-COUNTS,
007700                                 WS-BADNESS-FIXED-TABLE,
007800                                 WS-DP-FIXED-POS-TABLE,
007900                                 WS-DP-FIXED-SCO-TABLE,
008000                                 WS-PLACEMENT-COUNT,
008100                                 WS-PLACEMENT-TABLE,
008200                                 WS-FINAL-SCORE,
008300                                 DF-RETURN-CD.
008400       000-MAINLINE.
008500           MOVE ZERO TO DF-RETURN-CD.
008600           MOVE ZERO TO WS-PLACEMENT-COUNT.
008700           MOVE WS-SENTINEL-SCORE TO WS-FINAL-SCORE.
008800           COMPUTE WS-DF-STRIDE = DF-OLIGO-LEN + DF-SPACER-LEN.
008900           IF WS-GOOD-LEN < 1
009000               MOVE 8 TO DF-RETURN-CD
009100               GO TO 000-EXIT.
009200
009300           PERFORM 100-INIT-DP-ROW THRU 100-EXIT.
009400           PERFORM 200-FILL-DP-TABLE THRU 200-EXIT
009500                   VARYING WS-DF-X FROM 1 BY 1
009600                   UNTIL WS-DF-X > WS-GOOD-LEN - 1.
009700           PERFORM 400-CHOOSE-BEST-K THRU 400-EXIT.
009800           IF WS-DF-BEST-K > 0
009900               PERFORM 500-BACKTRACK-PLACEMENTS THRU 500-EXIT.
010000       000-EXIT.
010100           GOBACK.
010200
010300      ******************************************************************
010400      *    100-INIT-DP-ROW -- X = 0 : K = 0 IS THE ONLY REACHABLE STATE,
010500      *    ITS SCORE IS THE BADNESS OF A PROBE STARTING AT POSITION 0
010600      ******************************************************************
010700       100-INIT-DP-ROW.
010800           SET WS-PF-X-IDX TO 1.
010900           SET WS-SF-X-IDX TO 1.
011000           PERFORM 110-CLEAR-ONE-COLUMN THRU 110-EXIT
011100                   VARYING WS-DF-K FROM 0 BY 1
011200                   UNTIL WS-DF-K > DF-N-PROBES - 1.
011300           SET WS-PF-K-IDX TO 1.
011400           SET WS-SF-K-IDX TO 1.
011500           MOVE 0 TO WS-DP-FIXED-POS(WS-PF-X-IDX, WS-PF-K-IDX).
011600           MOVE WS-BADNESS-FIXED(1) TO WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX).
011700       100-EXIT.
011800           EXIT.
011900
012000       110-CLEAR-ONE-COLUMN.
012100           SET WS-PF-K-IDX TO WS-DF-K.
012200           SET WS-PF-K-IDX UP BY 1.
012300           SET WS-SF-K-IDX TO WS-PF-K-IDX.
012400           MOVE WS-NONE-POSITION TO WS-DP-FIXED-POS(WS-PF-X-IDX, WS-PF-K-IDX).
012500           MOVE WS-SENTINEL-SCORE TO WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX).
012600       110-EXIT.
012700           EXIT.
012800
012900      ******************************************************************
013000      *    200-FILL-DP-TABLE -- FOR EACH POSITION X, CARRY EVERY COLUMN
013100      *    FORWARD FROM X-1 UNCHANGED, THEN SEE IF PLACING A PROBE AT X
013200      *    (WITH ITS PREDECESSOR AT X-STRIDE) IMPROVES ANY COLUMN K
013300      ******************************************************************
013400       200-FILL-DP-TABLE.
013500           SET WS-PF-X-IDX TO WS-DF-X.
013600           SET WS-PF-X-IDX UP BY 1.
013700           SET WS-SF-X-IDX TO WS-PF-X-IDX.
013800           COMPUTE WS-DF-PREV-X = WS-DF-X - 1.
013900           PERFORM 210-COPY-ONE-COLUMN THRU 210-EXIT
014000                   VARYING WS-DF-K FROM 0 BY 1
014100                   UNTIL WS-DF-K > DF-N-PROBES - 1.
014150
014160           PERFORM 230-TRY-FIRST-PROBE THRU 230-EXIT.
014200
014300           IF WS-DF-X >= WS-DF-STRIDE
014400               PERFORM 220-TRY-PLACE-PROBE THRU 220-EXIT
014500                       VARYING WS-DF-K FROM 1 BY 1
014600                       UNTIL WS-DF-K > DF-N-PROBES - 1.
014900       200-EXIT.
015000           EXIT.
015100
015200       210-COPY-ONE-COLUMN.
015300           SET WS-PF-K-IDX TO WS-DF-K.
015400           SET WS-PF-K-IDX UP BY 1.
015500           SET WS-SF-K-IDX TO WS-PF-K-IDX.
015600           SET WS-PF-X-IDX DOWN BY 1.
015700           SET WS-SF-X-IDX DOWN BY 1.
015800           MOVE WS-DP-FIXED-POS(WS-PF-X-IDX, WS-PF-K-IDX) TO WS-DF-CAND-START.
015900           MOVE WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX) TO WS-DF-CAND-SCORE.
016000           SET WS-PF-X-IDX UP BY 1.
016100           SET WS-SF-X-IDX UP BY 1.
016200           MOVE WS-DF-CAND-START TO WS-DP-FIXED-POS(WS-PF-X-IDX, WS-PF-K-IDX).
016300           MOVE WS-DF-CAND-SCORE TO WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX).
016400       210-EXIT.
016500           EXIT.
016600
016700      ******************************************************************
016800      *    230-TRY-FIRST-PROBE -- COLUMN 0 HAS NO PREDECESSOR, SO A LONE
016900      *    PROBE AT X IS ALWAYS COMPARED STRAIGHT AGAINST BADNESS(X).
016950      *    RUNS FOR EVERY X, NOT JUST X < STRIDE -- COLUMN 0 CANNOT BE
016960      *    LEFT TO COAST ON WHATEVER WON EARLY IN THE SEQUENCE
017000      ******************************************************************
017100       230-TRY-FIRST-PROBE.
017200           SET WS-PF-K-IDX TO 1.
017300           SET WS-SF-K-IDX TO 1.
017400           SET WS-BF-IDX TO WS-DF-X.
017500           SET WS-BF-IDX UP BY 1.
017600           MOVE WS-BADNESS-FIXED(WS-BF-IDX) TO WS-DF-CAND-SCORE.
017700           MOVE WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX) TO WS-DF-RUN-SCORE.
017800           IF WS-DF-CAND-SCORE < WS-DF-RUN-SCORE
017900               MOVE WS-DF-X TO WS-DP-FIXED-POS(WS-PF-X-IDX, WS-PF-K-IDX)
018000               MOVE WS-DF-CAND-SCORE TO WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX).
018100       230-EXIT.
018200           EXIT.
018300
018400      ******************************************************************
018500      *    220-TRY-PLACE-PROBE -- FOR COLUMN K >= 1, COMPARE THE CARRIED-
018600      *    FORWARD SCO(X,K) AGAINST THE RUNNING AVERAGE YOU'D GET BY
018700      *    PLACING PROBE K AT X ON TOP OF THE BEST SCO(X-STRIDE,K-1)
018800      ******************************************************************
018900       220-TRY-PLACE-PROBE.
019000           SET WS-SF-K-IDX TO WS-DF-K.
019100           SET WS-SF-K-IDX UP BY 1.
019200           SET WS-SF-X-IDX TO WS-DF-X.
019300           SET WS-SF-X-IDX UP BY 1.
019400           SET WS-SF-X-IDX DOWN BY WS-DF-STRIDE.
019500           SET WS-SF-K-IDX DOWN BY 1.
019600           MOVE WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX) TO WS-DF-CAND-SCORE.
019700           IF WS-DF-CAND-SCORE = WS-SENTINEL-SCORE
019800               GO TO 220-EXIT.
019900
020000           SET WS-BF-IDX TO WS-DF-X.
020100           SET WS-BF-IDX UP BY 1.
020200           COMPUTE WS-DF-RUN-SCORE ROUNDED =
020300                   (WS-DF-CAND-SCORE * WS-DF-K
020400                       + WS-BADNESS-FIXED(WS-BF-IDX)) / (WS-DF-K + 1).
020500
020600           SET WS-SF-X-IDX TO WS-DF-X.
020700           SET WS-SF-X-IDX UP BY 1.
020800           SET WS-SF-K-IDX TO WS-DF-K.
020900           SET WS-SF-K-IDX UP BY 1.
021000           IF WS-DF-RUN-SCORE < WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX)
021100               SET WS-PF-X-IDX TO WS-SF-X-IDX
021200               SET WS-PF-K-IDX TO WS-SF-K-IDX
021300               MOVE WS-DF-X TO WS-DP-FIXED-POS(WS-PF-X-IDX, WS-PF-K-IDX)
021400               MOVE WS-DF-RUN-SCORE TO WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX)
021500               ADD 1 TO WS-DF-IMPROVE-COUNT.
021600       220-EXIT.
021700           EXIT.
021800
021900      ******************************************************************
022000      *    400-CHOOSE-BEST-K -- AT THE FINAL POSITION, TAKE THE LARGEST
022100      *    K WHOSE SCORE IS BELOW WS-ACCEPT-THRESHOLD
022200      ******************************************************************
022300       400-CHOOSE-BEST-K.
022400           MOVE ZERO TO WS-DF-BEST-K.
022500           SET WS-SF-X-IDX TO WS-GOOD-LEN.
022600           PERFORM 410-TEST-ONE-K THRU 410-EXIT
022700                   VARYING WS-DF-K FROM DF-N-PROBES BY -1
022800                   UNTIL WS-DF-K < 1 OR WS-DF-BEST-K NOT = ZERO.
022900       400-EXIT.
023000           EXIT.
023100
023200       410-TEST-ONE-K.
023300           SET WS-SF-K-IDX TO WS-DF-K.
023400           IF WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX) < WS-ACCEPT-THRESHOLD
023500               MOVE WS-DF-K TO WS-DF-BEST-K
023600               MOVE WS-DP-FIXED-SCO(WS-SF-X-IDX, WS-SF-K-IDX) TO WS-FINAL-SCORE.
023700       410-EXIT.
023800           EXIT.
023900
024000      ******************************************************************
024100      *    500-BACKTRACK-PLACEMENTS -- WALK POS(X,K) BACK FROM THE FINAL
024200      *    POSITION TO BUILD THE PLACEMENT LIST IN LEFT-TO-RIGHT ORDER
024300      ******************************************************************
024400       500-BACKTRACK-PLACEMENTS.
024500           MOVE WS-DF-BEST-K TO WS-PLACEMENT-COUNT.
024600           MOVE WS-GOOD-LEN TO WS-DF-X.
024700           PERFORM 510-BACKTRACK-ONE-STEP THRU 510-EXIT
024800                   VARYING WS-DF-K FROM WS-DF-BEST-K BY -1
024900                   UNTIL WS-DF-K < 1.
025000       500-EXIT.
025100           EXIT.
025200
025300       510-BACKTRACK-ONE-STEP.
025400           SET WS-PF-X-IDX TO WS-DF-X.
025500           SET WS-PF-K-IDX TO WS-DF-K.
025600           MOVE WS-DP-FIXED-POS(WS-PF-X-IDX, WS-PF-K-IDX) TO WS-DF-BEST-X.
025700           SET WS-PL-IDX TO WS-DF-K.
025800           MOVE WS-DF-BEST-X TO WS-PLACEMENT-START(WS-PL-IDX).
025900           MOVE DF-OLIGO-LEN TO WS-PLACEMENT-LEN(WS-PL-IDX).
025950           COMPUTE WS-DF-X = WS-DF-BEST-X - WS-DF-STRIDE + 1.
026100       510-EXIT.
026200           EXIT.
